000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.     VALIDAR.
000400*AUTHOR.         EDUARDO PALMEYRO.
000500*INSTALLATION.   EDUSAM.
000600*DATE-WRITTEN.   01/10/89.
000700*DATE-COMPILED.
000800*SECURITY.       CONFIDENCIAL - USO INTERNO EDUSAM.
000900*----------------------------------------------------------------*
001000* RUTINA DE VALIDACION DE DOCUMENTO (CPF), TELEFONE Y DE LA      *
001100* CONSISTENCIA ENTRE FECHA DE ENTRADA Y FECHA DE SALIDA DE UNA   *
001200* ESTADIA. CADA VALIDACION SE DISPARA SEGUN EL INDICADOR QUE     *
001300* EL LLAMADOR PRENDIO EN WVALIDAR-ENTRADA.                       *
001400*----------------------------------------------------------------*
001500* DOCUMENTO: 11 DIGITOS, NO TODOS IGUALES ENTRE SI.              *
001600* TELEFONE : 10 O 11 DIGITOS.                                    *
001700* FECHAS   : SI HAY SALIDA INFORMADA, DEBE SER POSTERIOR A LA    *
001800*            ENTRADA.                                            *
001900* LA EXTRACCION DE LOS DIGITOS SE HACE CARACTER POR CARACTER     *
002000* IGUAL QUE EN LA VIEJA UTLVNUM, RECORRIENDO UNA TABLA OCCURS    *
002100* CON PERFORM VARYING EN VEZ DE FUNCIONES INTRINSECAS.           *
002200*----------------------------------------------------------------*
002300* HISTORIAL DE CAMBIOS                                           *
002400*----------------------------------------------------------------*
002410* 01/10/89 EAP  CREACION ORIGINAL - RUTINA UTLVNUM DE VALIDACION *VALIDAR
002420*               NUMERICA GENERICA (DOCUMENTO/FECHAS)             *VALIDAR
002430* 03/15/91 EAP  SE AGREGA VALIDACION DE TELEFONE                 *VALIDAR
002440* 12/02/95 MCQ  TCK-0344 SE PASA LA EXTRACCION DE DIGITOS A       *VALIDAR
002450*               TABLA OCCURS PARA ACEITAR LONGITUD VARIAVEL       *VALIDAR
002460* 09/19/98 RFM  Y2K - REVISADA LA VALIDACION DE FECHAS, NO USA   *VALIDAR
002470*               EL ANO A 2 DIGITOS EN NINGUN PASO                 *VALIDAR
002480* 04/02/99 RFM  Y2K - PRUEBAS DE REGRESION CONTRA FECHAS 1999/   *VALIDAR
002490*               2000/2001, SIN NOVEDAD                            *VALIDAR
002500* 06/11/02 LNM  TCK-1530 SE ORDENA EL RETORNO DE WVALIDAR-RC      *VALIDAR
002510*               POR CODIGO EN VEZ DE POR ORDEN DE EJECUCION       *VALIDAR
002520* 09/08/26 RAG  TCK-4417 REUTILIZADA PARA EL SISTEMA DE HOTEL -   *VALIDAR
002530*               VALIDA DOCUMENTO/TELEFONE/FECHAS DE ESTADIA EN   *VALIDAR
002540*               VEZ DE LOS CAMPOS DEL VIEJO ABM DE CLIENTES      *VALIDAR
002550*----------------------------------------------------------------*
002800
002900 ENVIRONMENT DIVISION.
003000*----------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.   IBM-HOST.
003300 OBJECT-COMPUTER.   IBM-HOST.
003400
003500 DATA DIVISION.
003600*----------------------------------------------------------------*
003700 WORKING-STORAGE SECTION.
003800*----------------------------------------------------------------*
003900 77  WS-IND                          PIC  9(02)    COMP.
004000 77  WS-QTD-DIGITOS                  PIC  9(02)    COMP.
004100 77  WS-QTD-IGUAIS                    PIC  9(02)    COMP.
004200 77  WS-PRIMEIRO-DIGITO               PIC  X(01).
004300
004400 01  WS-DOCUMENTO-AREA.
004500     05 WS-DOC-DIGITO                PIC  X(01) OCCURS 14 TIMES.
004600 01  WS-DOCUMENTO-AREA-R REDEFINES WS-DOCUMENTO-AREA.
004700     05 WS-DOC-TEXTO                  PIC  X(14).
004800
004900 01  WS-TELEFONE-AREA.
005000     05 WS-FON-DIGITO                PIC  X(01) OCCURS 15 TIMES.
005100 01  WS-TELEFONE-AREA-R REDEFINES WS-TELEFONE-AREA.
005200     05 WS-FON-TEXTO                  PIC  X(15).
005300
005400*----------------------------------------------------------------*
005500 LINKAGE SECTION.
005600*----------------------------------------------------------------*
005700* AREA DE COMUNICACION CON ESTA RUTINA - VER WVALIDAR.CPY
005800
005900 COPY WVALIDAR.
006000
006100*----------------------------------------------------------------*
006200 PROCEDURE DIVISION USING WVALIDAR.
006300*----------------------------------------------------------------*
006400
006500 0000-CUERPO-PRINCIPAL SECTION.
006600*----------------------------------------------------------------*
006700
006800     PERFORM 1000-INICIO.
006900     PERFORM 2000-PROCESO.
007000     PERFORM 9000-TERMINO.
007100
007200 1000-INICIO SECTION.
007300*----------------------------------------------------------------*
007400
007500     INITIALIZE WVALIDAR-SALIDA.
007600     MOVE '00'                       TO WVALIDAR-RC.
007700
007800 2000-PROCESO SECTION.
007900*----------------------------------------------------------------*
008000* DISPARA CADA VALIDACION SOLICITADA. CORTA EN LA PRIMERA QUE
008100* ENCUENTRE MAL, IGUAL QUE HACIA LA VIEJA UTLVNUM CON SW-ERR-FLD.
008200
008300     IF WVALIDAR-VALIDA-DOCUMENTO
008400        PERFORM 3000-VALIDO-DOCUMENTO
008500     END-IF.
008600
008700     IF WVALIDAR-RC = '00'
008800        AND WVALIDAR-VALIDA-TELEFONE
008900        PERFORM 4000-VALIDO-TELEFONE
009000     END-IF.
009100
009200     IF WVALIDAR-RC = '00'
009300        AND WVALIDAR-VALIDA-DATAS
009400        PERFORM 5000-VALIDO-DATAS
009500     END-IF.
009600
009700 3000-VALIDO-DOCUMENTO SECTION.
009800*----------------------------------------------------------------*
009900* EXTRAE SOLO LOS DIGITOS DEL DOCUMENTO RECIBIDO Y EXIGE QUE
010000* QUEDEN EXACTAMENTE 11, NO TODOS IGUALES ENTRE SI.
010100
010200     MOVE WVALIDAR-DOCUMENTO-RAW      TO WS-DOC-TEXTO.
010300     MOVE SPACES                     TO WVALIDAR-DOCUMENTO-LIMPIO.
010400     MOVE 0                           TO WS-QTD-DIGITOS.
010500
010600     PERFORM 3100-EXTRAI-DIGITO-DOC
010700        VARYING WS-IND FROM 1 BY 1
010800          UNTIL WS-IND > 14.
010900
011000     IF WS-QTD-DIGITOS NOT = 11
011100        MOVE '04'                    TO WVALIDAR-RC
011200        MOVE 'DOCUMENTO DEVE TER 11 DIGITOS'
011300                                      TO WVALIDAR-MENSAGEM
011400     ELSE
011500        PERFORM 3200-VERIFICA-DOC-IGUAIS
011600        IF WS-QTD-IGUAIS = 11
011700           MOVE '04'                 TO WVALIDAR-RC
011800           MOVE 'DOCUMENTO INVALIDO - DIGITOS TODOS IGUAIS'
011900                                      TO WVALIDAR-MENSAGEM
012000        END-IF
012100     END-IF.
012200
012300 3100-EXTRAI-DIGITO-DOC SECTION.
012400*----------------------------------------------------------------*
012500
012600     IF WS-DOC-DIGITO (WS-IND) IS NUMERIC
012700        ADD 1                        TO WS-QTD-DIGITOS
012800        IF WS-QTD-DIGITOS <= 11
012900           MOVE WS-DOC-DIGITO (WS-IND)
013000                               TO WVALIDAR-DOCUMENTO-LIMPIO
013100                                  (WS-QTD-DIGITOS:1)
013200        END-IF
013300     END-IF.
013400
013500 3200-VERIFICA-DOC-IGUAIS SECTION.
013600*----------------------------------------------------------------*
013700
013800     MOVE 0                          TO WS-QTD-IGUAIS.
013900     MOVE WVALIDAR-DOCUMENTO-LIMPIO (1:1) TO WS-PRIMEIRO-DIGITO.
014000
014100     PERFORM 3210-COMPARA-DIGITO-DOC
014200        VARYING WS-IND FROM 1 BY 1
014300          UNTIL WS-IND > 11.
014400
014500 3210-COMPARA-DIGITO-DOC SECTION.
014600*----------------------------------------------------------------*
014700
014800     IF WVALIDAR-DOCUMENTO-LIMPIO (WS-IND:1) = WS-PRIMEIRO-DIGITO
014900        ADD 1                        TO WS-QTD-IGUAIS
015000     END-IF.
015100
015200 4000-VALIDO-TELEFONE SECTION.
015300*----------------------------------------------------------------*
015400* EXTRAE SOLO LOS DIGITOS DEL TELEFONE Y EXIGE 10 O 11.
015500
015600     MOVE WVALIDAR-TELEFONE-RAW       TO WS-FON-TEXTO.
015700     MOVE SPACES                     TO WVALIDAR-TELEFONE-LIMPIO.
015800     MOVE 0                           TO WS-QTD-DIGITOS.
015900
016000     PERFORM 4100-EXTRAI-DIGITO-FON
016100        VARYING WS-IND FROM 1 BY 1
016200          UNTIL WS-IND > 15.
016300
016400     IF WS-QTD-DIGITOS < 10
016500        OR WS-QTD-DIGITOS > 11
016600        MOVE '04'                    TO WVALIDAR-RC
016700        MOVE 'TELEFONE DEVE TER 10 OU 11 DIGITOS'
016800                                      TO WVALIDAR-MENSAGEM
016900     END-IF.
017000
017100 4100-EXTRAI-DIGITO-FON SECTION.
017200*----------------------------------------------------------------*
017300
017400     IF WS-FON-DIGITO (WS-IND) IS NUMERIC
017500        ADD 1                        TO WS-QTD-DIGITOS
017600        IF WS-QTD-DIGITOS <= 11
017700           MOVE WS-FON-DIGITO (WS-IND)
017800                               TO WVALIDAR-TELEFONE-LIMPIO
017900                                  (WS-QTD-DIGITOS:1)
018000        END-IF
018100     END-IF.
018200
018300 5000-VALIDO-DATAS SECTION.
018400*----------------------------------------------------------------*
018500* LA SALIDA (CUANDO INFORMADA) DEBE SER POSTERIOR A LA ENTRADA.
018600* COMPARA PRIMERO LA FECHA Y, SI COINCIDE, LA HORA - NADA DE
018700* FUNCIONES INTRINSECAS, SOLO LOS CAMPOS NUMERICOS DEL REDEFINES.
018800
018900     IF WVALIDAR-SAI-AAAAMMDD = 0
019000        CONTINUE
019100     ELSE
019200        IF WVALIDAR-SAI-AAAAMMDD < WVALIDAR-ENT-AAAAMMDD
019300           MOVE '04'                 TO WVALIDAR-RC
019400           MOVE 'DATA DE SAIDA ANTERIOR A DATA DE ENTRADA'
019500                                      TO WVALIDAR-MENSAGEM
019600        ELSE
019700           IF WVALIDAR-SAI-AAAAMMDD = WVALIDAR-ENT-AAAAMMDD
019800              AND WVALIDAR-SAI-HHMISS < WVALIDAR-ENT-HHMISS
019900              MOVE '04'              TO WVALIDAR-RC
020000              MOVE 'DATA DE SAIDA ANTERIOR A DATA DE ENTRADA'
020100                                      TO WVALIDAR-MENSAGEM
020200           END-IF
020300        END-IF
020400     END-IF.
020500
020600 9000-TERMINO SECTION.
020700*----------------------------------------------------------------*
020800
020900     GOBACK.
021000
021100 END PROGRAM VALIDAR.
