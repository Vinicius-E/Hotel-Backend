000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID. GERCKIN.
000400*AUTHOR. EDUARDO PALMEYRO.
000500*INSTALLATION. EDUSAM.
000600*DATE-WRITTEN. 10/05/93.
000700*DATE-COMPILED.
000800*SECURITY. CONFIDENCIAL - USO INTERNO EDUSAM.
000900*-----------------------------------------------------------
001000* ESTE PROGRAMA PROCESA LAS NOVEDADES DE ESTADIAS (CHECKIN)
001100* DEL ARQUIVO CKINNOV (VER COPY WCKINNOV) CONTRA EL MAESTRO
001200* HOSPEDE E O MAESTRO CHECKIN, SEGUN EL CODIGO DE NOVEDADE:
001300*   E = ENTRADA   (CHECK-IN - SE O DOCUMENTO NAO ESTA CADASTRADO
001400*                  NO MAESTRO HOSPEDE, CRIA-SE O HOSPEDE NA HORA)
001500*   S = SAIDA     (CHECKOUT - CALCULA O VALOR COM CALCVLR)
001600*   A = ATUALIZACAO (CORRIGE DATAS/COCHERA DE UMA ESTADIA)
001700*   X = EXCLUSAO  (REMOVE UMA ESTADIA)
001800*-----------------------------------------------------------
001900* REGRA DE ELEGIBILIDADE: UM HOSPEDE NAO PODE TER DUAS
002000* ESTADIAS ABERTAS AO MESMO TEMPO (VER 20280-VALIDO-
002100* ELEGIBILIDADE) - SE JA TEM UMA ESTADIA SEM DATA DE SAIDA,
002200* A NOVA ENTRADA E RECHAZADA.
002300*-----------------------------------------------------------
002400* HISTORIAL DE CAMBIOS
002500*-----------------------------------------------------------
002600* 10/05/93 EAP  CREACION ORIGINAL - MODULO DE VENTAS LIGADO AO   GERCKIN
002700*               ABM DE CLIENTES, COM CONTROLE DE ENTRADA/SAIDA   GERCKIN
002800* 05/18/95 EAP  SE AGREGA A ATUALIZACAO (A) DE UMA VENDA JA       GERCKIN
002900*               REGISTRADA, ANTES SO SE PODIA DAR BAIXA          GERCKIN
003000* 09/19/98 RFM  Y2K - REVISADAS AS COMPARACOES DE DATA DE         GERCKIN
003100*               ENTRADA/SAIDA, SIN IMPACTO                        GERCKIN
003200* 04/02/99 RFM  Y2K - PRUEBAS DE REGRESION CONTRA NOVEDADES DE    GERCKIN
003300*               1999/2000/2001, SIN NOVEDAD                       GERCKIN
003400* 08/22/01 LNM  TCK-1623 SE ORDENA O EVALUATE DE CODIGO DE        GERCKIN
003500*               NOVEDADE POR FRECUENCIA DE USO                   GERCKIN
003600* 02/14/06 DRV  TCK-2895 A EXCLUSAO (X) PASA A SE MARCAR NA       GERCKIN
003700*               TABLA EM MEMORIA EM VEZ DE REGRAVAR O ARCHIVO     GERCKIN
003800*               POR CADA NOVEDADE                                 GERCKIN
003900* 09/08/26 RAG  TCK-4417 REESCRITO PARA O SISTEMA DE HOTEL -      GERCKIN
004000*               ESTADIAS (CHECKIN) EM VEZ DE VENDAS, COM ALTA     GERCKIN
004100*               AUTOMATICA DO HOSPEDE NO CHECK-IN                 GERCKIN
004200*-----------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500*--------------------
004600
004700 CONFIGURATION SECTION.
004800*---------------------
004900 SOURCE-COMPUTER. IBM-HOST.
005000 OBJECT-COMPUTER. IBM-HOST.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500*--------------------
005600
005700 FILE-CONTROL.
005800*------------
005900
006000     SELECT CKINNOV          ASSIGN       TO 'CKINNOV'
006100                             ORGANIZATION IS LINE SEQUENTIAL
006200                             FILE STATUS  IS FS-CKINNOV.
006300
006400     SELECT HOSPEDE          ASSIGN       TO 'HOSPEDE'
006500                             ORGANIZATION IS SEQUENTIAL
006600                             FILE STATUS  IS FS-HOSPEDE.
006700
006800     SELECT CHECKIN          ASSIGN       TO 'CHECKIN'
006900                             ORGANIZATION IS SEQUENTIAL
007000                             FILE STATUS  IS FS-CHECKIN.
007100
007200     SELECT LISTADO          ASSIGN       TO 'LSTCKIN'
007300                             ORGANIZATION IS LINE SEQUENTIAL
007400                             FILE STATUS  IS FS-LISTADO.
007500
007600 DATA DIVISION.
007700*-------------
007800
007900 FILE SECTION.
008000*------------
008100
008200 FD  CKINNOV
008300     RECORDING MODE IS F
008400     BLOCK 0.
008500 01  REG-CKINNOV-FD                PIC  X(357).
008600
008700 FD  HOSPEDE
008800     RECORDING MODE IS F
008900     BLOCK 0.
009000 01  REG-HOSPEDE-FD.
009100     03 REG-HOSPEDE-ID-FD         PIC  9(09)     COMP-3.
009200     03 FILLER                     PIC  X(02).
009300     03 FILLER                     PIC  X(255).
009400     03 FILLER                     PIC  X(02).
009500     03 REG-HOSPEDE-DOC-FD        PIC  X(11).
009600     03 FILLER                     PIC  X(02).
009700     03 FILLER                     PIC  X(11).
009800     03 FILLER                     PIC  X(02).
009900     03 FILLER                     PIC  X(06).
010000     03 FILLER                     PIC  X(06).
010100     03 FILLER                     PIC  X(01).
010200     03 FILLER                     PIC  X(26).
010300     03 FILLER                     PIC  X(26).
010400     03 FILLER                     PIC  X(20).
010500
010600 FD  CHECKIN
010700     RECORDING MODE IS F
010800     BLOCK 0.
010900 01  REG-CHECKIN-FD.
011000     03 REG-CHECKIN-ID-FD         PIC  9(09)     COMP-3.
011100     03 FILLER                     PIC  X(02).
011200     03 REG-CHECKIN-HOSPEDE-FD        PIC  9(09)     COMP-3.
011300     03 FILLER                     PIC  X(02).
011400     03 FILLER                     PIC  X(26).
011500     03 FILLER                     PIC  X(26).
011600     03 FILLER                     PIC  X(01).
011700     03 FILLER                     PIC  X(06).
011800     03 FILLER                     PIC  X(26).
011900     03 FILLER                     PIC  X(26).
012000     03 FILLER                     PIC  X(20).
012100
012200 FD  LISTADO
012300     RECORDING MODE IS F
012400     BLOCK 0.
012500 01  REG-LISTADO-FD                PIC  X(133).
012600
012700 WORKING-STORAGE SECTION.
012800*-----------------------
012900 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'GERCKIN'.
013000
013100 77  FS-CKINNOV                    PIC  X(02) VALUE ' '.
013200     88 88-FS-CKINNOV-OK                      VALUE '00'.
013300     88 88-FS-CKINNOV-EOF                     VALUE '10'.
013400
013500 77  WS-OPEN-CKINNOV                PIC  X     VALUE 'N'.
013600     88 88-OPEN-CKINNOV-SI                     VALUE 'S'.
013700     88 88-OPEN-CKINNOV-NO                      VALUE 'N'.
013800
013900 77  FS-HOSPEDE                    PIC  X(02) VALUE ' '.
014000     88 88-FS-HOSPEDE-OK                      VALUE '00'.
014100     88 88-FS-HOSPEDE-EOF                      VALUE '10'.
014200     88 88-FS-HOSPEDE-NOKEY                    VALUE '23'.
014300
014400 77  WS-OPEN-HOSPEDE                PIC  X     VALUE 'N'.
014500     88 88-OPEN-HOSPEDE-SI                     VALUE 'S'.
014600     88 88-OPEN-HOSPEDE-NO                      VALUE 'N'.
014700
014800 77  FS-CHECKIN                    PIC  X(02) VALUE ' '.
014900     88 88-FS-CHECKIN-OK                      VALUE '00'.
015000     88 88-FS-CHECKIN-EOF                      VALUE '10'.
015100     88 88-FS-CHECKIN-NOKEY                     VALUE '23'.
015200
015300 77  WS-OPEN-CHECKIN                PIC  X     VALUE 'N'.
015400     88 88-OPEN-CHECKIN-SI                     VALUE 'S'.
015500     88 88-OPEN-CHECKIN-NO                      VALUE 'N'.
015600
015700 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
015800     88 88-FS-LISTADO-OK                      VALUE '00'.
015900
016000 77  WS-OPEN-LISTADO               PIC  X     VALUE 'N'.
016100     88 88-OPEN-LISTADO-SI                    VALUE 'S'.
016200     88 88-OPEN-LISTADO-NO                    VALUE 'N'.
016300
016400 77  WS-LEIDOS-CKINNOV              PIC  9(09) COMP VALUE 0.
016500 77  WS-LEIDOS-CKINNOV-ED           PIC  ZZZ.ZZZ.ZZ9.
016600 77  WS-CANT-ENTRADAS               PIC  9(09) COMP VALUE 0.
016700 77  WS-CANT-ENTRADAS-ED            PIC  ZZZ.ZZZ.ZZ9.
016800 77  WS-CANT-SAIDAS                 PIC  9(09) COMP VALUE 0.
016900 77  WS-CANT-SAIDAS-ED              PIC  ZZZ.ZZZ.ZZ9.
017000 77  WS-CANT-ATUALIZACOES           PIC  9(09) COMP VALUE 0.
017100 77  WS-CANT-ATUALIZACOES-ED        PIC  ZZZ.ZZZ.ZZ9.
017200 77  WS-CANT-EXCLUSOES              PIC  9(09) COMP VALUE 0.
017300 77  WS-CANT-EXCLUSOES-ED           PIC  ZZZ.ZZZ.ZZ9.
017400 77  WS-CANT-ERRONEOS               PIC  9(09) COMP VALUE 0.
017500 77  WS-CANT-ERRONEOS-ED            PIC  ZZZ.ZZZ.ZZ9.
017600 77  WS-GRABADOS-LISTADO           PIC  9(09) COMP VALUE 0.
017700 77  WS-GRABADOS-LISTADO-ED        PIC  ZZZ.ZZZ.ZZ9.
017800
017900 77  WS-PROXIMO-ID                  PIC  9(09) COMP VALUE 0.
018000 77  WS-PROXIMO-ID-R REDEFINES WS-PROXIMO-ID.
018100     05 FILLER                     PIC  X(04).
018200
018300 77  WS-HOJA                        PIC  9(05) COMP VALUE 0.
018400 77  WS-LINEA                       PIC  9(02) COMP VALUE 80.
018500 77  WCN-LINEAS-MAX                 PIC  9(02) VALUE 66.
018600
018700 77  WS-PARRAFO                     PIC  X(30) VALUE SPACES.
018800 77  WS-MJE-ERROR                   PIC  X(60) VALUE SPACES.
018900 77  WS-ID-ED                       PIC  9(09) VALUE 0.
019000
019100 77  WS-GUEST-ACHADO                PIC  X     VALUE 'N'.
019200     88 88-GUEST-ACHADO-SI                     VALUE 'S'.
019300     88 88-GUEST-ACHADO-NO                     VALUE 'N'.
019400
019500 77  WS-ESTADIA-ABERTA               PIC  X     VALUE 'N'.
019600     88 88-ESTADIA-ABERTA-SI                    VALUE 'S'.
019700     88 88-ESTADIA-ABERTA-NO                     VALUE 'N'.
019800
019900 01  WS-CURRENT-DATE.
020000     03 WS-CURRENT-DATE-DATE.
020100        05 WS-CURRENT-DATE-YYYY    PIC 9(04) VALUE 0.
020200        05 WS-CURRENT-DATE-MM      PIC 9(02) VALUE 0.
020300        05 WS-CURRENT-DATE-DD      PIC 9(02) VALUE 0.
020400     03 WS-CURRENT-DATE-TIME.
020500        05 WS-CURRENT-DATE-HS      PIC 9(02) VALUE 0.
020600        05 WS-CURRENT-DATE-MS      PIC 9(02) VALUE 0.
020700        05 WS-CURRENT-DATE-SS      PIC 9(02) VALUE 0.
020800 01  WS-DATA-HORA-ATUAL             PIC X(26) VALUE SPACES.
020900
021000 77  WS-PROXIMO-HOSP-ID             PIC  9(09) COMP VALUE 0.
021100 77  WS-QTD-HOSPEDES                PIC  9(05) COMP VALUE 0.
021200 77  WS-QTD-CHECKINS                PIC  9(05) COMP VALUE 0.
021300 77  WS-IDX-ACHADO                  PIC  9(05) COMP VALUE 0.
021400
021500*-----------------------------------------------------------
021600* TABELA EM MEMORIA DO MAESTRO DE HOSPEDES (SUBSTITUI O
021700* ACESSO INDEXADO - VER NOTA NO FILE-CONTROL)
021800*-----------------------------------------------------------
021900 01  WS-TABELA-HOSPEDES.
022000     05 WS-HOSP-LINHA OCCURS 5000 TIMES
022100           INDEXED BY WS-IDX-HOSPEDE.
022200        10 WS-TBL-HOSP-ID                   PIC  9(09)    COMP-3.
022300        10 WS-TBL-HOSP-NOME                 PIC  X(255).
022400        10 WS-TBL-HOSP-DOCUMENTO            PIC  X(11).
022500        10 WS-TBL-HOSP-TELEFONE             PIC  X(11).
022600        10 WS-TBL-HOSP-VALOR-TOTAL-GASTO    PIC  S9(8)V99 COMP-3.
022700        10 WS-TBL-HOSP-VALOR-ULT-HOSPEDAGEM PIC  S9(8)V99 COMP-3.
022800        10 WS-TBL-HOSP-IND-ESTA-NO-HOTEL    PIC  X(01).
022900        10 WS-TBL-HOSP-CREATED-AT           PIC  X(26).
023000        10 WS-TBL-HOSP-UPDATED-AT           PIC  X(26).
023100        10 WS-TBL-HOSP-IND-EXCLUIDO         PIC  X(01).
023200           88 WS-TBL-HOSP-EXCLUIDO                       VALUE 'Y'.
023300
023400*-----------------------------------------------------------
023500* TABELA EM MEMORIA DO MAESTRO DE ESTADIAS (CHECKIN)
023600*-----------------------------------------------------------
023700 01  WS-TABELA-CHECKINS.
023800     05 WS-CKIN-LINHA OCCURS 5000 TIMES
023900           INDEXED BY WS-IDX-CHECKIN.
024000        10 WS-TBL-CKIN-ID                   PIC  9(09)    COMP-3.
024100        10 WS-TBL-CKIN-HOSPEDE-ID           PIC  9(09)    COMP-3.
024200        10 WS-TBL-CKIN-DATA-ENTRADA         PIC  X(26).
024300        10 WS-TBL-CKIN-DATA-SAIDA           PIC  X(26).
024400        10 WS-TBL-CKIN-IND-VEICULO          PIC  X(01).
024500        10 WS-TBL-CKIN-VALOR-TOTAL          PIC  S9(8)V99 COMP-3.
024600        10 WS-TBL-CKIN-CREATED-AT           PIC  X(26).
024700        10 WS-TBL-CKIN-UPDATED-AT           PIC  X(26).
024800        10 WS-TBL-CKIN-IND-EXCLUIDO         PIC  X(01).
024900           88 WS-TBL-CKIN-EXCLUIDO                       VALUE 'Y'.
025000
025100*------------------------------------
025200* DEFINICION DO REGISTRO DE NOVEDADES
025300*------------------------------------
025400 COPY WCKINNOV.
025500
025600*------------------------------------
025700* DEFINICION DEL ARCHIVO DE HOSPEDES
025800*------------------------------------
025900 COPY WHOSPED.
026000
026100*-----------------------------------------------
026200* DEFINICION DEL ARCHIVO DE ESTADIAS (CHECKIN)
026300*-----------------------------------------------
026400 COPY WCHECKIN.
026500
026600*------------------------------------
026700* DEFINICION DE LINEA DE IMPRESION
026800*------------------------------------
026900 COPY WLINCKIN.
027000
027100*---------------------------------------------------
027200* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
027300*---------------------------------------------------
027400 COPY WCANCELA.
027500
027600*---------------------------------------------------
027700* DEFINICION DE COPY WORKING DA RUTINA DE CALCULO
027800*---------------------------------------------------
027900 COPY WCALCVLR.
028000
028100*---------------------------------------------------
028200* DEFINICION DE COPY WORKING DA RUTINA DE VALIDACAO
028300*---------------------------------------------------
028400 COPY WVALIDAR.
028500
028600 PROCEDURE DIVISION.
028700*------------------
028800
028900 00000-CUERPO-PRINCIPAL.
029000*-----------------------
029100
029200     PERFORM 10000-INICIO.
029300
029400     PERFORM 20000-PROCESO
029500       UNTIL 88-FS-CKINNOV-EOF.
029600
029700     PERFORM 30000-FINALIZO.
029800
029900     STOP RUN.
030000
030100 10000-INICIO.
030200*-------------
030300
030400     INITIALIZE WCANCELA.
030500     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
030600     MOVE FUNCTION CURRENT-DATE      TO WS-DATA-HORA-ATUAL.
030700
030800     PERFORM 10050-CARGA-HOSPEDES.
030900     PERFORM 10060-CARGA-CHECKINS.
031000     PERFORM 10100-ABRO-ARCHIVOS.
031100     PERFORM 10200-1RA-LECTURA-CKINNOV.
031200
031300 FIN-10000.
031400     EXIT.
031500
031600 10050-CARGA-HOSPEDES.
031700*---------------------
031800* RECORRE O MAESTRO DE HOSPEDES UMA VEZ, CARGANDO CADA LINHA NA
031900* TABELA EM MEMORIA WS-TABELA-HOSPEDES (SUBSTITUI O ACESSO
032000* INDEXADO) E DETERMINANDO O PROXIMO ID A USAR NOS ALTAS
032100* AUTOMATICAS DE HOSPEDE FEITAS POR ESTE PROGRAMA.
032200
032300     MOVE 0                          TO WS-PROXIMO-HOSP-ID.
032400     MOVE 0                          TO WS-QTD-HOSPEDES.
032500
032600     OPEN INPUT HOSPEDE.
032700
032800     IF FS-HOSPEDE = '00'
032900        SET  88-FS-HOSPEDE-OK        TO TRUE
033000        PERFORM 10055-CARGA-LINHA-HOSPEDE
033100           UNTIL 88-FS-HOSPEDE-EOF
033200        CLOSE HOSPEDE
033300     END-IF.
033400
033500     ADD 1                           TO WS-PROXIMO-HOSP-ID.
033600
033700 FIN-10050.
033800     EXIT.
033900
034000 10055-CARGA-LINHA-HOSPEDE.
034100*---------------------------
034200
034300     READ HOSPEDE NEXT RECORD INTO REG-HOSPEDE
034400        AT END
034500           SET 88-FS-HOSPEDE-EOF     TO TRUE
034600        NOT AT END
034700           ADD 1                     TO WS-QTD-HOSPEDES
034800           SET  WS-IDX-HOSPEDE       TO WS-QTD-HOSPEDES
034900           MOVE HOSP-ID              TO WS-TBL-HOSP-ID (WS-IDX-HOSPEDE)
035000           MOVE HOSP-NOME            TO WS-TBL-HOSP-NOME (WS-IDX-HOSPEDE)
035100           MOVE HOSP-DOCUMENTO       TO
035200                WS-TBL-HOSP-DOCUMENTO (WS-IDX-HOSPEDE)
035300           MOVE HOSP-TELEFONE        TO
035400                WS-TBL-HOSP-TELEFONE (WS-IDX-HOSPEDE)
035500           MOVE HOSP-VALOR-TOTAL-GASTO TO
035600                WS-TBL-HOSP-VALOR-TOTAL-GASTO (WS-IDX-HOSPEDE)
035700           MOVE HOSP-VALOR-ULT-HOSPEDAGEM TO
035800                WS-TBL-HOSP-VALOR-ULT-HOSPEDAGEM (WS-IDX-HOSPEDE)
035900           MOVE HOSP-IND-ESTA-NO-HOTEL TO
036000                WS-TBL-HOSP-IND-ESTA-NO-HOTEL (WS-IDX-HOSPEDE)
036100           MOVE HOSP-CREATED-AT      TO
036200                WS-TBL-HOSP-CREATED-AT (WS-IDX-HOSPEDE)
036300           MOVE HOSP-UPDATED-AT      TO
036400                WS-TBL-HOSP-UPDATED-AT (WS-IDX-HOSPEDE)
036500           MOVE 'N'                  TO
036600                WS-TBL-HOSP-IND-EXCLUIDO (WS-IDX-HOSPEDE)
036700           IF HOSP-ID > WS-PROXIMO-HOSP-ID
036800              MOVE HOSP-ID           TO WS-PROXIMO-HOSP-ID
036900           END-IF
037000     END-READ.
037100
037200 FIN-10055.
037300     EXIT.
037400
037500 10060-CARGA-CHECKINS.
037600*---------------------
037700* RECORRE O MAESTRO DE ESTADIAS (CHECKIN) UMA VEZ, CARGANDO CADA
037800* LINHA NA TABELA EM MEMORIA WS-TABELA-CHECKINS E DETERMINANDO O
037900* PROXIMO CKIN-ID A USAR NAS ENTRADAS CRIADAS POR ESTE RUN.
038000
038100     MOVE 1                          TO WS-PROXIMO-ID.
038200     MOVE 0                          TO WS-QTD-CHECKINS.
038300
038400     OPEN INPUT CHECKIN.
038500
038600     IF FS-CHECKIN = '00'
038700        SET  88-FS-CHECKIN-OK        TO TRUE
038800        PERFORM 10065-CARGA-LINHA-CHECKIN
038900           UNTIL 88-FS-CHECKIN-EOF
039000        CLOSE CHECKIN
039100     END-IF.
039200
039300 FIN-10060.
039400     EXIT.
039500
039600 10065-CARGA-LINHA-CHECKIN.
039700*---------------------------
039800
039900     READ CHECKIN NEXT RECORD INTO REG-CHECKIN
040000        AT END
040100           SET 88-FS-CHECKIN-EOF     TO TRUE
040200        NOT AT END
040300           ADD 1                     TO WS-QTD-CHECKINS
040400           SET  WS-IDX-CHECKIN       TO WS-QTD-CHECKINS
040500           MOVE CKIN-ID              TO WS-TBL-CKIN-ID (WS-IDX-CHECKIN)
040600           MOVE CKIN-HOSPEDE-ID      TO
040700                WS-TBL-CKIN-HOSPEDE-ID (WS-IDX-CHECKIN)
040800           MOVE CKIN-DATA-ENTRADA    TO
040900                WS-TBL-CKIN-DATA-ENTRADA (WS-IDX-CHECKIN)
041000           MOVE CKIN-DATA-SAIDA      TO
041100                WS-TBL-CKIN-DATA-SAIDA (WS-IDX-CHECKIN)
041200           MOVE CKIN-IND-ADICIONAL-VEICULO TO
041300                WS-TBL-CKIN-IND-VEICULO (WS-IDX-CHECKIN)
041400           MOVE CKIN-VALOR-TOTAL     TO
041500                WS-TBL-CKIN-VALOR-TOTAL (WS-IDX-CHECKIN)
041600           MOVE CKIN-CREATED-AT      TO
041700                WS-TBL-CKIN-CREATED-AT (WS-IDX-CHECKIN)
041800           MOVE CKIN-UPDATED-AT      TO
041900                WS-TBL-CKIN-UPDATED-AT (WS-IDX-CHECKIN)
042000           MOVE 'N'                  TO
042100                WS-TBL-CKIN-IND-EXCLUIDO (WS-IDX-CHECKIN)
042200           IF CKIN-ID >= WS-PROXIMO-ID
042300              COMPUTE WS-PROXIMO-ID = CKIN-ID + 1
042400           END-IF
042500     END-READ.
042600
042700 FIN-10065.
042800     EXIT.
042900
043000 10100-ABRO-ARCHIVOS.
043100*-------------------
043200
043300     MOVE '10100-ABRO-ARCHIVOS'      TO WCANCELA-PARRAFO.
043400
043500     OPEN INPUT CKINNOV.
043600
043700     EVALUATE FS-CKINNOV
043800         WHEN '00'
043900              SET 88-OPEN-CKINNOV-SI TO TRUE
044000
044100         WHEN OTHER
044200              MOVE 'CKINNOV'         TO WCANCELA-RECURSO
044300              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
044400              MOVE FS-CKINNOV        TO WCANCELA-CODRET
044500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
044600              PERFORM 99999-CANCELO
044700
044800     END-EVALUATE.
044900
045000     OPEN OUTPUT LISTADO.
045100
045200     EVALUATE FS-LISTADO
045300         WHEN '00'
045400              SET 88-OPEN-LISTADO-SI TO TRUE
045500
045600         WHEN OTHER
045700              MOVE 'LISTADO'         TO WCANCELA-RECURSO
045800              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
045900              MOVE FS-LISTADO        TO WCANCELA-CODRET
046000              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
046100              PERFORM 99999-CANCELO
046200
046300     END-EVALUATE.
046400
046500 FIN-10100.
046600     EXIT.
046700
046800 10200-1RA-LECTURA-CKINNOV.
046900*--------------------------
047000
047100     PERFORM 11000-READ-CKINNOV.
047200
047300     IF 88-FS-CKINNOV-EOF
047400        DISPLAY ' '
047500        DISPLAY '*** ARCHIVO CKINNOV VACIO ***'
047600     END-IF.
047700
047800 FIN-10200.
047900     EXIT.
048000
048100 11000-READ-CKINNOV.
048200*-------------------
048300
048400     INITIALIZE          REG-CKINNOV.
048500
048600     READ CKINNOV INTO REG-CKINNOV.
048700
048800     EVALUATE TRUE
048900         WHEN 88-FS-CKINNOV-OK
049000              ADD 1             TO WS-LEIDOS-CKINNOV
049100
049200         WHEN 88-FS-CKINNOV-EOF
049300              CONTINUE
049400
049500         WHEN OTHER
049600              MOVE '11000-READ-CKINNOV' TO WCANCELA-PARRAFO
049700              MOVE 'CKINNOV'        TO WCANCELA-RECURSO
049800              MOVE 'READ'            TO WCANCELA-OPERACION
049900              MOVE FS-CKINNOV       TO WCANCELA-CODRET
050000              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
050100              PERFORM 99999-CANCELO
050200
050300     END-EVALUATE.
050400
050500 FIN-11000.
050600     EXIT.
050700
050800 20000-PROCESO.
050900*-------------
051000
051100     MOVE SPACES                     TO WS-MJE-ERROR.
051200
051300     PERFORM 20100-VALIDO-NOVEDAD.
051400
051500     IF WS-MJE-ERROR = SPACES
051600        PERFORM 20200-ATUALIZO-CHECKIN
051700     ELSE
051800        ADD 1                        TO WS-CANT-ERRONEOS
051900     END-IF.
052000
052100     PERFORM 21100-IMPRIMO-DETALLE.
052200
052300     PERFORM 11000-READ-CKINNOV.
052400
052500 FIN-20000.
052600     EXIT.
052700
052800 20100-VALIDO-NOVEDAD.
052900*---------------------
053000* VALIDA O CODIGO DE NOVEDADE E, SE FOR ENTRADA, O DOCUMENTO
053100* E AS DATAS VIA VALIDAR. CORTA NA PRIMEIRA QUE ACHAR MAL.
053200
053300     MOVE SPACES                     TO WS-MJE-ERROR.
053400
053500     IF NOT CKINNOV-E-ENTRADA
053600     AND NOT CKINNOV-E-SAIDA
053700     AND NOT CKINNOV-E-ATUALIZACAO
053800     AND NOT CKINNOV-E-EXCLUSAO
053900        MOVE 'CODIGO DE NOVEDADE INVALIDO' TO WS-MJE-ERROR
054000     END-IF.
054100
054200     IF WS-MJE-ERROR = SPACES
054300     AND CKINNOV-E-ENTRADA
054400        INITIALIZE WVALIDAR
054500        MOVE CKINNOV-DOCUMENTO        TO WVALIDAR-DOCUMENTO-RAW
054600        SET  WVALIDAR-VALIDA-DOCUMENTO TO TRUE
054700        MOVE CKINNOV-DATA-ENTRADA     TO WVALIDAR-DATA-ENTRADA
054800        CALL 'VALIDAR' USING WVALIDAR
054900        IF WVALIDAR-RC NOT = '00'
055000           MOVE WVALIDAR-MENSAGEM (1:60) TO WS-MJE-ERROR
055100        END-IF
055200     END-IF.
055300
055400 FIN-20100.
055500     EXIT.
055600
055700 20200-ATUALIZO-CHECKIN.
055800*-----------------------
055900
056000     EVALUATE TRUE
056100         WHEN CKINNOV-E-ENTRADA
056200              PERFORM 20250-LOCALIZO-HOSPEDE-POR-DOC
056300              IF WS-MJE-ERROR = SPACES
056400                 PERFORM 20280-VALIDO-ELEGIBILIDADE
056500              END-IF
056600              IF WS-MJE-ERROR = SPACES
056700                 PERFORM 20300-CHECKIN
056800                 ADD 1                TO WS-CANT-ENTRADAS
056900              ELSE
057000                 ADD 1                TO WS-CANT-ERRONEOS
057100              END-IF
057200
057300         WHEN CKINNOV-E-SAIDA
057400              PERFORM 20260-LOCALIZO-CHECKIN-POR-ID
057500              IF WS-MJE-ERROR = SPACES
057600                 PERFORM 20700-PROCESO-CHECKOUT
057700                 ADD 1                TO WS-CANT-SAIDAS
057800              ELSE
057900                 ADD 1                TO WS-CANT-ERRONEOS
058000              END-IF
058100
058200         WHEN CKINNOV-E-ATUALIZACAO
058300              PERFORM 20260-LOCALIZO-CHECKIN-POR-ID
058400              IF WS-MJE-ERROR = SPACES
058500                 PERFORM 20400-ATUALIZA-CHECKIN
058600                 ADD 1                TO WS-CANT-ATUALIZACOES
058700              ELSE
058800                 ADD 1                TO WS-CANT-ERRONEOS
058900              END-IF
059000
059100         WHEN CKINNOV-E-EXCLUSAO
059200              PERFORM 20260-LOCALIZO-CHECKIN-POR-ID
059300              IF WS-MJE-ERROR = SPACES
059400                 PERFORM 20500-EXCLUI-CHECKIN
059500                 ADD 1                TO WS-CANT-EXCLUSOES
059600              ELSE
059700                 ADD 1                TO WS-CANT-ERRONEOS
059800              END-IF
059900
060000     END-EVALUATE.
060100
060200 FIN-20200.
060300     EXIT.
060400
060500 20250-LOCALIZO-HOSPEDE-POR-DOC.
060600*-------------------------------
060700* LOCALIZA O HOSPEDE NA TABELA EM MEMORIA PELA CHAVE ALTERNATIVA
060800* (DOCUMENTO). SE O DOCUMENTO NAO ESTIVER CADASTRADO, CRIA UM
060900* HOSPEDE NOVO (20256) - NAO E MAIS NECESSARIO QUE O GERHOSP
061000* TENHA CADASTRADO O HOSPEDE ANTES.
061100
061200     INITIALIZE                     REG-HOSPEDE.
061300     SET  88-GUEST-ACHADO-NO         TO TRUE.
061400     MOVE 0                          TO WS-IDX-ACHADO.
061500
061600     PERFORM 20255-EXAMINO-DOCUMENTO
061700        VARYING WS-IDX-HOSPEDE FROM 1 BY 1
061800          UNTIL WS-IDX-HOSPEDE > WS-QTD-HOSPEDES
061900             OR WS-IDX-ACHADO NOT = 0.
062000
062100     IF WS-IDX-ACHADO NOT = 0
062200        SET  88-GUEST-ACHADO-SI      TO TRUE
062300     ELSE
062400        PERFORM 20256-CRIA-HOSPEDE-NOVO
062500     END-IF.
062600 FIN-20250.
062700     EXIT.
062800
062900 20255-EXAMINO-DOCUMENTO.
063000*------------------------
063100
063200     IF WS-TBL-HOSP-DOCUMENTO (WS-IDX-HOSPEDE) = CKINNOV-DOCUMENTO (1:11)
063300     AND NOT WS-TBL-HOSP-EXCLUIDO (WS-IDX-HOSPEDE)
063400        SET  WS-IDX-ACHADO TO WS-IDX-HOSPEDE
063500        MOVE WS-TBL-HOSP-ID (WS-IDX-HOSPEDE)          TO HOSP-ID
063600        MOVE WS-TBL-HOSP-NOME (WS-IDX-HOSPEDE)        TO HOSP-NOME
063700        MOVE WS-TBL-HOSP-DOCUMENTO (WS-IDX-HOSPEDE)   TO HOSP-DOCUMENTO
063800        MOVE WS-TBL-HOSP-TELEFONE (WS-IDX-HOSPEDE)    TO HOSP-TELEFONE
063900        MOVE WS-TBL-HOSP-VALOR-TOTAL-GASTO (WS-IDX-HOSPEDE)
064000                                   TO HOSP-VALOR-TOTAL-GASTO
064100        MOVE WS-TBL-HOSP-VALOR-ULT-HOSPEDAGEM (WS-IDX-HOSPEDE)
064200                               TO HOSP-VALOR-ULT-HOSPEDAGEM
064300        MOVE WS-TBL-HOSP-IND-ESTA-NO-HOTEL (WS-IDX-HOSPEDE)
064400                                  TO HOSP-IND-ESTA-NO-HOTEL
064500        MOVE WS-TBL-HOSP-CREATED-AT (WS-IDX-HOSPEDE)  TO HOSP-CREATED-AT
064600        MOVE WS-TBL-HOSP-UPDATED-AT (WS-IDX-HOSPEDE)  TO HOSP-UPDATED-AT
064700     END-IF.
064800
064900 FIN-20255.
065000     EXIT.
065100
065200 20256-CRIA-HOSPEDE-NOVO.
065300*------------------------
065400* O DOCUMENTO NAO ESTA CADASTRADO. VALIDA O DOCUMENTO/TELEFONE E
065500* O NOME TRAZIDOS NA PROPRIA NOVEDADE DE ENTRADA E AGREGA UMA
065600* LINHA NOVA NA TABELA EM MEMORIA (O MAESTRO HOSPEDE E REGRAVADO
065700* AO FINAL, EM 30050, COM ESTE HOSPEDE JA INCLUIDO).
065800
065900     IF CKINNOV-NOME = SPACES
066000        MOVE 'FALTA NOME PARA O ALTA AUTOMATICA DO HOSPEDE'
066100                                      TO WS-MJE-ERROR
066200     END-IF.
066300
066400     IF WS-MJE-ERROR = SPACES
066500        INITIALIZE WVALIDAR
066600        MOVE CKINNOV-DOCUMENTO         TO WVALIDAR-DOCUMENTO-RAW
066700        MOVE CKINNOV-TELEFONE-RAW      TO WVALIDAR-TELEFONE-RAW
066800        SET  WVALIDAR-VALIDA-DOCUMENTO TO TRUE
066900        SET  WVALIDAR-VALIDA-TELEFONE  TO TRUE
067000        CALL 'VALIDAR' USING WVALIDAR
067100        IF WVALIDAR-RC NOT = '00'
067200           MOVE WVALIDAR-MENSAGEM (1:60) TO WS-MJE-ERROR
067300        END-IF
067400     END-IF.
067500
067600     IF WS-MJE-ERROR = SPACES
067700        ADD 1                          TO WS-QTD-HOSPEDES
067800        SET  WS-IDX-HOSPEDE            TO WS-QTD-HOSPEDES
067900
068000        MOVE WS-PROXIMO-HOSP-ID  TO WS-TBL-HOSP-ID (WS-IDX-HOSPEDE)
068100        MOVE CKINNOV-NOME        TO WS-TBL-HOSP-NOME (WS-IDX-HOSPEDE)
068200        MOVE WVALIDAR-DOCUMENTO-LIMPIO
068300                                 TO WS-TBL-HOSP-DOCUMENTO (WS-IDX-HOSPEDE)
068400        MOVE WVALIDAR-TELEFONE-LIMPIO
068500                                 TO WS-TBL-HOSP-TELEFONE (WS-IDX-HOSPEDE)
068600        MOVE 0                   TO WS-TBL-HOSP-VALOR-TOTAL-GASTO
068700                                          (WS-IDX-HOSPEDE)
068800                                    WS-TBL-HOSP-VALOR-ULT-HOSPEDAGEM
068900                                          (WS-IDX-HOSPEDE)
069000        MOVE 'N'                 TO WS-TBL-HOSP-IND-ESTA-NO-HOTEL
069100                                          (WS-IDX-HOSPEDE)
069200        MOVE WS-DATA-HORA-ATUAL  TO
069300                           WS-TBL-HOSP-CREATED-AT (WS-IDX-HOSPEDE)
069400                           WS-TBL-HOSP-UPDATED-AT (WS-IDX-HOSPEDE)
069500        MOVE 'N'                 TO
069600                           WS-TBL-HOSP-IND-EXCLUIDO (WS-IDX-HOSPEDE)
069700
069800        SET  WS-IDX-ACHADO       TO WS-IDX-HOSPEDE
069900        SET  88-GUEST-ACHADO-SI  TO TRUE
070000
070100        MOVE WS-TBL-HOSP-ID (WS-IDX-HOSPEDE)        TO HOSP-ID
070200        MOVE WS-TBL-HOSP-NOME (WS-IDX-HOSPEDE)      TO HOSP-NOME
070300        MOVE WS-TBL-HOSP-DOCUMENTO (WS-IDX-HOSPEDE) TO HOSP-DOCUMENTO
070400        MOVE WS-TBL-HOSP-TELEFONE (WS-IDX-HOSPEDE)  TO HOSP-TELEFONE
070500        MOVE 0                   TO HOSP-VALOR-TOTAL-GASTO
070600                                     HOSP-VALOR-ULT-HOSPEDAGEM
070700        MOVE 'N'                 TO HOSP-IND-ESTA-NO-HOTEL
070800        MOVE WS-DATA-HORA-ATUAL  TO HOSP-CREATED-AT HOSP-UPDATED-AT
070900
071000        ADD 1                    TO WS-PROXIMO-HOSP-ID
071100     END-IF.
071200
071300 FIN-20256.
071400     EXIT.
071500
071600 20280-VALIDO-ELEGIBILIDADE.
071700*---------------------------
071800* UM HOSPEDE NAO PODE TER DUAS ESTADIAS ABERTAS (SEM DATA DE
071900* SAIDA) AO MESMO TEMPO. RECORRE A TABELA EM MEMORIA DE CHECKINS
072000* (SUBSTITUI A EXPLORACAO POR CHAVE ALTERNA) BUSCANDO UMA
072100* ESTADIA SEM SAIDA PARA O HOSPEDE.
072200
072300     SET  88-ESTADIA-ABERTA-NO       TO TRUE.
072400
072500     PERFORM 20285-EXAMINO-ABERTA
072600        VARYING WS-IDX-CHECKIN FROM 1 BY 1
072700          UNTIL WS-IDX-CHECKIN > WS-QTD-CHECKINS
072800             OR 88-ESTADIA-ABERTA-SI.
072900
073000     IF 88-ESTADIA-ABERTA-SI
073100        MOVE 'HOSPEDE JA TEM UMA ESTADIA ABERTA' TO WS-MJE-ERROR
073200     END-IF.
073300
073400 FIN-20280.
073500     EXIT.
073600
073700 20285-EXAMINO-ABERTA.
073800*---------------------
073900
074000     IF WS-TBL-CKIN-HOSPEDE-ID (WS-IDX-CHECKIN) = HOSP-ID
074100     AND WS-TBL-CKIN-DATA-SAIDA (WS-IDX-CHECKIN) = SPACES
074200     AND NOT WS-TBL-CKIN-EXCLUIDO (WS-IDX-CHECKIN)
074300        SET  88-ESTADIA-ABERTA-SI    TO TRUE
074400     END-IF.
074500
074600 FIN-20285.
074700     EXIT.
074800
074900 20260-LOCALIZO-CHECKIN-POR-ID.
075000*------------------------------
075100* LOCALIZA A ESTADIA NA TABELA EM MEMORIA PELO CKIN-ID INFORMADO
075200* NA NOVEDADE. O INDICE ACHADO FICA EM WS-IDX-ACHADO PARA USO
075300* POSTERIOR EM 20700/20400/20500.
075400
075500     INITIALIZE                      REG-CHECKIN.
075600     MOVE 0                          TO WS-IDX-ACHADO.
075700
075800     PERFORM 20265-EXAMINO-CHECKIN
075900        VARYING WS-IDX-CHECKIN FROM 1 BY 1
076000          UNTIL WS-IDX-CHECKIN > WS-QTD-CHECKINS
076100             OR WS-IDX-ACHADO NOT = 0.
076200
076300     IF WS-IDX-ACHADO = 0
076400           MOVE 'ESTADIA NAO ENCONTRADA PARA O ID INFORMADO'
076500                                      TO WS-MJE-ERROR
076600     END-IF.
076700
076800 FIN-20260.
076900     EXIT.
077000
077100 20265-EXAMINO-CHECKIN.
077200*----------------------
077300
077400     IF WS-TBL-CKIN-ID (WS-IDX-CHECKIN) = CKINNOV-ID
077500     AND NOT WS-TBL-CKIN-EXCLUIDO (WS-IDX-CHECKIN)
077600        SET  WS-IDX-ACHADO TO WS-IDX-CHECKIN
077700        MOVE WS-TBL-CKIN-ID (WS-IDX-CHECKIN)
077800                                 TO CKIN-ID
077900        MOVE WS-TBL-CKIN-HOSPEDE-ID (WS-IDX-CHECKIN)
078000                                 TO CKIN-HOSPEDE-ID
078100        MOVE WS-TBL-CKIN-DATA-ENTRADA (WS-IDX-CHECKIN)
078200                                 TO CKIN-DATA-ENTRADA
078300        MOVE WS-TBL-CKIN-DATA-SAIDA (WS-IDX-CHECKIN)
078400                                 TO CKIN-DATA-SAIDA
078500        MOVE WS-TBL-CKIN-IND-VEICULO (WS-IDX-CHECKIN)
078600                                 TO CKIN-IND-ADICIONAL-VEICULO
078700        MOVE WS-TBL-CKIN-VALOR-TOTAL (WS-IDX-CHECKIN)
078800                                 TO CKIN-VALOR-TOTAL
078900        MOVE WS-TBL-CKIN-CREATED-AT (WS-IDX-CHECKIN)
079000                                 TO CKIN-CREATED-AT
079100        MOVE WS-TBL-CKIN-UPDATED-AT (WS-IDX-CHECKIN)
079200                                 TO CKIN-UPDATED-AT
079300     END-IF.
079400
079500 FIN-20265.
079600     EXIT.
079700
079800 20300-CHECKIN.
079900*--------------
080000* CRIA A NOVA ESTADIA PARA O HOSPEDE JA LOCALIZADO, AGREGANDO
080100* UMA LINHA NOVA NA TABELA EM MEMORIA (SUBSTITUI O WRITE CONTRA
080200* O ARCHIVO SEQUENCIAL, QUE SO E REGRAVADO AO FINAL EM 30060).
080300
080400     ADD 1                            TO WS-QTD-CHECKINS.
080500     SET  WS-IDX-CHECKIN              TO WS-QTD-CHECKINS.
080600
080700     MOVE WS-PROXIMO-ID               TO CKIN-ID.
080800     ADD 1                            TO WS-PROXIMO-ID.
080900
081000     MOVE HOSP-ID                     TO CKIN-HOSPEDE-ID.
081100     MOVE CKINNOV-DATA-ENTRADA        TO CKIN-DATA-ENTRADA.
081200     MOVE SPACES                      TO CKIN-DATA-SAIDA.
081300     MOVE CKINNOV-IND-ADICIONAL-VEICULO
081400                                    TO CKIN-IND-ADICIONAL-VEICULO.
081500     MOVE 0                           TO CKIN-VALOR-TOTAL.
081600     MOVE WS-DATA-HORA-ATUAL          TO CKIN-CREATED-AT
081700                                          CKIN-UPDATED-AT.
081800
081900     MOVE CKIN-ID             TO WS-TBL-CKIN-ID (WS-IDX-CHECKIN).
082000     MOVE CKIN-HOSPEDE-ID     TO WS-TBL-CKIN-HOSPEDE-ID (WS-IDX-CHECKIN).
082100     MOVE CKIN-DATA-ENTRADA   TO
082200                              WS-TBL-CKIN-DATA-ENTRADA (WS-IDX-CHECKIN).
082300     MOVE CKIN-DATA-SAIDA     TO WS-TBL-CKIN-DATA-SAIDA (WS-IDX-CHECKIN).
082400     MOVE CKIN-IND-ADICIONAL-VEICULO
082500                              TO WS-TBL-CKIN-IND-VEICULO (WS-IDX-CHECKIN).
082600     MOVE CKIN-VALOR-TOTAL    TO WS-TBL-CKIN-VALOR-TOTAL (WS-IDX-CHECKIN).
082700     MOVE CKIN-CREATED-AT     TO WS-TBL-CKIN-CREATED-AT (WS-IDX-CHECKIN).
082800     MOVE CKIN-UPDATED-AT     TO WS-TBL-CKIN-UPDATED-AT (WS-IDX-CHECKIN).
082900     MOVE 'N'                 TO
083000                              WS-TBL-CKIN-IND-EXCLUIDO (WS-IDX-CHECKIN).
083100
083200     SET  WS-IDX-ACHADO                TO WS-IDX-CHECKIN.
083300
083400 FIN-20300.
083500     EXIT.
083600
083700 20600-CALCULO-VALOR.
083800*--------------------
083900* CHAMA A RUTINA CALCVLR PARA OBTER O VALOR DA ESTADIA DADAS
084000* AS DATAS DE ENTRADA/SAIDA E O USO DE COCHERA.
084100
084200     INITIALIZE WCALCVLR.
084300     MOVE CKIN-DATA-ENTRADA           TO WCALCVLR-DATA-ENTRADA.
084400     MOVE CKIN-DATA-SAIDA             TO WCALCVLR-DATA-SAIDA.
084500     MOVE CKIN-IND-ADICIONAL-VEICULO  TO WCALCVLR-IND-VEICULO.
084600
084700     CALL 'CALCVLR' USING WCALCVLR.
084800
084900     IF WCALCVLR-RC = '00'
085000        MOVE WCALCVLR-VALOR-TOTAL     TO CKIN-VALOR-TOTAL
085100     ELSE
085200        MOVE WCALCVLR-MENSAGEM (1:60) TO WS-MJE-ERROR
085300     END-IF.
085400
085500 FIN-20600.
085600     EXIT.
085700
085800 20700-PROCESO-CHECKOUT.
085900*-----------------------
086000* FECHA A ESTADIA (CHECKOUT) E RECALCULA O VALOR FINAL - O
086100* TOTAL GASTO E A ULTIMA HOSPEDAGEM DO HOSPEDE SAO DERIVADOS,
086200* NAO SE GRABAM AQUI (VER LSTHOSP 20200-AGREGO-HOSPEDE).
086300
086400     IF CKIN-DATA-SAIDA NOT = SPACES
086500        MOVE 'ESTADIA JA TEM CHECKOUT REGISTADO' TO WS-MJE-ERROR
086600     END-IF.
086700
086800     IF WS-MJE-ERROR = SPACES
086900        MOVE CKINNOV-DATA-SAIDA       TO CKIN-DATA-SAIDA
087000        PERFORM 20600-CALCULO-VALOR
087100     END-IF.
087200
087300     IF WS-MJE-ERROR = SPACES
087400        MOVE WS-DATA-HORA-ATUAL       TO CKIN-UPDATED-AT
087500        PERFORM 20960-ATUALIZA-LINHA-CHECKIN
087600     END-IF.
087700
087800 FIN-20700.
087900     EXIT.
088000
088100 20400-ATUALIZA-CHECKIN.
088200*-----------------------
088300* PERMITE CORRIGIR DATAS E O USO DE COCHERA DE UMA ESTADIA
088400* QUE AINDA NAO TEVE CHECKOUT. SE A NOVEDADE TRAZ DATA DE
088500* SAIDA, RECALCULA O VALOR.
088600
088700     IF CKIN-DATA-SAIDA NOT = SPACES
088800        MOVE 'ESTADIA JA FINALIZADA - NAO PODE SER ATUALIZADA'
088900                                      TO WS-MJE-ERROR
089000     END-IF.
089100
089200     IF WS-MJE-ERROR = SPACES
089300        IF CKINNOV-DATA-ENTRADA NOT = SPACES
089400           MOVE CKINNOV-DATA-ENTRADA  TO CKIN-DATA-ENTRADA
089500        END-IF
089600        MOVE CKINNOV-IND-ADICIONAL-VEICULO
089700                                    TO CKIN-IND-ADICIONAL-VEICULO
089800        IF CKINNOV-DATA-SAIDA NOT = SPACES
089900           MOVE CKINNOV-DATA-SAIDA    TO CKIN-DATA-SAIDA
090000           PERFORM 20600-CALCULO-VALOR
090100        END-IF
090200     END-IF.
090300
090400     IF WS-MJE-ERROR = SPACES
090500        MOVE WS-DATA-HORA-ATUAL       TO CKIN-UPDATED-AT
090600        PERFORM 20960-ATUALIZA-LINHA-CHECKIN
090700     END-IF.
090800
090900 FIN-20400.
091000     EXIT.
091100
091200 20500-EXCLUI-CHECKIN.
091300*---------------------
091400* MARCA COMO EXCLUIDA, NA TABELA EM MEMORIA, A ESTADIA LOCALIZADA
091500* PELO ULTIMO 20260-LOCALIZO-CHECKIN-POR-ID (SUBSTITUI O DELETE
091600* FISICO, JA QUE CHECKIN E ARCHIVO SEQUENCIAL). O INDICADOR DE
091700* HOSPEDE 'NO HOTEL' E DERIVADO, NAO PRECISA SER ATUALIZADO AQUI.
091800
091900     SET  WS-IDX-CHECKIN              TO WS-IDX-ACHADO.
092000     MOVE 'Y'         TO WS-TBL-CKIN-IND-EXCLUIDO (WS-IDX-CHECKIN).
092100
092200 FIN-20500.
092300     EXIT.
092400
092500 20960-ATUALIZA-LINHA-CHECKIN.
092600*-----------------------------
092700* ATUALIZA, NO LUGAR, A LINHA DA TABELA EM MEMORIA LOCALIZADA
092800* PELO ULTIMO 20260-LOCALIZO-CHECKIN-POR-ID (SUBSTITUI O
092900* REWRITE CONTRA O ARCHIVO SEQUENCIAL, QUE SO E REGRAVADO AO
093000* FINAL EM 30060).
093100
093200     SET  WS-IDX-CHECKIN              TO WS-IDX-ACHADO.
093300
093400     MOVE CKIN-DATA-ENTRADA   TO
093500                              WS-TBL-CKIN-DATA-ENTRADA (WS-IDX-CHECKIN).
093600     MOVE CKIN-DATA-SAIDA     TO WS-TBL-CKIN-DATA-SAIDA (WS-IDX-CHECKIN).
093700     MOVE CKIN-IND-ADICIONAL-VEICULO
093800                              TO WS-TBL-CKIN-IND-VEICULO (WS-IDX-CHECKIN).
093900     MOVE CKIN-VALOR-TOTAL    TO WS-TBL-CKIN-VALOR-TOTAL (WS-IDX-CHECKIN).
094000     MOVE CKIN-UPDATED-AT     TO WS-TBL-CKIN-UPDATED-AT (WS-IDX-CHECKIN).
094100
094200 FIN-20960.
094300     EXIT.
094400
094500 21100-IMPRIMO-DETALLE.
094600*----------------------
094700
094800     ADD 1                    TO WS-LINEA.
094900     PERFORM 21200-CONTROL-LINEA.
095000
095100     PERFORM 21300-ARMO-DETALLE.
095200     PERFORM 21400-WRITE-LISTADO.
095300
095400 FIN-21100.
095500     EXIT.
095600
095700 21200-CONTROL-LINEA.
095800*--------------------
095900
096000     IF WS-LINEA          > WCN-LINEAS-MAX
096100        PERFORM 21210-IMPRIMO-TITULOS
096200     END-IF.
096300
096400 FIN-21200.
096500     EXIT.
096600
096700 21210-IMPRIMO-TITULOS.
096800*----------------------
096900
097000     ADD 1                            TO WS-HOJA.
097100
097200     MOVE ' '                        TO WLINCKIN.
097300     MOVE '-'                        TO PCC.
097400     MOVE 'LISTADO DE NOVEDADES DE ESTADIAS'  TO P23.
097500     PERFORM 21400-WRITE-LISTADO.
097600
097700     MOVE ' '                        TO WLINCKIN.
097800     MOVE 'ID NOVED.'                TO P1.
097900     MOVE 'COD'                      TO P12.
098000     MOVE 'DOCUMENTO/ID ESTADIA'     TO P23.
098100     MOVE 'RESULTADO'                TO P42.
098200     MOVE 'VALOR'                    TO P64.
098300     MOVE 'MENSAGEM'                 TO P78.
098400     PERFORM 21400-WRITE-LISTADO.
098500
098600     MOVE ' '                        TO WLINCKIN.
098700     MOVE ALL '-'                    TO WLINCKIN (2:131).
098800     PERFORM 21400-WRITE-LISTADO.
098900
099000     MOVE 5                          TO WS-LINEA.
099100
099200 FIN-21210.
099300     EXIT.
099400
099500 21300-ARMO-DETALLE.
099600*-------------------
099700
099800     MOVE ' '                        TO WLINCKIN.
099900
100000     MOVE CKINNOV-ID                 TO WS-ID-ED.
100100     MOVE WS-ID-ED                    TO P1.
100200
100300     MOVE CKINNOV-COD-NOVEDADE        TO P12.
100400
100500     IF CKINNOV-E-ENTRADA
100600        MOVE CKINNOV-DOCUMENTO (1:19)  TO P23
100700     ELSE
100800        MOVE WS-ID-ED                  TO P23 (1:9)
100900     END-IF.
101000
101100     IF WS-MJE-ERROR = SPACES
101200        MOVE 'PROCESSADO'             TO P42
101300        MOVE CKIN-VALOR-TOTAL          TO P64
101400     ELSE
101500        MOVE 'RECHAZADO'              TO P42
101600        MOVE WS-MJE-ERROR (1:30)       TO P78
101700     END-IF.
101800
101900 FIN-21300.
102000     EXIT.
102100
102200 21400-WRITE-LISTADO.
102300*-------------------
102400
102500     WRITE REG-LISTADO-FD     FROM WLINCKIN.
102600
102700     EVALUATE FS-LISTADO
102800         WHEN '00'
102900              ADD 1             TO WS-GRABADOS-LISTADO
103000
103100         WHEN OTHER
103200              MOVE '21400-WRITE-LISTADO' TO WCANCELA-PARRAFO
103300              MOVE 'LISTADO'         TO WCANCELA-RECURSO
103400              MOVE 'WRITE'           TO WCANCELA-OPERACION
103500              MOVE FS-LISTADO        TO WCANCELA-CODRET
103600              MOVE WLINCKIN          TO WCANCELA-MENSAJE
103700              PERFORM 99999-CANCELO
103800
103900     END-EVALUATE.
104000
104100 FIN-21400.
104200     EXIT.
104300
104400 30000-FINALIZO.
104500*--------------
104600
104700     PERFORM 30050-GRAVA-MAESTRO-HOSPEDE.
104800
104900     PERFORM 30060-GRAVA-MAESTRO-CHECKIN.
105000
105100     PERFORM 30100-TOTALES-CONTROL.
105200
105300     PERFORM 31000-CIERRO-ARCHIVOS.
105400
105500     STOP RUN.
105600
105700 FIN-30000.
105800     EXIT.
105900
106000 30100-TOTALES-CONTROL.
106100*---------------------
106200
106300     MOVE WS-LEIDOS-CKINNOV           TO WS-LEIDOS-CKINNOV-ED.
106400     MOVE WS-CANT-ENTRADAS            TO WS-CANT-ENTRADAS-ED.
106500     MOVE WS-CANT-SAIDAS              TO WS-CANT-SAIDAS-ED.
106600     MOVE WS-CANT-ATUALIZACOES        TO WS-CANT-ATUALIZACOES-ED.
106700     MOVE WS-CANT-EXCLUSOES           TO WS-CANT-EXCLUSOES-ED.
106800     MOVE WS-CANT-ERRONEOS            TO WS-CANT-ERRONEOS-ED.
106900     MOVE WS-GRABADOS-LISTADO         TO WS-GRABADOS-LISTADO-ED.
107000
107100     DISPLAY ' '.
107200     DISPLAY '****************************************'.
107300     DISPLAY 'TOTALES DE CONTROL PGM: GERCKIN          '.
107400     DISPLAY '****************************************'.
107500     DISPLAY '* CANT. REG. LEIDOS CKINNOV        : '
107600                                         WS-LEIDOS-CKINNOV-ED.
107700     DISPLAY '* CANT. ENTRADAS PROCESSADAS       : '
107800                                         WS-CANT-ENTRADAS-ED.
107900     DISPLAY '* CANT. SAIDAS PROCESSADAS         : '
108000                                         WS-CANT-SAIDAS-ED.
108100     DISPLAY '* CANT. ATUALIZACOES PROCESSADAS   : '
108200                                         WS-CANT-ATUALIZACOES-ED.
108300     DISPLAY '* CANT. EXCLUSOES PROCESSADAS      : '
108400                                         WS-CANT-EXCLUSOES-ED.
108500     DISPLAY '* CANT. NOVEDADES ERRONEAS         : '
108600                                         WS-CANT-ERRONEOS-ED.
108700     DISPLAY '* CANT. REG. GRABADOS LISTADO      : '
108800                                         WS-GRABADOS-LISTADO-ED.
108900     DISPLAY '****************************************'.
109000     DISPLAY ' '.
109100
109200 FIN-30100.
109300     EXIT.
109400
109500 30050-GRAVA-MAESTRO-HOSPEDE.
109600*---------------------------
109700* REGRAVA O ARCHIVO MAESTRO DE HOSPEDES, COMPLETO, A PARTIR DA
109800* TABELA EM MEMORIA - INCLUI OS HOSPEDES CRIADOS AUTOMATICAMENTE
109900* EM 20256 (SUBSTITUI O REWRITE/WRITE POR CHAVE, JA QUE O
110000* ARCHIVO E SEQUENCIAL).
110100
110200     MOVE '30050-GRAVA-MAESTRO-HOSPEDE' TO WS-PARRAFO.
110300
110400     OPEN OUTPUT HOSPEDE.
110500
110600     EVALUATE FS-HOSPEDE
110700         WHEN '00'
110800              SET 88-OPEN-HOSPEDE-SI TO TRUE
110900         WHEN OTHER
111000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
111100              MOVE 'HOSPEDE'         TO WCANCELA-RECURSO
111200              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
111300              MOVE FS-HOSPEDE        TO WCANCELA-CODRET
111400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
111500              PERFORM 99999-CANCELO
111600     END-EVALUATE.
111700
111800     PERFORM 30055-GRAVA-LINHA-HOSPEDE
111900        VARYING WS-IDX-HOSPEDE FROM 1 BY 1
112000          UNTIL WS-IDX-HOSPEDE > WS-QTD-HOSPEDES.
112100
112200     SET 88-OPEN-HOSPEDE-NO      TO TRUE.
112300     CLOSE HOSPEDE.
112400
112500 FIN-30050.
112600     EXIT.
112700
112800 30055-GRAVA-LINHA-HOSPEDE.
112900*--------------------------
113000
113100     IF NOT WS-TBL-HOSP-EXCLUIDO (WS-IDX-HOSPEDE)
113200        INITIALIZE REG-HOSPEDE
113300        MOVE WS-TBL-HOSP-ID (WS-IDX-HOSPEDE)
113400                                 TO HOSP-ID
113500        MOVE WS-TBL-HOSP-NOME (WS-IDX-HOSPEDE)
113600                                 TO HOSP-NOME
113700        MOVE WS-TBL-HOSP-DOCUMENTO (WS-IDX-HOSPEDE)
113800                                 TO HOSP-DOCUMENTO
113900        MOVE WS-TBL-HOSP-TELEFONE (WS-IDX-HOSPEDE)
114000                                 TO HOSP-TELEFONE
114100        MOVE WS-TBL-HOSP-VALOR-TOTAL-GASTO (WS-IDX-HOSPEDE)
114200                                 TO HOSP-VALOR-TOTAL-GASTO
114300        MOVE WS-TBL-HOSP-VALOR-ULT-HOSPEDAGEM (WS-IDX-HOSPEDE)
114400                                 TO HOSP-VALOR-ULT-HOSPEDAGEM
114500        MOVE WS-TBL-HOSP-IND-ESTA-NO-HOTEL (WS-IDX-HOSPEDE)
114600                                 TO HOSP-IND-ESTA-NO-HOTEL
114700        MOVE WS-TBL-HOSP-CREATED-AT (WS-IDX-HOSPEDE)
114800                                 TO HOSP-CREATED-AT
114900        MOVE WS-TBL-HOSP-UPDATED-AT (WS-IDX-HOSPEDE)
115000                                 TO HOSP-UPDATED-AT
115100        WRITE REG-HOSPEDE-FD FROM REG-HOSPEDE
115200        EVALUATE TRUE
115300            WHEN 88-FS-HOSPEDE-OK
115400                 CONTINUE
115500            WHEN OTHER
115600                 MOVE '30055-GRAVA-LINHA-HOSPEDE' TO WCANCELA-PARRAFO
115700                 MOVE 'HOSPEDE'         TO WCANCELA-RECURSO
115800                 MOVE 'WRITE'           TO WCANCELA-OPERACION
115900                 MOVE FS-HOSPEDE        TO WCANCELA-CODRET
116000                 MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
116100                 PERFORM 99999-CANCELO
116200        END-EVALUATE
116300     END-IF.
116400
116500 FIN-30055.
116600     EXIT.
116700
116800 30060-GRAVA-MAESTRO-CHECKIN.
116900*---------------------------
117000* REGRAVA O ARCHIVO MAESTRO DE ESTADIAS, COMPLETO, A PARTIR DA
117100* TABELA EM MEMORIA.
117200
117300     MOVE '30060-GRAVA-MAESTRO-CHECKIN' TO WS-PARRAFO.
117400
117500     OPEN OUTPUT CHECKIN.
117600
117700     EVALUATE FS-CHECKIN
117800         WHEN '00'
117900              SET 88-OPEN-CHECKIN-SI TO TRUE
118000         WHEN OTHER
118100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
118200              MOVE 'CHECKIN'         TO WCANCELA-RECURSO
118300              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
118400              MOVE FS-CHECKIN        TO WCANCELA-CODRET
118500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
118600              PERFORM 99999-CANCELO
118700     END-EVALUATE.
118800
118900     PERFORM 30065-GRAVA-LINHA-CHECKIN
119000        VARYING WS-IDX-CHECKIN FROM 1 BY 1
119100          UNTIL WS-IDX-CHECKIN > WS-QTD-CHECKINS.
119200
119300     SET 88-OPEN-CHECKIN-NO      TO TRUE.
119400     CLOSE CHECKIN.
119500
119600 FIN-30060.
119700     EXIT.
119800
119900 30065-GRAVA-LINHA-CHECKIN.
120000*--------------------------
120100
120200     IF NOT WS-TBL-CKIN-EXCLUIDO (WS-IDX-CHECKIN)
120300        INITIALIZE REG-CHECKIN
120400        MOVE WS-TBL-CKIN-ID (WS-IDX-CHECKIN)
120500                                 TO CKIN-ID
120600        MOVE WS-TBL-CKIN-HOSPEDE-ID (WS-IDX-CHECKIN)
120700                                 TO CKIN-HOSPEDE-ID
120800        MOVE WS-TBL-CKIN-DATA-ENTRADA (WS-IDX-CHECKIN)
120900                                 TO CKIN-DATA-ENTRADA
121000        MOVE WS-TBL-CKIN-DATA-SAIDA (WS-IDX-CHECKIN)
121100                                 TO CKIN-DATA-SAIDA
121200        MOVE WS-TBL-CKIN-IND-VEICULO (WS-IDX-CHECKIN)
121300                                 TO CKIN-IND-ADICIONAL-VEICULO
121400        MOVE WS-TBL-CKIN-VALOR-TOTAL (WS-IDX-CHECKIN)
121500                                 TO CKIN-VALOR-TOTAL
121600        MOVE WS-TBL-CKIN-CREATED-AT (WS-IDX-CHECKIN)
121700                                 TO CKIN-CREATED-AT
121800        MOVE WS-TBL-CKIN-UPDATED-AT (WS-IDX-CHECKIN)
121900                                 TO CKIN-UPDATED-AT
122000        WRITE REG-CHECKIN-FD FROM REG-CHECKIN
122100        EVALUATE TRUE
122200            WHEN 88-FS-CHECKIN-OK
122300                 CONTINUE
122400            WHEN OTHER
122500                 MOVE '30065-GRAVA-LINHA-CHECKIN' TO WCANCELA-PARRAFO
122600                 MOVE 'CHECKIN'         TO WCANCELA-RECURSO
122700                 MOVE 'WRITE'           TO WCANCELA-OPERACION
122800                 MOVE FS-CHECKIN        TO WCANCELA-CODRET
122900                 MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
123000                 PERFORM 99999-CANCELO
123100        END-EVALUATE
123200     END-IF.
123300
123400 FIN-30065.
123500     EXIT.
123600
123700 31000-CIERRO-ARCHIVOS.
123800*---------------------
123900
124000     IF 88-OPEN-CKINNOV-SI
124100        SET 88-OPEN-CKINNOV-NO          TO TRUE
124200        CLOSE CKINNOV
124300     END-IF.
124400
124500     IF 88-OPEN-CHECKIN-SI
124600        SET 88-OPEN-CHECKIN-NO          TO TRUE
124700        CLOSE CHECKIN
124800     END-IF.
124900
125000     IF 88-OPEN-HOSPEDE-SI
125100        SET 88-OPEN-HOSPEDE-NO          TO TRUE
125200        CLOSE HOSPEDE
125300     END-IF.
125400
125500     IF 88-OPEN-LISTADO-SI
125600        SET 88-OPEN-LISTADO-NO          TO TRUE
125700        CLOSE LISTADO
125800     END-IF.
125900
126000 FIN-31000.
126100     EXIT.
126200
126300 99999-CANCELO.
126400*--------------
126500
126600     PERFORM 31000-CIERRO-ARCHIVOS.
126700
126800     CALL 'CANCELA' USING WCANCELA.
126900
127000     STOP RUN.
127100
127200 FIN-99999.
127300     EXIT.
