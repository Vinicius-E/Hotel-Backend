000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID. GERHOSP.
000400*AUTHOR. EDUARDO PALMEYRO.
000500*INSTALLATION. EDUSAM.
000600*DATE-WRITTEN. 05/14/90.
000700*DATE-COMPILED.
000800*SECURITY. CONFIDENCIAL - USO INTERNO EDUSAM.
000900*-----------------------------------------------------------
001000* ESTE PROGRAMA REALIZA EL A/M/B DE HOSPEDES DEL HOTEL.
001100* SE HACE LA LECTURA DEL ARCHIVO DE NOVEDADES DE HOSPEDES
001200* (HOSPNOV) Y POR CADA REGISTRO LEIDO SE ACTUALIZA EL
001300* ARCHIVO MAESTRO DE HOSPEDES (HOSPEDE).
001400*-----------------------------------------------------------
001500* POR CADA REGISTRO DE NOVEDAD LEIDO SE VALIDA:
001600*       * COD. TIPO NOVEDAD INVALIDO (A, M, B)
001700*       * ALTA/MODIFICACAO SIN NOME, DOCUMENTO O TELEFONE
001800*       * MODIFICACAO/BAIXA SIN HOSNOV-ID NUMERICO
001900*       * DOCUMENTO CON FORMATO INVALIDO (VER VALIDAR)
002000*       * TELEFONE CON FORMATO INVALIDO (VER VALIDAR)
002100*       * ALTA DE DOCUMENTO YA CADASTRADO
002200*       * MODIFICACAO/BAIXA DE HOSPEDE INEXISTENTE
002300* LA BAIXA DE UN HOSPEDE ES LOGICA (TOMBSTONE NA TABELA EM
002400* MEMORIA) E CASCADEIA SOBRE TODAS LAS ESTADIAS (CHECKIN) QUE
002500* TENGA REGISTRADAS, QUE TAMBIEN SE MARCAM COMO EXCLUIDAS.
002600*-----------------------------------------------------------
002700* HISTORIAL DE CAMBIOS
002800*-----------------------------------------------------------
002900* 05/14/90 EAP  CREACION ORIGINAL - ABM DE CLIENTES CONTRA       GERHOSP
003000*               ARCHIVO SECUENCIAL CON REESCRITURA TOTAL         GERHOSP
003100* 01/09/92 EAP  SE AGREGA VALIDACION DE DOCUMENTO DUPLICADO       GERHOSP
003200*               EN EL ALTA                                        GERHOSP
003300* 08/23/94 MCQ  TCK-0298 LA BAIXA PASA A SER POR TOMBSTONE EN     GERHOSP
003400*               TABLA, EN VEZ DE REESCRITURA INMEDIATA POR CADA   GERHOSP
003500*               NOVEDAD                                           GERHOSP
003600* 09/19/98 RFM  Y2K - REVISADO EL CAMPO DE FECHA DE ALTA, NO      GERHOSP
003700*               USA EL ANO A 2 DIGITOS EN NINGUN PASO             GERHOSP
003800* 04/02/99 RFM  Y2K - PRUEBAS DE REGRESION CONTRA NOVEDADES DE    GERHOSP
003900*               1999/2000/2001, SIN NOVEDAD                       GERHOSP
004000* 07/30/01 LNM  TCK-1622 SE ORDENA EL EVALUATE DE TIPO DE         GERHOSP
004100*               NOVEDAD POR FRECUENCIA DE USO                     GERHOSP
004200* 11/11/05 DRV  TCK-2894 SE AGREGA CASCADA DE BAIXA SOBRE EL      GERHOSP
004300*               ARCHIVO RELACIONADO AL ELIMINAR EL MAESTRO        GERHOSP
004400* 09/08/26 RAG  TCK-4417 REESCRITO PARA EL SISTEMA DE HOTEL -     GERHOSP
004500*               ARCHIVO HOSPEDE EN VEZ DE CLIENTES, CASCADA       GERHOSP
004600*               SOBRE ESTADIAS (CHECKIN) EN VEZ DE VENTAS         GERHOSP
004700*-----------------------------------------------------------
004800
004900 ENVIRONMENT DIVISION.
005000*--------------------
005100
005200 CONFIGURATION SECTION.
005300*---------------------
005400 SOURCE-COMPUTER. IBM-HOST.
005500 OBJECT-COMPUTER. IBM-HOST.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000*--------------------
006100
006200 FILE-CONTROL.
006300*------------
006400
006500     SELECT HOSPNOV          ASSIGN       TO 'HOSPNOV'
006600                             ORGANIZATION IS LINE SEQUENTIAL
006700                             FILE STATUS  IS FS-HOSPNOV.
006800
006900     SELECT HOSPEDE          ASSIGN       TO 'HOSPEDE'
007000                             ORGANIZATION IS SEQUENTIAL
007100                             FILE STATUS  IS FS-HOSPEDE.
007200
007300     SELECT CHECKIN          ASSIGN       TO 'CHECKIN'
007400                             ORGANIZATION IS SEQUENTIAL
007500                             FILE STATUS  IS FS-CHECKIN.
007600
007700     SELECT LISTADO          ASSIGN       TO 'GERHOSP'
007800                             ORGANIZATION IS LINE SEQUENTIAL
007900                             FILE STATUS  IS FS-LISTADO.
008000
008100 DATA DIVISION.
008200*-------------
008300
008400 FILE SECTION.
008500*------------
008600
008700 FD  HOSPNOV
008800     RECORDING MODE IS F
008900     BLOCK 0.
009000 01  REG-HOSNOV-FD                 PIC  X(300).
009100
009200 FD  HOSPEDE
009300     RECORDING MODE IS F
009400     BLOCK 0.
009500 01  REG-HOSPEDE-FD.
009600     03 REG-HOSPEDE-ID-FD         PIC  9(09)     COMP-3.
009700     03 FILLER                     PIC  X(02).
009800     03 FILLER                     PIC  X(255).
009900     03 FILLER                     PIC  X(02).
010000     03 REG-HOSPEDE-DOC-FD        PIC  X(11).
010100     03 FILLER                     PIC  X(02).
010200     03 FILLER                     PIC  X(11).
010300     03 FILLER                     PIC  X(02).
010400     03 FILLER                     PIC  X(06).
010500     03 FILLER                     PIC  X(06).
010600     03 FILLER                     PIC  X(01).
010700     03 FILLER                     PIC  X(26).
010800     03 FILLER                     PIC  X(26).
010900     03 FILLER                     PIC  X(20).
011000
011100 FD  CHECKIN
011200     RECORDING MODE IS F
011300     BLOCK 0.
011400 01  REG-CHECKIN-FD.
011500     03 REG-CHECKIN-ID-FD         PIC  9(09)     COMP-3.
011600     03 FILLER                     PIC  X(02).
011700     03 REG-CHECKIN-HOSPEDE-FD        PIC  9(09)     COMP-3.
011800     03 FILLER                     PIC  X(02).
011900     03 FILLER                     PIC  X(26).
012000     03 FILLER                     PIC  X(26).
012100     03 FILLER                     PIC  X(01).
012200     03 FILLER                     PIC  X(06).
012300     03 FILLER                     PIC  X(26).
012400     03 FILLER                     PIC  X(26).
012500     03 FILLER                     PIC  X(20).
012600
012700 FD  LISTADO
012800     RECORDING MODE IS F
012900     BLOCK 0.
013000 01  REG-LISTADO-FD                PIC  X(133).
013100
013200 WORKING-STORAGE SECTION.
013300*-----------------------
013400 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'GERHOSP'.
013500
013600 77  FS-HOSPNOV                    PIC  X(02) VALUE ' '.
013700     88 88-FS-HOSPNOV-OK                      VALUE '00'.
013800     88 88-FS-HOSPNOV-EOF                     VALUE '10'.
013900
014000 77  WS-OPEN-HOSPNOV               PIC  X     VALUE 'N'.
014100     88 88-OPEN-HOSPNOV-SI                    VALUE 'S'.
014200     88 88-OPEN-HOSPNOV-NO                     VALUE 'N'.
014300
014400 77  WS-LEIDOS-HOSPNOV              PIC  9(09) COMP VALUE 0.
014500 77  WS-LEIDOS-HOSPNOV-ED           PIC  ZZZ.ZZZ.ZZ9.
014600
014700 77  WS-HOSNOV-ERROR                PIC  X VALUE 'N'.
014800     88 88-HOSNOV-ERROR-SI                     VALUE 'S'.
014900     88 88-HOSNOV-ERROR-NO                      VALUE 'N'.
015000
015100 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
015200     88 88-FS-LISTADO-OK                      VALUE '00'.
015300
015400 77  WS-OPEN-LISTADO               PIC  X     VALUE 'N'.
015500     88 88-OPEN-LISTADO-SI                    VALUE 'S'.
015600     88 88-OPEN-LISTADO-NO                     VALUE 'N'.
015700
015800 77  WS-GRABADOS-LISTADO           PIC  9(09) COMP VALUE 0.
015900 77  WS-GRABADOS-LISTADO-ED        PIC  ZZZ.ZZZ.ZZ9.
016000
016100 77  FS-HOSPEDE                    PIC  X(02) VALUE ' '.
016200     88 88-FS-HOSPEDE-OK                      VALUE '00'.
016300     88 88-FS-HOSPEDE-EOF                     VALUE '10'.
016400     88 88-FS-HOSPEDE-INVALIDKEY               VALUE '21'.
016500     88 88-FS-HOSPEDE-DUPKEY                   VALUE '22'.
016600     88 88-FS-HOSPEDE-NOKEY                    VALUE '23'.
016700
016800 77  WS-OPEN-HOSPEDE                PIC  X     VALUE 'N'.
016900     88 88-OPEN-HOSPEDE-SI                     VALUE 'S'.
017000     88 88-OPEN-HOSPEDE-NO                      VALUE 'N'.
017100
017200 77  FS-CHECKIN                    PIC  X(02) VALUE ' '.
017300     88 88-FS-CHECKIN-OK                      VALUE '00'.
017400     88 88-FS-CHECKIN-EOF                      VALUE '10'.
017500     88 88-FS-CHECKIN-NOKEY                    VALUE '23'.
017600
017700 77  WS-OPEN-CHECKIN                PIC  X     VALUE 'N'.
017800     88 88-OPEN-CHECKIN-SI                     VALUE 'S'.
017900     88 88-OPEN-CHECKIN-NO                      VALUE 'N'.
018000
018100 77  WS-PROXIMO-ID                  PIC  9(09) COMP VALUE 0.
018200 77  WS-PROXIMO-ID-R REDEFINES WS-PROXIMO-ID.
018300     05 FILLER                     PIC  X(04).
018400
018500 77  WS-CANT-ALTAS                  PIC  9(09) COMP VALUE 0.
018600 77  WS-CANT-MODIFICACOES           PIC  9(09) COMP VALUE 0.
018700 77  WS-CANT-BAIXAS                 PIC  9(09) COMP VALUE 0.
018800 77  WS-CANT-ERRONEOS               PIC  9(09) COMP VALUE 0.
018900 77  WS-CANT-CHECKINS-EXCLUIDOS     PIC  9(09) COMP VALUE 0.
019000 77  WS-CANT-ED                     PIC  ZZZ.ZZZ.ZZ9.
019100
019200 77  WS-HOJA                        PIC  9(05) COMP VALUE 0.
019300 77  WS-HOJA-ED                     PIC  ZZ.ZZZ.
019400 77  WS-LINEA                       PIC  9(02) COMP VALUE 80.
019500 77  WCN-LINEAS-MAX                 PIC  9(02) VALUE 66.
019600
019700 77  WS-PARRAFO                     PIC  X(50) VALUE ' '.
019800 77  WS-MJE-ERROR                   PIC  X(30) VALUE ' '.
019900 77  WS-DOCUMENTO-ANTERIOR           PIC  X(11) VALUE ' '.
020000 77  WS-ID-ED                       PIC  9(09) VALUE 0.
020100
020200 01  WS-CURRENT-DATE.
020300     03 WS-CURRENT-DATE-DATE.
020400        05 WS-CURRENT-DATE-YYYY    PIC 9(04) VALUE 0.
020500        05 WS-CURRENT-DATE-MM      PIC 9(02) VALUE 0.
020600        05 WS-CURRENT-DATE-DD      PIC 9(02) VALUE 0.
020700     03 WS-CURRENT-DATE-TIME.
020800        05 WS-CURRENT-DATE-HS      PIC 9(02) VALUE 0.
020900        05 WS-CURRENT-DATE-MS      PIC 9(02) VALUE 0.
021000        05 WS-CURRENT-DATE-SS      PIC 9(02) VALUE 0.
021100 01  WS-DATA-HORA-ATUAL             PIC X(26) VALUE SPACES.
021200 01  WS-DATA-HORA-ATUAL-R REDEFINES WS-DATA-HORA-ATUAL.
021300     05 FILLER                     PIC X(26).
021400 77  WS-QTD-HOSPEDES                PIC  9(05) COMP VALUE 0.
021500 77  WS-QTD-CHECKINS                PIC  9(05) COMP VALUE 0.
021600 77  WS-IDX-ACHADO                  PIC  9(05) COMP VALUE 0.
021700
021800 *-----------------------------------------------------------
021900 * TABELA EM MEMORIA DO MAESTRO DE HOSPEDES (SUBSTITUI O
022000 * ACESSO INDEXADO - VER NOTA NO FILE-CONTROL)
022100 *-----------------------------------------------------------
022200 01  WS-TABELA-HOSPEDES.
022300     05 WS-HOSP-LINHA OCCURS 5000 TIMES
022400           INDEXED BY WS-IDX-HOSPEDE.
022500        10 WS-TBL-HOSP-ID                   PIC  9(09)    COMP-3.
022600        10 WS-TBL-HOSP-NOME                 PIC  X(255).
022700        10 WS-TBL-HOSP-DOCUMENTO            PIC  X(11).
022800        10 WS-TBL-HOSP-TELEFONE             PIC  X(11).
022900        10 WS-TBL-HOSP-VALOR-TOTAL-GASTO    PIC  S9(8)V99 COMP-3.
023000        10 WS-TBL-HOSP-VALOR-ULT-HOSPEDAGEM PIC  S9(8)V99 COMP-3.
023100        10 WS-TBL-HOSP-IND-ESTA-NO-HOTEL    PIC  X(01).
023200        10 WS-TBL-HOSP-CREATED-AT           PIC  X(26).
023300        10 WS-TBL-HOSP-UPDATED-AT           PIC  X(26).
023400        10 WS-TBL-HOSP-IND-EXCLUIDO         PIC  X(01).
023500           88 WS-TBL-HOSP-EXCLUIDO                       VALUE 'Y'.
023600
023700 *-----------------------------------------------------------
023800 * TABELA EM MEMORIA DO MAESTRO DE ESTADIAS (CHECKIN)
023900 *-----------------------------------------------------------
024000 01  WS-TABELA-CHECKINS.
024100     05 WS-CKIN-LINHA OCCURS 5000 TIMES
024200           INDEXED BY WS-IDX-CHECKIN.
024300        10 WS-TBL-CKIN-ID                   PIC  9(09)    COMP-3.
024400        10 WS-TBL-CKIN-HOSPEDE-ID           PIC  9(09)    COMP-3.
024500        10 WS-TBL-CKIN-DATA-ENTRADA         PIC  X(26).
024600        10 WS-TBL-CKIN-DATA-SAIDA           PIC  X(26).
024700        10 WS-TBL-CKIN-IND-VEICULO          PIC  X(01).
024800        10 WS-TBL-CKIN-VALOR-TOTAL          PIC  S9(8)V99 COMP-3.
024900        10 WS-TBL-CKIN-CREATED-AT           PIC  X(26).
025000        10 WS-TBL-CKIN-UPDATED-AT           PIC  X(26).
025100        10 WS-TBL-CKIN-IND-EXCLUIDO         PIC  X(01).
025200           88 WS-TBL-CKIN-EXCLUIDO                       VALUE 'Y'.
025300
025400*-----------------------------------------------
025500* DEFINICION DEL ARCHIVO DE NOVEDADES DE HOSPEDE
025600*-----------------------------------------------
025700 COPY WHOSNOV.
025800
025900*------------------------------------
026000* DEFINICION DEL ARCHIVO DE HOSPEDES
026100*------------------------------------
026200 COPY WHOSPED.
026300
026400*-----------------------------------------------
026500* DEFINICION DEL ARCHIVO DE ESTADIAS (CHECKIN)
026600*-----------------------------------------------
026700 COPY WCHECKIN.
026800
026900*------------------------------------
027000* DEFINICION DE LINEA DE IMPRESION
027100*------------------------------------
027200 COPY WLINHOSG.
027300
027400*---------------------------------------------------
027500* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
027600*---------------------------------------------------
027700 COPY WCANCELA.
027800
027900*---------------------------------------------------
028000* DEFINICION DE COPY DE COMUNICACION CON VALIDAR
028100*---------------------------------------------------
028200 COPY WVALIDAR.
028300
028400 PROCEDURE DIVISION.
028500*------------------
028600
028700 00000-CUERPO-PRINCIPAL.
028800*-----------------------
028900
029000     PERFORM 10000-INICIO.
029100
029200     PERFORM 20000-PROCESO
029300       UNTIL 88-FS-HOSPNOV-EOF.
029400
029500     PERFORM 30000-FINALIZO.
029600
029700     STOP RUN.
029800
029900 10000-INICIO.
030000*-------------
030100
030200     INITIALIZE WCANCELA.
030300     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
030400     MOVE FUNCTION CURRENT-DATE      TO WS-DATA-HORA-ATUAL.
030500
030600     PERFORM 10050-OBTENHO-PROXIMO-ID.
030700     PERFORM 10060-CARGA-CHECKINS.
030800     PERFORM 10100-ABRO-ARCHIVOS.
030900     PERFORM 10200-1RA-LECTURA-HOSNOV.
031000
031100 FIN-10000.
031200     EXIT.
031300
031400 10050-OBTENHO-PROXIMO-ID.
031500*------------------------
031600* RECORRE UNA VEZ EL MAESTRO DE HOSPEDES, CARGANDO CADA LINHA NA
031700* TABELA EM MEMORIA WS-TABELA-HOSPEDES (SUBSTITUI O ACESSO
031800* INDEXADO), E DE PASO DETERMINA O PROXIMO HOSP-ID A ASIGNAR.
031900
032000     MOVE 0                         TO WS-PROXIMO-ID.
032100     MOVE 0                         TO WS-QTD-HOSPEDES.
032200
032300     OPEN INPUT HOSPEDE.
032400
032500     IF FS-HOSPEDE = '00'
032600        SET  88-FS-HOSPEDE-OK       TO TRUE
032700        PERFORM 10055-CARGA-LINHA-HOSPEDE
032800           UNTIL 88-FS-HOSPEDE-EOF
032900        CLOSE HOSPEDE
033000     END-IF.
033100
033200     ADD 1                          TO WS-PROXIMO-ID.
033300
033400 FIN-10050.
033500     EXIT.
033600
033700 10055-CARGA-LINHA-HOSPEDE.
033800*---------------------------
033900
034000     READ HOSPEDE NEXT RECORD INTO REG-HOSPEDE
034100        AT END
034200           SET 88-FS-HOSPEDE-EOF    TO TRUE
034300        NOT AT END
034400           ADD 1                    TO WS-QTD-HOSPEDES
034500           SET  WS-IDX-HOSPEDE      TO WS-QTD-HOSPEDES
034600           MOVE HOSP-ID             TO WS-TBL-HOSP-ID (WS-IDX-HOSPEDE)
034700           MOVE HOSP-NOME           TO WS-TBL-HOSP-NOME (WS-IDX-HOSPEDE)
034800           MOVE HOSP-DOCUMENTO      TO
034900                WS-TBL-HOSP-DOCUMENTO (WS-IDX-HOSPEDE)
035000           MOVE HOSP-TELEFONE       TO
035100                WS-TBL-HOSP-TELEFONE (WS-IDX-HOSPEDE)
035200           MOVE HOSP-VALOR-TOTAL-GASTO TO
035300                WS-TBL-HOSP-VALOR-TOTAL-GASTO (WS-IDX-HOSPEDE)
035400           MOVE HOSP-VALOR-ULT-HOSPEDAGEM TO
035500                WS-TBL-HOSP-VALOR-ULT-HOSPEDAGEM (WS-IDX-HOSPEDE)
035600           MOVE HOSP-IND-ESTA-NO-HOTEL TO
035700                WS-TBL-HOSP-IND-ESTA-NO-HOTEL (WS-IDX-HOSPEDE)
035800           MOVE HOSP-CREATED-AT    TO
035900                WS-TBL-HOSP-CREATED-AT (WS-IDX-HOSPEDE)
036000           MOVE HOSP-UPDATED-AT    TO
036100                WS-TBL-HOSP-UPDATED-AT (WS-IDX-HOSPEDE)
036200           MOVE 'N'                TO
036300                WS-TBL-HOSP-IND-EXCLUIDO (WS-IDX-HOSPEDE)
036400           IF HOSP-ID > WS-PROXIMO-ID
036500              MOVE HOSP-ID          TO WS-PROXIMO-ID
036600           END-IF
036700     END-READ.
036800
036900 FIN-10055.
037000     EXIT.
037100
037200 10060-CARGA-CHECKINS.
037300*----------------------
037400* RECORRE UNA VEZ EL MAESTRO DE ESTADIAS (CHECKIN), CARGANDO
037500* CADA LINHA NA TABELA EM MEMORIA WS-TABELA-CHECKINS, PARA USO
037600* POSTERIOR EM 20550-EXCLUI-CHECKINS-HOSPEDE (CASCADEIO DA BAIXA).
037700
037800     MOVE 0                         TO WS-QTD-CHECKINS.
037900
038000     OPEN INPUT CHECKIN.
038100
038200     IF FS-CHECKIN = '00'
038300        SET  88-FS-CHECKIN-OK       TO TRUE
038400        PERFORM 10065-CARGA-LINHA-CHECKIN
038500           UNTIL 88-FS-CHECKIN-EOF
038600        CLOSE CHECKIN
038700     END-IF.
038800
038900 FIN-10060.
039000     EXIT.
039100
039200 10065-CARGA-LINHA-CHECKIN.
039300*---------------------------
039400
039500     READ CHECKIN NEXT RECORD INTO REG-CHECKIN
039600        AT END
039700           SET 88-FS-CHECKIN-EOF    TO TRUE
039800        NOT AT END
039900           ADD 1                    TO WS-QTD-CHECKINS
040000           SET  WS-IDX-CHECKIN      TO WS-QTD-CHECKINS
040100           MOVE CKIN-ID             TO WS-TBL-CKIN-ID (WS-IDX-CHECKIN)
040200           MOVE CKIN-HOSPEDE-ID     TO
040300                WS-TBL-CKIN-HOSPEDE-ID (WS-IDX-CHECKIN)
040400           MOVE CKIN-DATA-ENTRADA   TO
040500                WS-TBL-CKIN-DATA-ENTRADA (WS-IDX-CHECKIN)
040600           MOVE CKIN-DATA-SAIDA     TO
040700                WS-TBL-CKIN-DATA-SAIDA (WS-IDX-CHECKIN)
040800           MOVE CKIN-IND-ADICIONAL-VEICULO TO
040900                WS-TBL-CKIN-IND-VEICULO (WS-IDX-CHECKIN)
041000           MOVE CKIN-VALOR-TOTAL    TO
041100                WS-TBL-CKIN-VALOR-TOTAL (WS-IDX-CHECKIN)
041200           MOVE CKIN-CREATED-AT     TO
041300                WS-TBL-CKIN-CREATED-AT (WS-IDX-CHECKIN)
041400           MOVE CKIN-UPDATED-AT     TO
041500                WS-TBL-CKIN-UPDATED-AT (WS-IDX-CHECKIN)
041600           MOVE 'N'                 TO
041700                WS-TBL-CKIN-IND-EXCLUIDO (WS-IDX-CHECKIN)
041800     END-READ.
041900
042000 FIN-10065.
042100     EXIT.
042200
042300 10100-ABRO-ARCHIVOS.
042400*-------------------
042500
042600     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
042700
042800     OPEN INPUT   HOSPNOV.
042900
043000     EVALUATE FS-HOSPNOV
043100         WHEN '00'
043200              SET 88-OPEN-HOSPNOV-SI TO TRUE
043300
043400         WHEN OTHER
043500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
043600              MOVE 'HOSPNOV '        TO WCANCELA-RECURSO
043700              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
043800              MOVE FS-HOSPNOV        TO WCANCELA-CODRET
043900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
044000              PERFORM 99999-CANCELO
044100
044200     END-EVALUATE.
044300
044400     OPEN OUTPUT LISTADO.
044500
044600     EVALUATE FS-LISTADO
044700         WHEN '00'
044800              SET 88-OPEN-LISTADO-SI TO TRUE
044900
045000         WHEN OTHER
045100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
045200              MOVE 'LISTADO '        TO WCANCELA-RECURSO
045300              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
045400              MOVE FS-LISTADO        TO WCANCELA-CODRET
045500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
045600              PERFORM 99999-CANCELO
045700
045800     END-EVALUATE.
045900
046000 FIN-10100.
046100     EXIT.
046200
046300 10200-1RA-LECTURA-HOSNOV.
046400*-------------------------
046500
046600     PERFORM 11000-READ-HOSNOV.
046700
046800     IF 88-FS-HOSPNOV-EOF
046900        DISPLAY '************************************'
047000        DISPLAY '***   ARCHIVO HOSPNOV VACIO       ***'
047100        DISPLAY '************************************'
047200     END-IF.
047300
047400 FIN-10200.
047500     EXIT.
047600
047700 11000-READ-HOSNOV.
047800*-------------------
047900
048000     MOVE '11000-READ-HOSNOV '       TO WS-PARRAFO.
048100
048200     INITIALIZE REG-HOSNOV.
048300
048400     READ HOSPNOV   INTO REG-HOSNOV.
048500
048600     EVALUATE TRUE
048700         WHEN 88-FS-HOSPNOV-OK
048800              ADD 1                  TO WS-LEIDOS-HOSPNOV
048900
049000         WHEN 88-FS-HOSPNOV-EOF
049100              MOVE ALL '*'           TO REG-HOSNOV
049200
049300         WHEN OTHER
049400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
049500              MOVE 'HOSPNOV'         TO WCANCELA-RECURSO
049600              MOVE 'READ'            TO WCANCELA-OPERACION
049700              MOVE FS-HOSPNOV        TO WCANCELA-CODRET
049800              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
049900              PERFORM 99999-CANCELO
050000
050100     END-EVALUATE.
050200
050300 FIN-11000.
050400     EXIT.
050500
050600 11100-READ-HOSPEDE.
050700 *-------------------
050800 * RECORRE A TABELA EM MEMORIA WS-TABELA-HOSPEDES BUSCANDO O
050900 * HOSPEDE PELO HOSP-ID (SUBSTITUI A LEITURA POR CHAVE CONTRA O
051000 * ARCHIVO INDEXADO). O INDICE ACHADO FICA EM WS-IDX-ACHADO PARA
051100 * USO POSTERIOR EM 20400-MODIFICA-HOSPEDE / 20500-EXCLUI-HOSPEDE.
051200
051300     INITIALIZE REG-HOSPEDE.
051400     SET  88-FS-HOSPEDE-NOKEY       TO TRUE.
051500     MOVE 0                         TO WS-IDX-ACHADO.
051600
051700     PERFORM 11150-EXAMINO-TABELA-HOSPEDE
051800        VARYING WS-IDX-HOSPEDE FROM 1 BY 1
051900          UNTIL WS-IDX-HOSPEDE > WS-QTD-HOSPEDES
052000             OR WS-IDX-ACHADO NOT = 0.
052100
052200     IF WS-IDX-ACHADO NOT = 0
052300        SET  88-FS-HOSPEDE-OK       TO TRUE
052400     ELSE
052500        MOVE ALL '*'                TO REG-HOSPEDE
052600     END-IF.
052700
052800 FIN-11100.
052900     EXIT.
053000
053100 11150-EXAMINO-TABELA-HOSPEDE.
053200 *-----------------------------
053300
053400     IF WS-TBL-HOSP-ID (WS-IDX-HOSPEDE) = HOSNOV-ID
053500     AND NOT WS-TBL-HOSP-EXCLUIDO (WS-IDX-HOSPEDE)
053600        SET  WS-IDX-ACHADO TO WS-IDX-HOSPEDE
053700        MOVE WS-TBL-HOSP-ID (WS-IDX-HOSPEDE)
053800                                 TO HOSP-ID
053900        MOVE WS-TBL-HOSP-NOME (WS-IDX-HOSPEDE)
054000                                 TO HOSP-NOME
054100        MOVE WS-TBL-HOSP-DOCUMENTO (WS-IDX-HOSPEDE)
054200                                 TO HOSP-DOCUMENTO
054300        MOVE WS-TBL-HOSP-TELEFONE (WS-IDX-HOSPEDE)
054400                                 TO HOSP-TELEFONE
054500        MOVE WS-TBL-HOSP-VALOR-TOTAL-GASTO (WS-IDX-HOSPEDE)
054600                                 TO HOSP-VALOR-TOTAL-GASTO
054700        MOVE WS-TBL-HOSP-VALOR-ULT-HOSPEDAGEM (WS-IDX-HOSPEDE)
054800                                 TO HOSP-VALOR-ULT-HOSPEDAGEM
054900        MOVE WS-TBL-HOSP-IND-ESTA-NO-HOTEL (WS-IDX-HOSPEDE)
055000                                 TO HOSP-IND-ESTA-NO-HOTEL
055100        MOVE WS-TBL-HOSP-CREATED-AT (WS-IDX-HOSPEDE)
055200                                 TO HOSP-CREATED-AT
055300        MOVE WS-TBL-HOSP-UPDATED-AT (WS-IDX-HOSPEDE)
055400                                 TO HOSP-UPDATED-AT
055500     END-IF.
055600
055700 FIN-11150.
055800     EXIT.
055900
056000
056100 20000-PROCESO.
056200*-------------
056300
056400     PERFORM 20100-VALIDO-NOVEDADE.
056500
056600     IF 88-HOSNOV-ERROR-NO
056700        PERFORM 20200-ACTUALIZO-HOSPEDE
056800     END-IF.
056900
057000     PERFORM 21100-IMPRIMO-DETALLE.
057100
057200     PERFORM 11000-READ-HOSNOV.
057300
057400 FIN-20000.
057500     EXIT.
057600
057700 20100-VALIDO-NOVEDADE.
057800*---------------------
057900
058000     MOVE ' '                      TO WS-MJE-ERROR.
058100     SET  88-HOSNOV-ERROR-NO       TO TRUE.
058200
058300     EVALUATE TRUE
058400         WHEN 88-HOSNOV-E-ALTA
058500         WHEN 88-HOSNOV-E-MODIFICACAO
058600         WHEN 88-HOSNOV-E-BAIXA
058700               CONTINUE
058800         WHEN OTHER
058900               SET  88-HOSNOV-ERROR-SI TO TRUE
059000               MOVE 'COD. NOVEDAD INVALIDO (A,M,B)'
059100                 TO WS-MJE-ERROR
059200     END-EVALUATE.
059300
059400     IF  88-HOSNOV-ERROR-NO
059500     AND (88-HOSNOV-E-MODIFICACAO OR 88-HOSNOV-E-BAIXA)
059600     AND HOSNOV-ID NOT NUMERIC
059700         SET  88-HOSNOV-ERROR-SI TO TRUE
059800         MOVE 'HOSNOV-ID DEBE SER NUMERICO'
059900           TO WS-MJE-ERROR
060000     END-IF.
060100
060200     IF  88-HOSNOV-ERROR-NO
060300     AND (88-HOSNOV-E-ALTA OR 88-HOSNOV-E-MODIFICACAO)
060400     AND (HOSNOV-NOME = SPACES
060500       OR HOSNOV-DOCUMENTO-RAW = SPACES
060600       OR HOSNOV-TELEFONE-RAW  = SPACES)
060700         SET  88-HOSNOV-ERROR-SI TO TRUE
060800         MOVE 'FALTA NOME, DOCUMENTO O TELEFONE'
060900           TO WS-MJE-ERROR
061000     END-IF.
061100
061200     IF  88-HOSNOV-ERROR-NO
061300     AND (88-HOSNOV-E-ALTA OR 88-HOSNOV-E-MODIFICACAO)
061400         INITIALIZE WVALIDAR
061500         MOVE HOSNOV-DOCUMENTO-RAW       TO WVALIDAR-DOCUMENTO-RAW
061600         MOVE HOSNOV-TELEFONE-RAW        TO WVALIDAR-TELEFONE-RAW
061700         SET  WVALIDAR-VALIDA-DOCUMENTO  TO TRUE
061800         SET  WVALIDAR-VALIDA-TELEFONE   TO TRUE
061900         CALL 'VALIDAR' USING WVALIDAR
062000         IF WVALIDAR-RC NOT = '00'
062100            SET  88-HOSNOV-ERROR-SI      TO TRUE
062200            MOVE WVALIDAR-MENSAGEM (1:30) TO WS-MJE-ERROR
062300         END-IF
062400     END-IF.
062500
062600 FIN-20100.
062700     EXIT.
062800
062900 20200-ACTUALIZO-HOSPEDE.
063000*------------------------
063100
063200     EVALUATE TRUE
063300         WHEN 88-HOSNOV-E-ALTA
063400              PERFORM 20250-VERIFICO-DOCUMENTO-UNICO
063500              IF 88-HOSNOV-ERROR-NO
063600                 PERFORM 20300-ALTA-HOSPEDE
063700              END-IF
063800
063900         WHEN 88-HOSNOV-E-MODIFICACAO
064000              PERFORM 11100-READ-HOSPEDE
064100              IF 88-FS-HOSPEDE-OK
064200                 MOVE HOSP-DOCUMENTO      TO WS-DOCUMENTO-ANTERIOR
064300                 IF WVALIDAR-DOCUMENTO-LIMPIO
064400                    NOT = WS-DOCUMENTO-ANTERIOR
064500                    PERFORM 20250-VERIFICO-DOCUMENTO-UNICO
064600                 END-IF
064700                 IF 88-HOSNOV-ERROR-NO
064800                    PERFORM 20400-MODIFICA-HOSPEDE
064900                 END-IF
065000              ELSE
065100                 SET  88-HOSNOV-ERROR-SI   TO TRUE
065200                 MOVE 'MODIFICACAO DE HOSPEDE INEXISTENTE'
065300                   TO WS-MJE-ERROR
065400              END-IF
065500
065600         WHEN  88-HOSNOV-E-BAIXA
065700               PERFORM 11100-READ-HOSPEDE
065800               IF 88-FS-HOSPEDE-OK
065900                  PERFORM 20550-EXCLUI-CHECKINS-HOSPEDE
066000                  PERFORM 20500-EXCLUI-HOSPEDE
066100               ELSE
066200                  SET  88-HOSNOV-ERROR-SI   TO TRUE
066300                  MOVE 'BAIXA DE HOSPEDE INEXISTENTE'
066400                    TO WS-MJE-ERROR
066500               END-IF
066600
066700     END-EVALUATE.
066800
066900 FIN-20200.
067000     EXIT.
067100
067200 20250-VERIFICO-DOCUMENTO-UNICO.
067300 *-------------------------------
067400 * RECORRE A TABELA EM MEMORIA WS-TABELA-HOSPEDES PARA GARANTIR
067500 * QUE NAO EXISTA OUTRO HOSPEDE COM O MESMO DOCUMENTO (EXCETO O
067600 * PROPRIO, EN MODIFICACAO). SUBSTITUI A EXPLORACAO POR CHAVE
067700 * ALTERNA CONTRA O ARCHIVO INDEXADO.
067800
067900     MOVE 0                             TO WS-IDX-ACHADO.
068000
068100     PERFORM 20260-EXAMINO-DOCUMENTO
068200        VARYING WS-IDX-HOSPEDE FROM 1 BY 1
068300          UNTIL WS-IDX-HOSPEDE > WS-QTD-HOSPEDES
068400             OR WS-IDX-ACHADO NOT = 0.
068500
068600     IF WS-IDX-ACHADO NOT = 0
068700        SET  88-HOSNOV-ERROR-SI TO TRUE
068800        MOVE 'DOCUMENTO JA CADASTRADO'
068900          TO WS-MJE-ERROR
069000     END-IF.
069100
069200 FIN-20250.
069300     EXIT.
069400
069500 20260-EXAMINO-DOCUMENTO.
069600 *------------------------
069700
069800     IF WS-TBL-HOSP-DOCUMENTO (WS-IDX-HOSPEDE)
069900           = WVALIDAR-DOCUMENTO-LIMPIO
070000     AND NOT WS-TBL-HOSP-EXCLUIDO (WS-IDX-HOSPEDE)
070100     AND (88-HOSNOV-E-ALTA
070200       OR WS-TBL-HOSP-ID (WS-IDX-HOSPEDE) NOT = HOSNOV-ID)
070300        SET  WS-IDX-ACHADO TO WS-IDX-HOSPEDE
070400     END-IF.
070500
070600 FIN-20260.
070700     EXIT.
070800
070900 20300-ALTA-HOSPEDE.
071000 *-------------------
071100 * AGREGA UMA NOVA LINHA NA TABELA EM MEMORIA (SUBSTITUI O WRITE
071200 * CONTRA O ARCHIVO INDEXADO).
071300
071400     ADD 1                              TO WS-QTD-HOSPEDES.
071500     SET  WS-IDX-HOSPEDE                TO WS-QTD-HOSPEDES.
071600
071700     MOVE WS-PROXIMO-ID       TO WS-TBL-HOSP-ID (WS-IDX-HOSPEDE).
071800     MOVE HOSNOV-NOME         TO WS-TBL-HOSP-NOME (WS-IDX-HOSPEDE).
071900     MOVE WVALIDAR-DOCUMENTO-LIMPIO
072000                              TO WS-TBL-HOSP-DOCUMENTO (WS-IDX-HOSPEDE).
072100     MOVE WVALIDAR-TELEFONE-LIMPIO
072200                              TO WS-TBL-HOSP-TELEFONE (WS-IDX-HOSPEDE).
072300     MOVE 0                   TO WS-TBL-HOSP-VALOR-TOTAL-GASTO
072400                                          (WS-IDX-HOSPEDE)
072500                                 WS-TBL-HOSP-VALOR-ULT-HOSPEDAGEM
072600                                          (WS-IDX-HOSPEDE).
072700     MOVE 'N'                 TO WS-TBL-HOSP-IND-ESTA-NO-HOTEL
072800                                          (WS-IDX-HOSPEDE).
072900     MOVE WS-DATA-HORA-ATUAL  TO WS-TBL-HOSP-CREATED-AT (WS-IDX-HOSPEDE)
073000                                 WS-TBL-HOSP-UPDATED-AT (WS-IDX-HOSPEDE).
073100     MOVE 'N'                 TO
073200     WS-TBL-HOSP-IND-EXCLUIDO (WS-IDX-HOSPEDE).
073300
073400     ADD 1                              TO WS-PROXIMO-ID
073500                                            WS-CANT-ALTAS.
073600     MOVE 'ALTA DE HOSPEDE EFETUADA'     TO WS-MJE-ERROR.
073700
073800 FIN-20300.
073900     EXIT.
074000
074100 20400-MODIFICA-HOSPEDE.
074200 *-----------------------
074300 * ATUALIZA, NO LUGAR, A LINHA DA TABELA EM MEMORIA LOCALIZADA
074400 * PELO ULTIMO 11100-READ-HOSPEDE (INDICE EN WS-IDX-ACHADO).
074500
074600     SET  WS-IDX-HOSPEDE                TO WS-IDX-ACHADO.
074700
074800     MOVE HOSNOV-NOME         TO WS-TBL-HOSP-NOME (WS-IDX-HOSPEDE).
074900     MOVE WVALIDAR-DOCUMENTO-LIMPIO
075000                              TO WS-TBL-HOSP-DOCUMENTO (WS-IDX-HOSPEDE).
075100     MOVE WVALIDAR-TELEFONE-LIMPIO
075200                              TO WS-TBL-HOSP-TELEFONE (WS-IDX-HOSPEDE).
075300     MOVE WS-DATA-HORA-ATUAL  TO WS-TBL-HOSP-UPDATED-AT (WS-IDX-HOSPEDE).
075400
075500     ADD 1                              TO WS-CANT-MODIFICACOES.
075600     MOVE 'MODIFICACAO EFETUADA'        TO WS-MJE-ERROR.
075700
075800 FIN-20400.
075900     EXIT.
076000
076100 20500-EXCLUI-HOSPEDE.
076200 *---------------------
076300 * MARCA COMO EXCLUIDA, NA TABELA EM MEMORIA, A LINHA LOCALIZADA
076400 * PELO ULTIMO 11100-READ-HOSPEDE (SUBSTITUI O DELETE FISICO).
076500
076600     SET  WS-IDX-HOSPEDE                TO WS-IDX-ACHADO.
076700     MOVE 'Y'   TO WS-TBL-HOSP-IND-EXCLUIDO (WS-IDX-HOSPEDE).
076800
076900     ADD 1                     TO WS-CANT-BAIXAS.
077000     MOVE 'BAIXA EFETUADA'     TO WS-MJE-ERROR.
077100
077200 FIN-20500.
077300     EXIT.
077400
077500
077600 20550-EXCLUI-CHECKINS-HOSPEDE.
077700 *------------------------------
077800 * MARCA COMO EXCLUIDAS, NA TABELA EM MEMORIA, TODAS AS ESTADIAS
077900 * DO HOSPEDE (SUBSTITUI A EXPLORACAO POR CHAVE ALTERNA E O
078000 * DELETE FISICO, JA QUE CHECKIN E ARCHIVO SEQUENCIAL).
078100
078200     PERFORM 20560-MARCA-CHECKIN-EXCLUIDO
078300        VARYING WS-IDX-CHECKIN FROM 1 BY 1
078400          UNTIL WS-IDX-CHECKIN > WS-QTD-CHECKINS.
078500
078600 FIN-20550.
078700     EXIT.
078800
078900 20560-MARCA-CHECKIN-EXCLUIDO.
079000 *-----------------------------
079100
079200     IF WS-TBL-CKIN-HOSPEDE-ID (WS-IDX-CHECKIN) = HOSP-ID
079300     AND NOT WS-TBL-CKIN-EXCLUIDO (WS-IDX-CHECKIN)
079400        MOVE 'Y'   TO WS-TBL-CKIN-IND-EXCLUIDO (WS-IDX-CHECKIN)
079500        ADD 1      TO WS-CANT-CHECKINS-EXCLUIDOS
079600     END-IF.
079700
079800 FIN-20560.
079900     EXIT.
080000
080100 21100-IMPRIMO-DETALLE.
080200*---------------------
080300
080400     ADD 1                    TO WS-LINEA.
080500     PERFORM 21200-CONTROL-LINEA.
080600
080700     PERFORM 21300-ARMO-DETALLE.
080800     PERFORM 21400-WRITE-LISTADO.
080900
081000     IF 88-HOSNOV-ERROR-SI
081100        ADD 1                 TO WS-CANT-ERRONEOS
081200     END-IF.
081300
081400 FIN-21100.
081500     EXIT.
081600
081700 21200-CONTROL-LINEA.
081800*-------------------
081900
082000     IF WS-LINEA          > WCN-LINEAS-MAX
082100        PERFORM 21210-IMPRIMO-TITULOS
082200     END-IF.
082300
082400 FIN-21200.
082500     EXIT.
082600
082700 21210-IMPRIMO-TITULOS.
082800*----------------------
082900
083000     ADD 1                           TO WS-HOJA.
083100
083200     MOVE ' '                        TO WLINHOSG.
083300     MOVE '-'                        TO PCC.
083400     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE.
083500     MOVE WS-CURRENT-DATE-DD         TO P1 (1:2).
083600     MOVE WS-HOJA                    TO WS-HOJA-ED.
083700     MOVE 'LISTADO DE NOVEDADES DE HOSPEDES'   TO P12.
083800     MOVE WS-HOJA-ED                 TO P72.
083900     PERFORM 21400-WRITE-LISTADO.
084000
084100     MOVE ' '                        TO WLINHOSG.
084200     MOVE 'ID HOSPEDE'               TO P1.
084300     MOVE 'NOME'                     TO P12.
084400     MOVE 'DOCUMENTO'                TO P42.
084500     MOVE 'TELEFONE'                 TO P56.
084600     MOVE 'TN'                       TO P70.
084700     MOVE 'MENSAGEM'                 TO P72.
084800     PERFORM 21400-WRITE-LISTADO.
084900
085000     MOVE ' '                        TO WLINHOSG.
085100     MOVE ALL '-'                    TO WLINHOSG(2:131).
085200     PERFORM 21400-WRITE-LISTADO.
085300
085400     MOVE 5                          TO WS-LINEA.
085500
085600 FIN-21210.
085700     EXIT.
085800
085900 21300-ARMO-DETALLE.
086000*-------------------
086100
086200     MOVE ' '                        TO WLINHOSG.
086300
086400     IF HOSNOV-ID IS NUMERIC AND HOSNOV-ID > 0
086500        MOVE HOSNOV-ID                TO WS-ID-ED
086600     ELSE
086700        MOVE WS-PROXIMO-ID            TO WS-ID-ED
086800     END-IF.
086900     MOVE WS-ID-ED                     TO P1.
087000
087100     MOVE HOSNOV-NOME (1:30)          TO P12.
087200     MOVE WVALIDAR-DOCUMENTO-LIMPIO    TO P42.
087300     MOVE WVALIDAR-TELEFONE-LIMPIO     TO P56.
087400     MOVE HOSNOV-COD-NOVEDADE          TO P70.
087500     MOVE WS-MJE-ERROR                 TO P72.
087600
087700 FIN-21300.
087800     EXIT.
087900
088000 21400-WRITE-LISTADO.
088100*-------------------
088200
088300     MOVE '21400-WRITE-LISTADO' TO WS-PARRAFO.
088400
088500     WRITE REG-LISTADO-FD     FROM WLINHOSG.
088600
088700     EVALUATE FS-LISTADO
088800         WHEN '00'
088900              ADD 1             TO WS-GRABADOS-LISTADO
089000
089100         WHEN OTHER
089200              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
089300              MOVE 'LISTADO'         TO WCANCELA-RECURSO
089400              MOVE 'WRITE'           TO WCANCELA-OPERACION
089500              MOVE FS-LISTADO        TO WCANCELA-CODRET
089600              MOVE WLINHOSG          TO WCANCELA-MENSAJE
089700              PERFORM 99999-CANCELO
089800
089900     END-EVALUATE.
090000
090100 FIN-21400.
090200     EXIT.
090300
090400 30000-FINALIZO.
090500*--------------
090600
090700     PERFORM 30050-GRAVA-MAESTRO-HOSPEDE.
090800
090900     PERFORM 30060-GRAVA-MAESTRO-CHECKIN.
091000
091100     PERFORM 30100-TOTALES-CONTROL.
091200
091300     PERFORM 31000-CIERRO-ARCHIVOS.
091400
091500     STOP RUN.
091600
091700 FIN-30000.
091800     EXIT.
091900
092000 30100-TOTALES-CONTROL.
092100*---------------------
092200
092300     MOVE WS-LEIDOS-HOSPNOV          TO WS-LEIDOS-HOSPNOV-ED.
092400     MOVE WS-GRABADOS-LISTADO        TO WS-GRABADOS-LISTADO-ED.
092500
092600     DISPLAY ' '.
092700     DISPLAY '****************************************'.
092800     DISPLAY 'TOTALES DE CONTROL PGM: GERHOSP          '.
092900     DISPLAY '****************************************'.
093000     DISPLAY '* CANT. REG. LEIDOS HOSPNOV         : '
093100                                         WS-LEIDOS-HOSPNOV-ED.
093200
093300     MOVE WS-CANT-ALTAS               TO WS-CANT-ED.
093400     DISPLAY '*       CANT. ALTAS                 : '
093500                                         WS-CANT-ED.
093600
093700     MOVE WS-CANT-MODIFICACOES        TO WS-CANT-ED.
093800     DISPLAY '*       CANT. MODIFICACOES          : '
093900                                         WS-CANT-ED.
094000
094100     MOVE WS-CANT-BAIXAS              TO WS-CANT-ED.
094200     DISPLAY '*       CANT. BAIXAS                : '
094300                                         WS-CANT-ED.
094400
094500     MOVE WS-CANT-CHECKINS-EXCLUIDOS  TO WS-CANT-ED.
094600     DISPLAY '*       CANT. CHECKINS EXCLUIDOS    : '
094700                                         WS-CANT-ED.
094800
094900     MOVE WS-CANT-ERRONEOS            TO WS-CANT-ED.
095000     DISPLAY '*       CANT. ERRORES               : '
095100                                         WS-CANT-ED.
095200
095300     DISPLAY '* CANT. REG. GRABADOS LISTADO       : '
095400                                         WS-GRABADOS-LISTADO-ED.
095500     DISPLAY '****************************************'.
095600     DISPLAY ' '.
095700
095800 FIN-30100.
095900     EXIT.
096000
096100 30050-GRAVA-MAESTRO-HOSPEDE.
096200 *---------------------------
096300 * REGRAVA O ARCHIVO MAESTRO DE HOSPEDES, COMPLETO, A PARTIR DA
096400 * TABELA EM MEMORIA (SUBSTITUI O REWRITE/DELETE POR CHAVE, JA
096500 * QUE O ARCHIVO E SEQUENCIAL).
096600
096700     MOVE '30050-GRAVA-MAESTRO-HOSPEDE' TO WS-PARRAFO.
096800
096900     OPEN OUTPUT HOSPEDE.
097000
097100     EVALUATE FS-HOSPEDE
097200         WHEN '00'
097300              SET 88-OPEN-HOSPEDE-SI TO TRUE
097400         WHEN OTHER
097500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
097600              MOVE 'HOSPEDE'         TO WCANCELA-RECURSO
097700              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
097800              MOVE FS-HOSPEDE        TO WCANCELA-CODRET
097900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
098000              PERFORM 99999-CANCELO
098100     END-EVALUATE.
098200
098300     PERFORM 30055-GRAVA-LINHA-HOSPEDE
098400        VARYING WS-IDX-HOSPEDE FROM 1 BY 1
098500          UNTIL WS-IDX-HOSPEDE > WS-QTD-HOSPEDES.
098600
098700     SET 88-OPEN-HOSPEDE-NO      TO TRUE.
098800     CLOSE HOSPEDE.
098900
099000 FIN-30050.
099100     EXIT.
099200
099300 30055-GRAVA-LINHA-HOSPEDE.
099400 *--------------------------
099500
099600     IF NOT WS-TBL-HOSP-EXCLUIDO (WS-IDX-HOSPEDE)
099700        INITIALIZE REG-HOSPEDE
099800        MOVE WS-TBL-HOSP-ID (WS-IDX-HOSPEDE)
099900                                 TO HOSP-ID
100000        MOVE WS-TBL-HOSP-NOME (WS-IDX-HOSPEDE)
100100                                 TO HOSP-NOME
100200        MOVE WS-TBL-HOSP-DOCUMENTO (WS-IDX-HOSPEDE)
100300                                 TO HOSP-DOCUMENTO
100400        MOVE WS-TBL-HOSP-TELEFONE (WS-IDX-HOSPEDE)
100500                                 TO HOSP-TELEFONE
100600        MOVE WS-TBL-HOSP-VALOR-TOTAL-GASTO (WS-IDX-HOSPEDE)
100700                                 TO HOSP-VALOR-TOTAL-GASTO
100800        MOVE WS-TBL-HOSP-VALOR-ULT-HOSPEDAGEM (WS-IDX-HOSPEDE)
100900                                 TO HOSP-VALOR-ULT-HOSPEDAGEM
101000        MOVE WS-TBL-HOSP-IND-ESTA-NO-HOTEL (WS-IDX-HOSPEDE)
101100                                 TO HOSP-IND-ESTA-NO-HOTEL
101200        MOVE WS-TBL-HOSP-CREATED-AT (WS-IDX-HOSPEDE)
101300                                 TO HOSP-CREATED-AT
101400        MOVE WS-TBL-HOSP-UPDATED-AT (WS-IDX-HOSPEDE)
101500                                 TO HOSP-UPDATED-AT
101600        WRITE REG-HOSPEDE-FD FROM REG-HOSPEDE
101700        EVALUATE TRUE
101800            WHEN 88-FS-HOSPEDE-OK
101900                 CONTINUE
102000            WHEN OTHER
102100                 MOVE '30055-GRAVA-LINHA-HOSPEDE' TO WCANCELA-PARRAFO
102200                 MOVE 'HOSPEDE'         TO WCANCELA-RECURSO
102300                 MOVE 'WRITE'           TO WCANCELA-OPERACION
102400                 MOVE FS-HOSPEDE        TO WCANCELA-CODRET
102500                 MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
102600                 PERFORM 99999-CANCELO
102700        END-EVALUATE
102800     END-IF.
102900
103000 FIN-30055.
103100     EXIT.
103200
103300 30060-GRAVA-MAESTRO-CHECKIN.
103400 *---------------------------
103500 * REGRAVA O ARCHIVO MAESTRO DE ESTADIAS, COMPLETO, A PARTIR DA
103600 * TABELA EM MEMORIA.
103700
103800     MOVE '30060-GRAVA-MAESTRO-CHECKIN' TO WS-PARRAFO.
103900
104000     OPEN OUTPUT CHECKIN.
104100
104200     EVALUATE FS-CHECKIN
104300         WHEN '00'
104400              SET 88-OPEN-CHECKIN-SI TO TRUE
104500         WHEN OTHER
104600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
104700              MOVE 'CHECKIN'         TO WCANCELA-RECURSO
104800              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
104900              MOVE FS-CHECKIN        TO WCANCELA-CODRET
105000              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
105100              PERFORM 99999-CANCELO
105200     END-EVALUATE.
105300
105400     PERFORM 30065-GRAVA-LINHA-CHECKIN
105500        VARYING WS-IDX-CHECKIN FROM 1 BY 1
105600          UNTIL WS-IDX-CHECKIN > WS-QTD-CHECKINS.
105700
105800     SET 88-OPEN-CHECKIN-NO      TO TRUE.
105900     CLOSE CHECKIN.
106000
106100 FIN-30060.
106200     EXIT.
106300
106400 30065-GRAVA-LINHA-CHECKIN.
106500 *--------------------------
106600
106700     IF NOT WS-TBL-CKIN-EXCLUIDO (WS-IDX-CHECKIN)
106800        INITIALIZE REG-CHECKIN
106900        MOVE WS-TBL-CKIN-ID (WS-IDX-CHECKIN)
107000                                 TO CKIN-ID
107100        MOVE WS-TBL-CKIN-HOSPEDE-ID (WS-IDX-CHECKIN)
107200                                 TO CKIN-HOSPEDE-ID
107300        MOVE WS-TBL-CKIN-DATA-ENTRADA (WS-IDX-CHECKIN)
107400                                 TO CKIN-DATA-ENTRADA
107500        MOVE WS-TBL-CKIN-DATA-SAIDA (WS-IDX-CHECKIN)
107600                                 TO CKIN-DATA-SAIDA
107700        MOVE WS-TBL-CKIN-IND-VEICULO (WS-IDX-CHECKIN)
107800                                 TO CKIN-IND-ADICIONAL-VEICULO
107900        MOVE WS-TBL-CKIN-VALOR-TOTAL (WS-IDX-CHECKIN)
108000                                 TO CKIN-VALOR-TOTAL
108100        MOVE WS-TBL-CKIN-CREATED-AT (WS-IDX-CHECKIN)
108200                                 TO CKIN-CREATED-AT
108300        MOVE WS-TBL-CKIN-UPDATED-AT (WS-IDX-CHECKIN)
108400                                 TO CKIN-UPDATED-AT
108500        WRITE REG-CHECKIN-FD FROM REG-CHECKIN
108600        EVALUATE TRUE
108700            WHEN 88-FS-CHECKIN-OK
108800                 CONTINUE
108900            WHEN OTHER
109000                 MOVE '30065-GRAVA-LINHA-CHECKIN' TO WCANCELA-PARRAFO
109100                 MOVE 'CHECKIN'         TO WCANCELA-RECURSO
109200                 MOVE 'WRITE'           TO WCANCELA-OPERACION
109300                 MOVE FS-CHECKIN        TO WCANCELA-CODRET
109400                 MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
109500                 PERFORM 99999-CANCELO
109600        END-EVALUATE
109700     END-IF.
109800
109900 FIN-30065.
110000     EXIT.
110100
110200 31000-CIERRO-ARCHIVOS.
110300*---------------------
110400
110500     MOVE '31000-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
110600
110700     IF 88-OPEN-HOSPNOV-SI
110800        SET 88-OPEN-HOSPNOV-NO           TO TRUE
110900        CLOSE HOSPNOV
111000        EVALUATE TRUE
111100            WHEN 88-FS-HOSPNOV-OK
111200                 CONTINUE
111300            WHEN OTHER
111400                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
111500                 MOVE 'HOSPNOV '         TO WCANCELA-RECURSO
111600                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
111700                 MOVE FS-HOSPNOV         TO WCANCELA-CODRET
111800                 MOVE 'CIERRA HOSPNOV '  TO WCANCELA-MENSAJE
111900                 PERFORM 99999-CANCELO
112000        END-EVALUATE
112100     END-IF.
112200
112300     IF 88-OPEN-HOSPEDE-SI
112400        SET 88-OPEN-HOSPEDE-NO           TO TRUE
112500        CLOSE HOSPEDE
112600        EVALUATE TRUE
112700            WHEN 88-FS-HOSPEDE-OK
112800                 CONTINUE
112900            WHEN OTHER
113000                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
113100                 MOVE 'HOSPEDE'          TO WCANCELA-RECURSO
113200                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
113300                 MOVE FS-HOSPEDE         TO WCANCELA-CODRET
113400                 MOVE 'CIERRA HOSPEDE'   TO WCANCELA-MENSAJE
113500                 PERFORM 99999-CANCELO
113600        END-EVALUATE
113700     END-IF.
113800
113900     IF 88-OPEN-CHECKIN-SI
114000        SET 88-OPEN-CHECKIN-NO           TO TRUE
114100        CLOSE CHECKIN
114200        EVALUATE TRUE
114300            WHEN 88-FS-CHECKIN-OK
114400                 CONTINUE
114500            WHEN OTHER
114600                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
114700                 MOVE 'CHECKIN'          TO WCANCELA-RECURSO
114800                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
114900                 MOVE FS-CHECKIN         TO WCANCELA-CODRET
115000                 MOVE 'CIERRA CHECKIN'   TO WCANCELA-MENSAJE
115100                 PERFORM 99999-CANCELO
115200        END-EVALUATE
115300     END-IF.
115400
115500     IF 88-OPEN-LISTADO-SI
115600        SET 88-OPEN-LISTADO-NO           TO TRUE
115700        CLOSE LISTADO
115800        EVALUATE TRUE
115900            WHEN 88-FS-LISTADO-OK
116000                 CONTINUE
116100            WHEN OTHER
116200                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
116300                 MOVE 'LISTADO'          TO WCANCELA-RECURSO
116400                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
116500                 MOVE FS-LISTADO         TO WCANCELA-CODRET
116600                 MOVE 'CIERRA LISTADO'   TO WCANCELA-MENSAJE
116700                 PERFORM 99999-CANCELO
116800        END-EVALUATE
116900     END-IF.
117000
117100 FIN-31000.
117200     EXIT.
117300
117400 99999-CANCELO.
117500*--------------
117600
117700     PERFORM 31000-CIERRO-ARCHIVOS.
117800
117900     CALL 'CANCELA' USING WCANCELA.
118000
118100     STOP RUN.
118200
118300 FIN-99999.
118400     EXIT.
