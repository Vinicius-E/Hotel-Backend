000100*----------------------------------------------------------------*
000200* COPY DE COMUNICACION CON LA RUTINA CANCELA                     *
000300* SE COMPLETA CON EL DATO DEL INCIDENTE Y LA RUTINA CANCELA      *
000400* MUESTRA EL DIAGNOSTICO POR PANTALLA Y CORTA EL PROCESO.        *
000500*----------------------------------------------------------------*
000600* 12/03/98 EAP  CREACION ORIGINAL (RUTINA DE ABM DE CLIENTES)    *
000700* 09/08/26 RAG  TCK-4417 REUTILIZADA PARA EL SISTEMA DE HOTEL    *WCANCELA
000800*----------------------------------------------------------------*
000900 01  WCANCELA.
001000     05 WCANCELA-PROGRAMA            PIC  X(20).
001100     05 WCANCELA-PARRAFO             PIC  X(50).
001200     05 WCANCELA-RECURSO             PIC  X(08).
001300     05 WCANCELA-OPERACION           PIC  X(10).
001400     05 WCANCELA-CODRET              PIC  X(02).
001500     05 WCANCELA-MENSAJE             PIC  X(80).
001600     05 FILLER                       PIC  X(10).
