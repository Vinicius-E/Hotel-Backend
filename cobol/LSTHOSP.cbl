000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID. LSTHOSP.
000400*AUTHOR. EDUARDO PALMEYRO.
000500*INSTALLATION. EDUSAM.
000600*DATE-WRITTEN. 02/18/91.
000700*DATE-COMPILED.
000800*SECURITY. CONFIDENCIAL - USO INTERNO EDUSAM.
000900*-----------------------------------------------------------
001000* ESTE PROGRAMA LISTA LOS HOSPEDES DEL MAESTRO HOSPEDE, CON
001100* FILTRO OPCIONAL POR NOME/DOCUMENTO/TELEFONE/SOMENTE-NO-HOTEL
001200* (CARTAO DE PARAMETROS HOSPQRY, VER WHOSQRY) Y AGREGA POR
001300* CADA HOSPEDE SU VALOR TOTAL GASTO Y SU ULTIMA HOSPEDAGEM,
001400* RECORRIENDO EL ARCHIVO CHECKIN CARGADO EN TABLA.
001500*-----------------------------------------------------------
001600* EL TOTAL GASTO Y LA ULTIMA HOSPEDAGEM NO SE GRABAN EN EL
001700* MAESTRO (SON DERIVADOS) - SE RECALCULAN ACA, CADA VEZ QUE
001800* SE CORRE EL LISTADO, IGUAL QUE EL INDICADOR "ESTA NO HOTEL".
001900*-----------------------------------------------------------
002000* HISTORIAL DE CAMBIOS
002100*-----------------------------------------------------------
002200* 02/18/91 EAP  CREACION ORIGINAL - LISTADO DE CLIENTES CON       LSTHOSP
002300*               FILTRO OPCIONAL POR NOME/DOCUMENTO                LSTHOSP
002400* 06/25/93 EAP  SE AGREGA FILTRO POR TELEFONE                     LSTHOSP
002500* 03/11/96 MCQ  TCK-0715 SE AGREGA ACUMULADO DE IMPORTE POR       LSTHOSP
002600*               CLIENTE, RECORRIENDO EL ARCHIVO DE VENTAS EM      LSTHOSP
002700*               TABLA EM VEZ DE REPOSICIONAR POR CADA CLIENTE     LSTHOSP
002800* 09/21/98 RFM  Y2K - REVISADAS LAS COMPARACIONES DE FECHA DE     LSTHOSP
002900*               ULTIMA VENTA, SIN IMPACTO                         LSTHOSP
003000* 04/05/99 RFM  Y2K - PRUEBAS DE REGRESION CONTRA VENTAS DE       LSTHOSP
003100*               1999/2000/2001, SIN NOVEDAD                       LSTHOSP
003200* 08/14/02 LNM  TCK-1988 SE AGREGA INDICADOR DERIVADO DE          LSTHOSP
003300*               CLIENTE ACTIVO EM VEZ DE GRAVA-LO NO MAESTRO      LSTHOSP
003400* 02/27/08 DRV  TCK-3190 AJUSTE DE PERFORMANCE - A TABELA DE      LSTHOSP
003500*               VENTAS PASA A SE CARGAR UMA SOLA VEZ POR CORRIDA  LSTHOSP
003600* 09/08/26 RAG  TCK-4417 REESCRITO PARA O SISTEMA DE HOTEL -      LSTHOSP
003700*               ARCHIVO HOSPEDE EM VEZ DE CLIENTES, AGREGA VALOR  LSTHOSP
003800*               TOTAL GASTO E ULTIMA HOSPEDAGEM SOBRE CHECKIN     LSTHOSP
003900*-----------------------------------------------------------
004000
004100 ENVIRONMENT DIVISION.
004200*--------------------
004300
004400 CONFIGURATION SECTION.
004500*---------------------
004600 SOURCE-COMPUTER. IBM-HOST.
004700 OBJECT-COMPUTER. IBM-HOST.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200*--------------------
005300
005400 FILE-CONTROL.
005500*------------
005600
005700     SELECT HOSPQRY          ASSIGN       TO 'HOSPQRY'
005800                             ORGANIZATION IS LINE SEQUENTIAL
005900                             FILE STATUS  IS FS-HOSPQRY.
006000
006100     SELECT HOSPEDE          ASSIGN       TO 'HOSPEDE'
006200                             ORGANIZATION IS SEQUENTIAL
006300                             FILE STATUS  IS FS-HOSPEDE.
006400
006500     SELECT CHECKIN          ASSIGN       TO 'CHECKIN'
006600                             ORGANIZATION IS SEQUENTIAL
006700                             FILE STATUS  IS FS-CHECKIN.
006800
006900     SELECT LISTADO          ASSIGN       TO 'LSTHOSP'
007000                             ORGANIZATION IS LINE SEQUENTIAL
007100                             FILE STATUS  IS FS-LISTADO.
007200
007300 DATA DIVISION.
007400*-------------
007500
007600 FILE SECTION.
007700*------------
007800
007900 FD  HOSPQRY
008000     RECORDING MODE IS F
008100     BLOCK 0.
008200 01  REG-HOSPQRY-FD                PIC  X(63).
008300
008400 FD  HOSPEDE
008500     RECORDING MODE IS F
008600     BLOCK 0.
008700 01  REG-HOSPEDE-FD.
008800     03 REG-HOSPEDE-ID-FD         PIC  9(09)     COMP-3.
008900     03 FILLER                     PIC  X(02).
009000     03 FILLER                     PIC  X(255).
009100     03 FILLER                     PIC  X(02).
009200     03 REG-HOSPEDE-DOC-FD        PIC  X(11).
009300     03 FILLER                     PIC  X(02).
009400     03 FILLER                     PIC  X(11).
009500     03 FILLER                     PIC  X(02).
009600     03 FILLER                     PIC  X(06).
009700     03 FILLER                     PIC  X(06).
009800     03 FILLER                     PIC  X(01).
009900     03 FILLER                     PIC  X(26).
010000     03 FILLER                     PIC  X(26).
010100     03 FILLER                     PIC  X(20).
010200
010300 FD  CHECKIN
010400     RECORDING MODE IS F
010500     BLOCK 0.
010600 01  REG-CHECKIN-FD.
010700     03 REG-CHECKIN-ID-FD         PIC  9(09)     COMP-3.
010800     03 FILLER                     PIC  X(02).
010900     03 REG-CHECKIN-HOSPEDE-FD        PIC  9(09)     COMP-3.
011000     03 FILLER                     PIC  X(02).
011100     03 FILLER                     PIC  X(26).
011200     03 FILLER                     PIC  X(26).
011300     03 FILLER                     PIC  X(01).
011400     03 FILLER                     PIC  X(06).
011500     03 FILLER                     PIC  X(26).
011600     03 FILLER                     PIC  X(26).
011700     03 FILLER                     PIC  X(20).
011800
011900 FD  LISTADO
012000     RECORDING MODE IS F
012100     BLOCK 0.
012200 01  REG-LISTADO-FD                PIC  X(133).
012300
012400 WORKING-STORAGE SECTION.
012500*-----------------------
012600 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'LSTHOSP'.
012700 77  WCN-TAM-TABELA                PIC  9(05) COMP VALUE 5000.
012800
012900 77  FS-HOSPQRY                    PIC  X(02) VALUE ' '.
013000     88 88-FS-HOSPQRY-OK                      VALUE '00'.
013100     88 88-FS-HOSPQRY-EOF                     VALUE '10'.
013200
013300 77  WS-OPEN-HOSPQRY                PIC  X     VALUE 'N'.
013400     88 88-OPEN-HOSPQRY-SI                     VALUE 'S'.
013500     88 88-OPEN-HOSPQRY-NO                      VALUE 'N'.
013600
013700 77  FS-HOSPEDE                    PIC  X(02) VALUE ' '.
013800     88 88-FS-HOSPEDE-OK                      VALUE '00'.
013900     88 88-FS-HOSPEDE-EOF                     VALUE '10'.
014000
014100 77  WS-OPEN-HOSPEDE                PIC  X     VALUE 'N'.
014200     88 88-OPEN-HOSPEDE-SI                     VALUE 'S'.
014300     88 88-OPEN-HOSPEDE-NO                      VALUE 'N'.
014400
014500 77  WS-LEIDOS-HOSPEDE              PIC  9(09) COMP VALUE 0.
014600 77  WS-LEIDOS-HOSPEDE-ED           PIC  ZZZ.ZZZ.ZZ9.
014700 77  WS-FILTRADOS-HOSPEDE           PIC  9(09) COMP VALUE 0.
014800 77  WS-FILTRADOS-HOSPEDE-ED        PIC  ZZZ.ZZZ.ZZ9.
014900
015000 77  FS-CHECKIN                    PIC  X(02) VALUE ' '.
015100     88 88-FS-CHECKIN-OK                      VALUE '00'.
015200     88 88-FS-CHECKIN-EOF                      VALUE '10'.
015300
015400 77  WS-OPEN-CHECKIN                PIC  X     VALUE 'N'.
015500     88 88-OPEN-CHECKIN-SI                     VALUE 'S'.
015600     88 88-OPEN-CHECKIN-NO                      VALUE 'N'.
015700
015800 77  WS-QTD-CHECKINS                PIC  9(05) COMP VALUE 0.
015900 77  WS-IND-TABELA                  PIC  9(05) COMP VALUE 0.
016000
016100 01  WS-TABELA-CHECKINS.
016200     05 WS-CHECKIN-LINHA OCCURS 5000 TIMES
016300           INDEXED BY WS-IDX-CHECKIN.
016400        10 WS-TBL-HOSPEDE-ID        PIC  9(09)     COMP-3.
016500        10 WS-TBL-DATA-ENTRADA      PIC  X(26).
016600        10 WS-TBL-DATA-SAIDA        PIC  X(26).
016700        10 WS-TBL-VALOR-TOTAL       PIC  S9(8)V99  COMP-3.
016800
016900 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
017000     88 88-FS-LISTADO-OK                      VALUE '00'.
017100
017200 77  WS-OPEN-LISTADO               PIC  X     VALUE 'N'.
017300     88 88-OPEN-LISTADO-SI                    VALUE 'S'.
017400     88 88-OPEN-LISTADO-NO                    VALUE 'N'.
017500
017600 77  WS-GRABADOS-LISTADO           PIC  9(09) COMP VALUE 0.
017700 77  WS-GRABADOS-LISTADO-ED        PIC  ZZZ.ZZZ.ZZ9.
017800
017900 77  WS-HOJA                        PIC  9(05) COMP VALUE 0.
018000 77  WS-HOJA-ED                     PIC  ZZ.ZZZ.
018100 77  WS-LINEA                       PIC  9(02) COMP VALUE 80.
018200 77  WCN-LINEAS-MAX                 PIC  9(02) VALUE 66.
018300
018400 77  WS-ACEITA-HOSPEDE              PIC  X     VALUE 'N'.
018500     88 88-ACEITA-HOSPEDE-SI                   VALUE 'S'.
018600     88 88-ACEITA-HOSPEDE-NO                    VALUE 'N'.
018700
018800 77  WS-VALOR-TOTAL-GASTO           PIC  S9(8)V99 COMP-3 VALUE 0.
018900 77  WS-VALOR-TOTAL-GASTO-ED        PIC  ZZZ,ZZZ,ZZ9.99.
019000 77  WS-VALOR-ULT-HOSPEDAGEM        PIC  S9(8)V99 COMP-3 VALUE 0.
019100 77  WS-VALOR-ULT-HOSPEDAGEM-ED     PIC  ZZZ,ZZZ,ZZ9.99.
019200 77  WS-DATA-ULT-HOSPEDAGEM         PIC  X(26) VALUE SPACES.
019300 77  WS-DATA-ULT-HOSPEDAGEM-R REDEFINES WS-DATA-ULT-HOSPEDAGEM.
019400     05 FILLER                     PIC  X(26).
019500 77  WS-IND-ESTA-NO-HOTEL           PIC  X     VALUE 'N'.
019600     88 88-ESTA-NO-HOTEL                       VALUE 'Y'.
019700     88 88-NAO-ESTA-NO-HOTEL                    VALUE 'N'.
019800
019900 01  WS-CURRENT-DATE.
020000     03 WS-CURRENT-DATE-DATE.
020100        05 WS-CURRENT-DATE-YYYY    PIC 9(04) VALUE 0.
020200        05 WS-CURRENT-DATE-MM      PIC 9(02) VALUE 0.
020300        05 WS-CURRENT-DATE-DD      PIC 9(02) VALUE 0.
020400     03 WS-CURRENT-DATE-TIME.
020500        05 WS-CURRENT-DATE-HS      PIC 9(02) VALUE 0.
020600        05 WS-CURRENT-DATE-MS      PIC 9(02) VALUE 0.
020700        05 WS-CURRENT-DATE-SS      PIC 9(02) VALUE 0.
020800
020900*------------------------------------
021000* DEFINICION DEL CARTAO DE PARAMETROS
021100*------------------------------------
021200 COPY WHOSQRY.
021300
021400*------------------------------------
021500* DEFINICION DEL ARCHIVO DE HOSPEDES
021600*------------------------------------
021700 COPY WHOSPED.
021800
021900*-----------------------------------------------
022000* DEFINICION DEL ARCHIVO DE ESTADIAS (CHECKIN)
022100*-----------------------------------------------
022200 COPY WCHECKIN.
022300
022400*------------------------------------
022500* DEFINICION DE LINEA DE IMPRESION
022600*------------------------------------
022700 COPY WLINHOSL.
022800
022900*---------------------------------------------------
023000* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
023100*---------------------------------------------------
023200 COPY WCANCELA.
023300
023400 PROCEDURE DIVISION.
023500*------------------
023600
023700 00000-CUERPO-PRINCIPAL.
023800*-----------------------
023900
024000     PERFORM 10000-INICIO.
024100
024200     PERFORM 20000-PROCESO
024300       UNTIL 88-FS-HOSPEDE-EOF.
024400
024500     PERFORM 30000-FINALIZO.
024600
024700     STOP RUN.
024800
024900 10000-INICIO.
025000*-------------
025100
025200     INITIALIZE WCANCELA.
025300     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
025400
025500     PERFORM 10050-LEIO-PARAMETROS.
025600     PERFORM 10100-ABRO-ARCHIVOS.
025700     PERFORM 11100-CARGA-CHECKINS.
025800     PERFORM 11200-1RA-LECTURA-HOSPEDE.
025900
026000 FIN-10000.
026100     EXIT.
026200
026300 10050-LEIO-PARAMETROS.
026400*----------------------
026500* SI EL CARTAO DE PARAMETROS HOSPQRY NO EXISTE O VIENE VACIO,
026600* QUEDA SIN FILTRO (LISTA TODOS LOS HOSPEDES).
026700
026800     INITIALIZE REG-HOSQRY.
026900     SET  HOSQRY-TODOS               TO TRUE.
027000
027100     OPEN INPUT HOSPQRY.
027200
027300     IF FS-HOSPQRY = '00'
027400        SET  88-OPEN-HOSPQRY-SI       TO TRUE
027500        READ HOSPQRY INTO REG-HOSQRY
027600           AT END
027700              CONTINUE
027800        END-READ
027900        CLOSE HOSPQRY
028000     END-IF.
028100
028200 FIN-10050.
028300     EXIT.
028400
028500 10100-ABRO-ARCHIVOS.
028600*-------------------
028700
028800     MOVE '10100-ABRO-ARCHIVOS'      TO WCANCELA-PARRAFO.
028900
029000     OPEN OUTPUT LISTADO.
029100
029200     EVALUATE FS-LISTADO
029300         WHEN '00'
029400              SET 88-OPEN-LISTADO-SI TO TRUE
029500
029600         WHEN OTHER
029700              MOVE 'LISTADO'         TO WCANCELA-RECURSO
029800              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
029900              MOVE FS-LISTADO        TO WCANCELA-CODRET
030000              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
030100              PERFORM 99999-CANCELO
030200
030300     END-EVALUATE.
030400
030500     OPEN INPUT   CHECKIN.
030600
030700     EVALUATE FS-CHECKIN
030800         WHEN '00'
030900              SET 88-OPEN-CHECKIN-SI TO TRUE
031000         WHEN '05'
031100              SET 88-OPEN-CHECKIN-SI TO TRUE
031200
031300         WHEN OTHER
031400              MOVE 'CHECKIN'         TO WCANCELA-RECURSO
031500              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
031600              MOVE FS-CHECKIN        TO WCANCELA-CODRET
031700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
031800              PERFORM 99999-CANCELO
031900
032000     END-EVALUATE.
032100
032200     OPEN INPUT   HOSPEDE.
032300
032400     EVALUATE FS-HOSPEDE
032500         WHEN '00'
032600              SET 88-OPEN-HOSPEDE-SI TO TRUE
032700         WHEN '05'
032800              SET 88-OPEN-HOSPEDE-SI TO TRUE
032900
033000         WHEN OTHER
033100              MOVE 'HOSPEDE'         TO WCANCELA-RECURSO
033200              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
033300              MOVE FS-HOSPEDE        TO WCANCELA-CODRET
033400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
033500              PERFORM 99999-CANCELO
033600
033700     END-EVALUATE.
033800
033900 FIN-10100.
034000     EXIT.
034100
034200 11100-CARGA-CHECKINS.
034300*---------------------
034400* CARGA TODAS LAS ESTADIAS EN TABLA, PARA LUEGO AGREGAR POR
034500* HOSPEDE SIN TENER QUE REPOSICIONAR EL ARCHIVO CHECKIN POR
034600* CADA HOSPEDE LISTADO (LA TABLA SE RECORRE EN 20200).
034700
034800     MOVE 0                         TO WS-QTD-CHECKINS.
034900
035000     PERFORM 11150-LEIO-CHECKIN
035100        UNTIL 88-FS-CHECKIN-EOF.
035200
035300 11150-LEIO-CHECKIN.
035400*---------------------
035500
035600        READ CHECKIN INTO REG-CHECKIN
035700           AT END
035800              SET 88-FS-CHECKIN-EOF TO TRUE
035900           NOT AT END
036000              IF WS-QTD-CHECKINS < WCN-TAM-TABELA
036100                 ADD 1                TO WS-QTD-CHECKINS
036200                 SET WS-IDX-CHECKIN   TO WS-QTD-CHECKINS
036300                 MOVE CKIN-HOSPEDE-ID TO
036400                      WS-TBL-HOSPEDE-ID (WS-IDX-CHECKIN)
036500                 MOVE CKIN-DATA-ENTRADA TO
036600                      WS-TBL-DATA-ENTRADA (WS-IDX-CHECKIN)
036700                 MOVE CKIN-DATA-SAIDA TO
036800                      WS-TBL-DATA-SAIDA (WS-IDX-CHECKIN)
036900                 MOVE CKIN-VALOR-TOTAL TO
037000                      WS-TBL-VALOR-TOTAL (WS-IDX-CHECKIN)
037100              END-IF
037200        END-READ.
037300
037400 FIN-11150.
037500     EXIT.
037600
037700     SET  88-FS-CHECKIN-EOF          TO FALSE.
037800     MOVE '00'                       TO FS-CHECKIN.
037900
038000 FIN-11100.
038100     EXIT.
038200
038300 11200-1RA-LECTURA-HOSPEDE.
038400*--------------------------
038500
038600     PERFORM 11300-READ-HOSPEDE.
038700
038800     IF 88-FS-HOSPEDE-EOF
038900        DISPLAY ' '
039000        DISPLAY '*** ARCHIVO HOSPEDE VACIO ***'
039100     END-IF.
039200
039300 FIN-11200.
039400     EXIT.
039500
039600 11300-READ-HOSPEDE.
039700*-------------------
039800
039900     INITIALIZE         REG-HOSPEDE.
040000
040100     READ HOSPEDE INTO REG-HOSPEDE.
040200
040300     EVALUATE TRUE
040400         WHEN 88-FS-HOSPEDE-OK
040500              ADD 1              TO WS-LEIDOS-HOSPEDE
040600
040700         WHEN 88-FS-HOSPEDE-EOF
040800              CONTINUE
040900
041000         WHEN OTHER
041100              MOVE '11300-READ-HOSPEDE' TO WCANCELA-PARRAFO
041200              MOVE 'HOSPEDE'        TO WCANCELA-RECURSO
041300              MOVE 'READ'            TO WCANCELA-OPERACION
041400              MOVE FS-HOSPEDE       TO WCANCELA-CODRET
041500              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
041600              PERFORM 99999-CANCELO
041700
041800     END-EVALUATE.
041900
042000 FIN-11300.
042100     EXIT.
042200
042300 20000-PROCESO.
042400*-------------
042500
042600     PERFORM 20100-FILTRO-HOSPEDE.
042700
042800     IF 88-ACEITA-HOSPEDE-SI
042900        PERFORM 20200-AGREGO-HOSPEDE
043000        PERFORM 21100-IMPRIMO-DETALLE
043100     END-IF.
043200
043300     PERFORM 11300-READ-HOSPEDE.
043400
043500 FIN-20000.
043600     EXIT.
043700
043800 20100-FILTRO-HOSPEDE.
043900*---------------------
044000* UN HOSPEDE SE ACEITA SI PASA TODOS LOS FILTROS INFORMADOS
044100* EN EL CARTAO DE PARAMETROS. FILTRO EN BLANCO = NO FILTRA.
044200
044300     SET  88-ACEITA-HOSPEDE-SI       TO TRUE.
044400
044500     IF HOSQRY-NOME-FILTRO NOT = SPACES
044600     AND HOSP-NOME (1:30) NOT = HOSQRY-NOME-FILTRO
044700         SET 88-ACEITA-HOSPEDE-NO    TO TRUE
044800     END-IF.
044900
045000     IF 88-ACEITA-HOSPEDE-SI
045100     AND HOSQRY-DOCUMENTO-FILTRO NOT = SPACES
045200     AND HOSP-DOCUMENTO NOT = HOSQRY-DOCUMENTO-FILTRO
045300         SET 88-ACEITA-HOSPEDE-NO    TO TRUE
045400     END-IF.
045500
045600     IF 88-ACEITA-HOSPEDE-SI
045700     AND HOSQRY-TELEFONE-FILTRO NOT = SPACES
045800     AND HOSP-TELEFONE NOT = HOSQRY-TELEFONE-FILTRO
045900         SET 88-ACEITA-HOSPEDE-NO    TO TRUE
046000     END-IF.
046100
046200     IF 88-ACEITA-HOSPEDE-SI
046300        ADD 1                        TO WS-FILTRADOS-HOSPEDE
046400     END-IF.
046500
046600 FIN-20100.
046700     EXIT.
046800
046900 20200-AGREGO-HOSPEDE.
047000*---------------------
047100* RECORRE LA TABLA DE ESTADIAS Y ACUMULA, PARA EL HOSPEDE
047200* ACTUAL, EL VALOR TOTAL GASTO Y LA FECHA/VALOR DE LA ULTIMA
047300* HOSPEDAGEM. EL HOSPEDE ESTA NO HOTEL SI TIENE UNA ESTADIA
047400* CON DATA-SAIDA EN BLANCO (ESTADIA ABIERTA).
047500
047600     MOVE 0                          TO WS-VALOR-TOTAL-GASTO.
047700     MOVE 0                          TO WS-VALOR-ULT-HOSPEDAGEM.
047800     MOVE SPACES                     TO WS-DATA-ULT-HOSPEDAGEM.
047900     SET  88-NAO-ESTA-NO-HOTEL       TO TRUE.
048000
048100     PERFORM 20210-EXAMINO-CHECKIN-TABELA
048200        VARYING WS-IND-TABELA FROM 1 BY 1
048300          UNTIL WS-IND-TABELA > WS-QTD-CHECKINS.
048400
048500     IF 88-ACEITA-HOSPEDE-SI
048600     AND HOSQRY-SOMENTE-NO-HOTEL
048700     AND 88-NAO-ESTA-NO-HOTEL
048800         SET 88-ACEITA-HOSPEDE-NO     TO TRUE
048900     END-IF.
049000
049100 FIN-20200.
049200     EXIT.
049300
049400 20210-EXAMINO-CHECKIN-TABELA.
049500*-----------------------------
049600
049700     SET  WS-IDX-CHECKIN             TO WS-IND-TABELA.
049800
049900     IF WS-TBL-HOSPEDE-ID (WS-IDX-CHECKIN) = HOSP-ID
050000
050100        ADD WS-TBL-VALOR-TOTAL (WS-IDX-CHECKIN)
050200                                     TO WS-VALOR-TOTAL-GASTO
050300
050400        IF WS-TBL-DATA-SAIDA (WS-IDX-CHECKIN) = SPACES
050500           SET 88-ESTA-NO-HOTEL      TO TRUE
050600        END-IF
050700
050800        IF WS-TBL-DATA-ENTRADA (WS-IDX-CHECKIN)
050900              > WS-DATA-ULT-HOSPEDAGEM
051000           MOVE WS-TBL-DATA-ENTRADA (WS-IDX-CHECKIN)
051100                                     TO WS-DATA-ULT-HOSPEDAGEM
051200           MOVE WS-TBL-VALOR-TOTAL (WS-IDX-CHECKIN)
051300                                     TO WS-VALOR-ULT-HOSPEDAGEM
051400        END-IF
051500
051600     END-IF.
051700
051800 FIN-20210.
051900     EXIT.
052000
052100 21100-IMPRIMO-DETALLE.
052200*---------------------
052300
052400     ADD 1                    TO WS-LINEA.
052500     PERFORM 21200-CONTROL-LINEA.
052600
052700     PERFORM 21300-ARMO-DETALLE.
052800     PERFORM 21400-WRITE-LISTADO.
052900
053000 FIN-21100.
053100     EXIT.
053200
053300 21200-CONTROL-LINEA.
053400*-------------------
053500
053600     IF WS-LINEA          > WCN-LINEAS-MAX
053700        PERFORM 21210-IMPRIMO-TITULOS
053800     END-IF.
053900
054000 FIN-21200.
054100     EXIT.
054200
054300 21210-IMPRIMO-TITULOS.
054400*----------------------
054500
054600     ADD 1                           TO WS-HOJA.
054700
054800     MOVE ' '                        TO WLINHOSL.
054900     MOVE '-'                        TO PCC.
055000     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE.
055100     MOVE 'LISTADO/CONSULTA DE HOSPEDES'  TO P12.
055200     MOVE WS-HOJA                     TO WS-HOJA-ED.
055300     MOVE WS-HOJA-ED                  TO P98.
055400     PERFORM 21400-WRITE-LISTADO.
055500
055600     MOVE ' '                        TO WLINHOSL.
055700     MOVE 'ID HOSPEDE'               TO P1.
055800     MOVE 'NOME'                     TO P12.
055900     MOVE 'DOCUMENTO'                TO P42.
056000     MOVE 'TELEFONE'                 TO P56.
056100     MOVE 'TOTAL GASTO'              TO P70.
056200     MOVE 'ULT.HOSPEDAGEM'           TO P84.
056300     MOVE 'NO HOTEL'                 TO P98.
056400     PERFORM 21400-WRITE-LISTADO.
056500
056600     MOVE ' '                        TO WLINHOSL.
056700     MOVE ALL '-'                    TO WLINHOSL (2:131).
056800     PERFORM 21400-WRITE-LISTADO.
056900
057000     MOVE 5                          TO WS-LINEA.
057100
057200 FIN-21210.
057300     EXIT.
057400
057500 21300-ARMO-DETALLE.
057600*-------------------
057700
057800     MOVE ' '                        TO WLINHOSL.
057900     MOVE HOSP-ID                    TO P1.
058000     MOVE HOSP-NOME (1:30)           TO P12.
058100     MOVE HOSP-DOCUMENTO             TO P42.
058200     MOVE HOSP-TELEFONE              TO P56.
058300     MOVE WS-VALOR-TOTAL-GASTO       TO P70.
058400     MOVE WS-VALOR-ULT-HOSPEDAGEM    TO P84.
058500
058600     IF 88-ESTA-NO-HOTEL
058700        MOVE 'SIM'                   TO P98
058800     ELSE
058900        MOVE 'NAO'                   TO P98
059000     END-IF.
059100
059200 FIN-21300.
059300     EXIT.
059400
059500 21400-WRITE-LISTADO.
059600*-------------------
059700
059800     WRITE REG-LISTADO-FD     FROM WLINHOSL.
059900
060000     EVALUATE FS-LISTADO
060100         WHEN '00'
060200              ADD 1             TO WS-GRABADOS-LISTADO
060300
060400         WHEN OTHER
060500              MOVE '21400-WRITE-LISTADO' TO WCANCELA-PARRAFO
060600              MOVE 'LISTADO'         TO WCANCELA-RECURSO
060700              MOVE 'WRITE'           TO WCANCELA-OPERACION
060800              MOVE FS-LISTADO        TO WCANCELA-CODRET
060900              MOVE WLINHOSL          TO WCANCELA-MENSAJE
061000              PERFORM 99999-CANCELO
061100
061200     END-EVALUATE.
061300
061400 FIN-21400.
061500     EXIT.
061600
061700 30000-FINALIZO.
061800*--------------
061900
062000     PERFORM 30100-TOTALES-CONTROL.
062100
062200     PERFORM 31000-CIERRO-ARCHIVOS.
062300
062400     STOP RUN.
062500
062600 FIN-30000.
062700     EXIT.
062800
062900 30100-TOTALES-CONTROL.
063000*---------------------
063100
063200     MOVE WS-LEIDOS-HOSPEDE          TO WS-LEIDOS-HOSPEDE-ED.
063300     MOVE WS-FILTRADOS-HOSPEDE       TO WS-FILTRADOS-HOSPEDE-ED.
063400     MOVE WS-GRABADOS-LISTADO        TO WS-GRABADOS-LISTADO-ED.
063500
063600     DISPLAY ' '.
063700     DISPLAY '****************************************'.
063800     DISPLAY 'TOTALES DE CONTROL PGM: LSTHOSP          '.
063900     DISPLAY '****************************************'.
064000     DISPLAY '* CANT. REG. LEIDOS HOSPEDE         : '
064100                                         WS-LEIDOS-HOSPEDE-ED.
064200     DISPLAY '* CANT. HOSPEDES QUE PASARON FILTRO : '
064300                                         WS-FILTRADOS-HOSPEDE-ED.
064400     DISPLAY '* CANT. REG. GRABADOS LISTADO       : '
064500                                         WS-GRABADOS-LISTADO-ED.
064600     DISPLAY '****************************************'.
064700     DISPLAY ' '.
064800
064900 FIN-30100.
065000     EXIT.
065100
065200 31000-CIERRO-ARCHIVOS.
065300*---------------------
065400
065500     IF 88-OPEN-HOSPEDE-SI
065600        SET 88-OPEN-HOSPEDE-NO           TO TRUE
065700        CLOSE HOSPEDE
065800        EVALUATE TRUE
065900            WHEN 88-FS-HOSPEDE-OK
066000                 CONTINUE
066100            WHEN OTHER
066200                 MOVE '31000-CIERRO-ARCHIVOS' TO WCANCELA-PARRAFO
066300                 MOVE 'HOSPEDE'          TO WCANCELA-RECURSO
066400                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
066500                 MOVE FS-HOSPEDE         TO WCANCELA-CODRET
066600                 MOVE 'CIERRA HOSPEDE'   TO WCANCELA-MENSAJE
066700                 PERFORM 99999-CANCELO
066800        END-EVALUATE
066900     END-IF.
067000
067100     IF 88-OPEN-CHECKIN-SI
067200        SET 88-OPEN-CHECKIN-NO           TO TRUE
067300        CLOSE CHECKIN
067400        EVALUATE TRUE
067500            WHEN 88-FS-CHECKIN-OK
067600                 CONTINUE
067700            WHEN OTHER
067800                 MOVE '31000-CIERRO-ARCHIVOS' TO WCANCELA-PARRAFO
067900                 MOVE 'CHECKIN'          TO WCANCELA-RECURSO
068000                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
068100                 MOVE FS-CHECKIN         TO WCANCELA-CODRET
068200                 MOVE 'CIERRA CHECKIN'   TO WCANCELA-MENSAJE
068300                 PERFORM 99999-CANCELO
068400        END-EVALUATE
068500     END-IF.
068600
068700     IF 88-OPEN-LISTADO-SI
068800        SET 88-OPEN-LISTADO-NO           TO TRUE
068900        CLOSE LISTADO
069000        EVALUATE TRUE
069100            WHEN 88-FS-LISTADO-OK
069200                 CONTINUE
069300            WHEN OTHER
069400                 MOVE '31000-CIERRO-ARCHIVOS' TO WCANCELA-PARRAFO
069500                 MOVE 'LISTADO'          TO WCANCELA-RECURSO
069600                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
069700                 MOVE FS-LISTADO         TO WCANCELA-CODRET
069800                 MOVE 'CIERRA LISTADO'   TO WCANCELA-MENSAJE
069900                 PERFORM 99999-CANCELO
070000        END-EVALUATE
070100     END-IF.
070200
070300 FIN-31000.
070400     EXIT.
070500
070600 99999-CANCELO.
070700*--------------
070800
070900     PERFORM 31000-CIERRO-ARCHIVOS.
071000
071100     CALL 'CANCELA' USING WCANCELA.
071200
071300     STOP RUN.
071400
071500 FIN-99999.
071600     EXIT.
