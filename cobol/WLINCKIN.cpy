000100*----------------------------------------------------------------*
000200* COPY DE LINEA DE IMPRESION - LISTADO DE NOVEDADES DE ESTADIAS  *
000300* (PROGRAMA GERCKIN) - 133 BYTES, BYTE 1 ES CONTROL DE CARRO     *
000400*----------------------------------------------------------------*
000500* 09/08/26 RAG  TCK-4417 LAYOUT ORIGINAL PARA EL SISTEMA DE HOTEL*WLINCKIN
000600*----------------------------------------------------------------*
000700 01  WLINCKIN.
000800     05 PCC                          PIC  X(01).
000900     05 P1                           PIC  X(11).
001000     05 P12                          PIC  X(11).
001100     05 P23                          PIC  X(19).
001200     05 P42                          PIC  X(19).
001300     05 P61                          PIC  X(03).
001400     05 P64                          PIC  ZZZ,ZZZ,ZZ9.99.
001500     05 P78                          PIC  X(30).
001600     05 FILLER                       PIC  X(25).
