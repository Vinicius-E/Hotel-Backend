000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO MAESTRO DE HOSPEDES (ARCHIVO HOSPEDE)         *
000300* CLAVE PRIMARIA HOSP-ID (SURROGATE) - CLAVE ALTERNA POR         *
000400* HOSP-DOCUMENTO (CON DUPLICADOS A NIVEL ARCHIVO, LA UNICIDAD    *
000500* DE DOCUMENTO LA CONTROLA EL PROGRAMA GERHOSP)                  *
000600*----------------------------------------------------------------*
000700* HOSP-VALOR-TOTAL-GASTO Y HOSP-VALOR-ULT-HOSPEDAGEM SON CAMPOS  *
000800* DERIVADOS - NUNCA SE GRABAN CON VALOR DISTINTO DE CERO, SE     *
000900* RECALCULAN EN EL MOMENTO DE LA CONSULTA (VER LSTHOSP).         *
001000*----------------------------------------------------------------*
001100* 09/08/26 RAG  TCK-4417 LAYOUT ORIGINAL PARA EL SISTEMA DE HOTEL*WHOSPED 
001200*----------------------------------------------------------------*
001300 01  REG-HOSPEDE.
001400     03 HOSP-ID                      PIC  9(09)     COMP-3.
001500     03 FILLER                       PIC  X(02).
001600     03 HOSP-NOME                    PIC  X(255).
001700     03 FILLER                       PIC  X(02).
001800     03 HOSP-DOCUMENTO               PIC  X(11).
001900     03 FILLER                       PIC  X(02).
002000     03 HOSP-TELEFONE                PIC  X(11).
002100     03 FILLER                       PIC  X(02).
002200     03 HOSP-VALOR-TOTAL-GASTO       PIC  S9(8)V99  COMP-3.
002300     03 HOSP-VALOR-ULT-HOSPEDAGEM    PIC  S9(8)V99  COMP-3.
002400     03 HOSP-IND-ESTA-NO-HOTEL       PIC  X(01).
002500        88 HOSP-ESTA-NO-HOTEL                       VALUE 'Y'.
002600        88 HOSP-NAO-ESTA-NO-HOTEL                   VALUE 'N'.
002700     03 HOSP-CREATED-AT              PIC  X(26).
002800     03 HOSP-CREATED-AT-R REDEFINES HOSP-CREATED-AT.
002900        05 HOSP-CRIADO-AAAA          PIC  9(04).
003000        05 FILLER                    PIC  X(01).
003100        05 HOSP-CRIADO-MM            PIC  9(02).
003200        05 FILLER                    PIC  X(01).
003300        05 HOSP-CRIADO-DD            PIC  9(02).
003400        05 FILLER                    PIC  X(01).
003500        05 HOSP-CRIADO-HH            PIC  9(02).
003600        05 FILLER                    PIC  X(01).
003700        05 HOSP-CRIADO-MI            PIC  9(02).
003800        05 FILLER                    PIC  X(01).
003900        05 HOSP-CRIADO-SS            PIC  9(02).
004000        05 FILLER                    PIC  X(07).
004100     03 HOSP-UPDATED-AT              PIC  X(26).
004200     03 HOSP-UPDATED-AT-R REDEFINES HOSP-UPDATED-AT.
004300        05 HOSP-ATUAL-AAAA           PIC  9(04).
004400        05 FILLER                    PIC  X(01).
004500        05 HOSP-ATUAL-MM             PIC  9(02).
004600        05 FILLER                    PIC  X(01).
004700        05 HOSP-ATUAL-DD             PIC  9(02).
004800        05 FILLER                    PIC  X(01).
004900        05 HOSP-ATUAL-HH             PIC  9(02).
005000        05 FILLER                    PIC  X(01).
005100        05 HOSP-ATUAL-MI             PIC  9(02).
005200        05 FILLER                    PIC  X(01).
005300        05 HOSP-ATUAL-SS             PIC  9(02).
005400        05 FILLER                    PIC  X(07).
005500     03 FILLER                       PIC  X(20).
