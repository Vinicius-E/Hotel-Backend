000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.     TESTCVLR AS "TESTCVLR".
000400*AUTHOR.         EDUARDO PALMEYRO.
000500*INSTALLATION.   EDUSAM.
000600*DATE-WRITTEN.   04/12/89.
000700*DATE-COMPILED.
000800*SECURITY.       CONFIDENCIAL - USO INTERNO EDUSAM.
000900*----------------------------------------------------------------*
001000* PROGRAMA DE PRUEBA MANUAL DE LA RUTINA CALCVLR. ARMA TRES      *
001100* ESCENARIOS A MANO Y MUESTRA EL RESULTADO POR CONSOLA PARA      *
001200* VERIFICACION VISUAL - NO ES UN JUEGO DE PRUEBAS AUTOMATICO.    *
001300*----------------------------------------------------------------*
001400* HISTORIAL DE CAMBIOS                                           *
001500*----------------------------------------------------------------*
001510* 04/12/89 EAP  CREACION ORIGINAL - PRUEBA MANUAL DE LA RUTINA   *TESTCVLR
001520*               CALCLEN CON ESCENARIOS DE ALQUILER FIJOS         *TESTCVLR
001530* 10/03/90 EAP  SE AGREGA UN TERCER ESCENARIO DE FIN DE SEMANA   *TESTCVLR
001540* 02/15/94 MCQ  TCK-0512 LOS ESCENARIOS PASAN A CUBRIR EL        *TESTCVLR
001550*               RECARGO DE COCHERA RECIEN AGREGADO               *TESTCVLR
001560* 09/21/98 RFM  Y2K - AGREGADO UN ESCENARIO CON FECHAS DE FIN    *TESTCVLR
001570*               DE SIGLO, SIN NOVEDAD                            *TESTCVLR
001580* 05/07/03 LNM  TCK-2467 SE ALINEAN LOS ESCENARIOS CON LA        *TESTCVLR
001590*               SECCION DE JULIANO PROPIA DE CALCLEN             *TESTCVLR
001600* 09/08/26 RAG  TCK-4417 AJUSTADOS LOS ESCENARIOS PARA EL        *TESTCVLR
001610*               CALCULO DE VALOR DE ESTADIA DE HOTEL (CALCVLR)   *TESTCVLR
001620*----------------------------------------------------------------*
001800
001900 ENVIRONMENT DIVISION.
002000*----------------------------------------------------------------*
002100 CONFIGURATION SECTION.
002200 SOURCE-COMPUTER.   IBM-HOST.
002300 OBJECT-COMPUTER.   IBM-HOST.
002400
002500 DATA DIVISION.
002600*----------------------------------------------------------------*
002700 WORKING-STORAGE SECTION.
002800*----------------------------------------------------------------*
002900 COPY WCALCVLR.
003000
003100*----------------------------------------------------------------*
003200 PROCEDURE DIVISION.
003300*----------------------------------------------------------------*
003400
003500     INITIALIZE WCALCVLR.
003600
003700* CASO 1 - UNA SOLA NOCHE, SALIDA ANTES DE LAS 16.30, SIN COCHERA
003800
003900     MOVE '2026-08-10-14.00.00.000000' TO WCALCVLR-DATA-ENTRADA.
004000     MOVE '2026-08-11-10.00.00.000000' TO WCALCVLR-DATA-SAIDA.
004100     MOVE 'N'                        TO WCALCVLR-IND-VEICULO.
004200     PERFORM CALL-CALCVLR.
004300
004400* CASO 2 - TRES NOCHES, SALIDA TARDE (DESPUES DE 16.30), CON
004500* COCHERA TODOS LOS DIAS
004600
004700     MOVE '2026-08-10-14.00.00.000000' TO WCALCVLR-DATA-ENTRADA.
004800     MOVE '2026-08-13-18.00.00.000000' TO WCALCVLR-DATA-SAIDA.
004900     MOVE 'Y'                        TO WCALCVLR-IND-VEICULO.
005000     PERFORM CALL-CALCVLR.
005100
005200* CASO 3 - FALTA LA FECHA DE SALIDA, DEBE RECHAZAR CON RC 04
005300
005400     MOVE '2026-08-10-14.00.00.000000' TO WCALCVLR-DATA-ENTRADA.
005500     MOVE SPACES                     TO WCALCVLR-DATA-SAIDA.
005600     MOVE 'N'                        TO WCALCVLR-IND-VEICULO.
005700     PERFORM CALL-CALCVLR.
005800
005900     STOP RUN.
006000
006100 CALL-CALCVLR.
006200*----------------------------------------------------------------*
006300
006400     DISPLAY ' '.
006500     DISPLAY 'ENTRADA: ' WCALCVLR-DATA-ENTRADA.
006600     DISPLAY 'SAIDA  : ' WCALCVLR-DATA-SAIDA.
006700
006800     CALL 'CALCVLR' USING WCALCVLR.
006900
007000     DISPLAY 'DIARIAS       : ' WCALCVLR-QTD-DIARIAS.
007100     DISPLAY 'VALOR TOTAL   : ' WCALCVLR-VALOR-TOTAL.
007200     DISPLAY 'RC            : ' WCALCVLR-RC.
007300     DISPLAY 'MENSAGEM      : ' WCALCVLR-MENSAGEM.
007400
007500 FIN-CALL-CALCVLR.
007600     EXIT.
007700
007800 END PROGRAM TESTCVLR.
