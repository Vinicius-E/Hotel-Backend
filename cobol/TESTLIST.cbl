000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.     TESTLIST AS "TESTLIST".
000400*AUTHOR.         EDUARDO PALMEYRO.
000500*INSTALLATION.   EDUSAM.
000600*DATE-WRITTEN.   08/19/92.
000700*DATE-COMPILED.
000800*SECURITY.       CONFIDENCIAL - USO INTERNO EDUSAM.
000900*----------------------------------------------------------------*
001000* PROGRAMA DE PRUEBA MANUAL DO FLUXO DE LISTAGEM/TOTALIZACAO     *
001100* USADO POR LSTHOSP E LSTCKIN. ARMA UMA TABELA PEQUENA A MAO,    *
001200* MOSTRA A TABELA DESORDENADA, ORDENA PELO METODO DA BURBUJA     *
001300* (IGUAL AO PARRAFO 20300-ORDENO-TABELA DE LSTCKIN) E ACUMULA O  *
001400* VALOR TOTAL (IGUAL AO PARRAFO 20200-AGREGO-HOSPEDE DE LSTHOSP) *
001500* PARA VERIFICACION VISUAL - NO ES UN JUEGO DE PRUEBAS AUTOMATICO.
001600*----------------------------------------------------------------*
001700* HISTORIAL DE CAMBIOS                                           *
001800*----------------------------------------------------------------*
001900* 08/19/92 EAP  CREACION ORIGINAL - PRUEBA MANUAL DA ORDENACAO   *TESTLIST
002000*               POR BURBUJA USADA NOS LISTADOS DE VENDAS         *TESTLIST
002100* 04/14/94 EAP  SE AGREGA O ACUMULADO DE IMPORTE A MANO          *TESTLIST
002200* 12/09/96 MCQ  TCK-0603 A TABELA DE PRUEBA PASA A TER QUATRO    *TESTLIST
002300*               LINHAS EM VEZ DE TRES PARA COBRIR MAIS CASOS     *TESTLIST
002400* 09/19/98 RFM  Y2K - AGREGADA UMA LINHA COM DATA DE FIN DE      *TESTLIST
002500*               SIGLO, SIN NOVEDAD                               *TESTLIST
002600* 10/01/02 LNM  TCK-1746 SE ALINEA A ORDENACAO COM O AUMENTO DO  *TESTLIST
002700*               TAMANHO MAXIMO DA TABELA DE LSTCKIN              *TESTLIST
002800* 09/08/26 RAG  TCK-4417 AJUSTADA A PRUEBA PARA O FLUXO DE       *TESTLIST
002900*               LISTAGEM/TOTALIZACAO DO SISTEMA DE HOTEL         *TESTLIST
003000*----------------------------------------------------------------*
003100
003200 ENVIRONMENT DIVISION.
003300*----------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-HOST.
003600 OBJECT-COMPUTER.   IBM-HOST.
003700
003800 DATA DIVISION.
003900*----------------------------------------------------------------*
004000 WORKING-STORAGE SECTION.
004100*----------------------------------------------------------------*
004200 77  WS-I                             PIC  9(02) COMP VALUE 0.
004300 77  WS-J                             PIC  9(02) COMP VALUE 0.
004400 77  WS-QTD-TABELA                    PIC  9(02) COMP VALUE 4.
004500 77  WS-VALOR-ACUM                  PIC  S9(8)V99 COMP-3 VALUE 0.
004600 77  WS-VALOR-ACUM-ED                 PIC  ZZZ,ZZZ,ZZ9.99.
004700
004800 77  WS-HUBO-CAMBIO                   PIC  X(02) VALUE 'NO'.
004900     88 88-HUBO-CAMBIO-SI                         VALUE 'SI'.
005000     88 88-HUBO-CAMBIO-NO                          VALUE 'NO'.
005100
005200 01  WS-TABELA-TESTE.
005300     05 WS-LINHA-TESTE OCCURS 4 TIMES INDEXED BY WS-IDX-TESTE.
005400        10 WS-TST-ID                 PIC  9(09) COMP-3.
005500        10 WS-TST-ENTRADA             PIC  X(10).
005600        10 WS-TST-VALOR               PIC  S9(8)V99 COMP-3.
005700
005800 01  WS-AUX-LINHA-TESTE.
005900     05 WS-AUX-ID                    PIC  9(09) COMP-3.
006000     05 WS-AUX-ENTRADA                PIC  X(10).
006100     05 WS-AUX-VALOR                  PIC  S9(8)V99 COMP-3.
006200
006300*----------------------------------------------------------------*
006400 PROCEDURE DIVISION.
006500*----------------------------------------------------------------*
006600
006700     PERFORM 1000-ARMO-TABELA-TESTE.
006800
006900     DISPLAY ' '.
007000     DISPLAY 'TABELA DESORDENADA:'.
007100     PERFORM 2000-MOSTRO-TABELA.
007200
007300     PERFORM 3000-ORDENO-TABELA.
007400
007500     DISPLAY ' '.
007600     DISPLAY 'TABELA ORDENADA POR DATA DE ENTRADA:'.
007700     PERFORM 2000-MOSTRO-TABELA.
007800
007900     PERFORM 4000-ACUMULO-VALOR.
008000
008100     MOVE WS-VALOR-ACUM               TO WS-VALOR-ACUM-ED.
008200     DISPLAY ' '.
008300     DISPLAY 'VALOR TOTAL ACUMULADO: ' WS-VALOR-ACUM-ED.
008400
008500     STOP RUN.
008600
008700 1000-ARMO-TABELA-TESTE.
008800*----------------------------------------------------------------*
008900* QUATRO ESTADIAS DE TESTE, FORA DE ORDEM DE DATA.
009000
009100     MOVE 103                   TO WS-TST-ID (1).
009200     MOVE '2026-08-11'          TO WS-TST-ENTRADA (1).
009300     MOVE 150.00                TO WS-TST-VALOR (1).
009400
009500     MOVE 101                   TO WS-TST-ID (2).
009600     MOVE '2026-08-09'          TO WS-TST-ENTRADA (2).
009700     MOVE 135.00                TO WS-TST-VALOR (2).
009800
009900     MOVE 104                   TO WS-TST-ID (3).
010000     MOVE '2026-08-13'          TO WS-TST-ENTRADA (3).
010100     MOVE 120.00                TO WS-TST-VALOR (3).
010200
010300     MOVE 102                   TO WS-TST-ID (4).
010400     MOVE '2026-08-10'          TO WS-TST-ENTRADA (4).
010500     MOVE 135.00                TO WS-TST-VALOR (4).
010600
010700 FIN-1000.
010800     EXIT.
010900
011000 2000-MOSTRO-TABELA.
011100*----------------------------------------------------------------*
011200
011300     PERFORM 2100-MOSTRO-LINHA
011400        VARYING WS-I FROM 1 BY 1
011500          UNTIL WS-I > WS-QTD-TABELA.
011600
011700 FIN-2000.
011800     EXIT.
011900
012000 2100-MOSTRO-LINHA.
012100*----------------------------------------------------------------*
012200
012300     DISPLAY '  ID: ' WS-TST-ID (WS-I)
012400              ' ENTRADA: ' WS-TST-ENTRADA (WS-I)
012500              ' VALOR: ' WS-TST-VALOR (WS-I).
012600
012700 FIN-2100.
012800     EXIT.
012900
013000 3000-ORDENO-TABELA.
013100*----------------------------------------------------------------*
013200* MESMO METODO DA BURBUJA USADO EM LSTCKIN 20300-ORDENO-TABELA.
013300
013400     SET  88-HUBO-CAMBIO-SI          TO TRUE.
013500
013600     PERFORM 3050-PASADA-BURBUJA
013700        UNTIL 88-HUBO-CAMBIO-NO.
013800
013900 FIN-3000.
014000     EXIT.
014100
014200 3050-PASADA-BURBUJA.
014300*---------------------
014400
014500     SET  88-HUBO-CAMBIO-NO          TO TRUE.
014600
014700     PERFORM 3100-COMPARA-PAR
014800        VARYING WS-J FROM 1 BY 1
014900          UNTIL WS-J >= WS-QTD-TABELA.
015000
015100 FIN-3050.
015200     EXIT.
015300
015400 3100-COMPARA-PAR.
015500*----------------------------------------------------------------*
015600
015700     IF WS-TST-ENTRADA (WS-J) > WS-TST-ENTRADA (WS-J + 1)
015800        MOVE WS-LINHA-TESTE (WS-J + 1) TO WS-AUX-LINHA-TESTE
015900        MOVE WS-LINHA-TESTE (WS-J)    TO WS-LINHA-TESTE (WS-J + 1)
016000        MOVE WS-AUX-LINHA-TESTE       TO WS-LINHA-TESTE (WS-J)
016100        SET  88-HUBO-CAMBIO-SI        TO TRUE
016200     END-IF.
016300
016400 FIN-3100.
016500     EXIT.
016600
016700 4000-ACUMULO-VALOR.
016800*----------------------------------------------------------------*
016900* MESMA LOGICA DE ACUMULACAO USADA EM LSTHOSP 20200-AGREGO-
017000* HOSPEDE (ADD DO VALOR DE CADA ESTADIA AO TOTAL).
017100
017200     MOVE 0                           TO WS-VALOR-ACUM.
017300
017400     PERFORM 4100-ACUMULO-LINHA
017500        VARYING WS-I FROM 1 BY 1
017600          UNTIL WS-I > WS-QTD-TABELA.
017700
017800 FIN-4000.
017900     EXIT.
018000
018100 4100-ACUMULO-LINHA.
018200*----------------------------------------------------------------*
018300
018400     ADD WS-TST-VALOR (WS-I)          TO WS-VALOR-ACUM.
018500
018600 FIN-4100.
018700     EXIT.
018800
018900 END PROGRAM TESTLIST.
