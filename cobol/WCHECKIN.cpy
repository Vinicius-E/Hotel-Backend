000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO MAESTRO DE ESTADIAS (ARCHIVO CHECKIN)         *
000300* CLAVE PRIMARIA CKIN-ID (SURROGATE) - CLAVE ALTERNA POR         *
000400* CKIN-HOSPEDE-ID (CON DUPLICADOS, UN HOSPEDE PUEDE TENER VARIAS *
000500* ESTADIAS A LO LARGO DEL TIEMPO)                                *
000600*----------------------------------------------------------------*
000700* CKIN-DATA-SAIDA EN BLANCO/LOW-VALUES INDICA ESTADIA ABIERTA.   *
000800* CKIN-VALOR-TOTAL QUEDA EN CERO MIENTRAS LA ESTADIA ESTE        *
000900* ABIERTA, SALVO QUE SE HAYA INFORMADO FECHA DE SALIDA YA EN EL  *
001000* CHECK-IN (VER GERCKIN PARRAFO 20300-CHECKIN).                  *
001100*----------------------------------------------------------------*
001200* 09/08/26 RAG  TCK-4417 LAYOUT ORIGINAL PARA EL SISTEMA DE HOTEL*WCHECKIN
001300*----------------------------------------------------------------*
001400 01  REG-CHECKIN.
001500     03 CKIN-ID                      PIC  9(09)     COMP-3.
001600     03 FILLER                       PIC  X(02).
001700     03 CKIN-HOSPEDE-ID              PIC  9(09)     COMP-3.
001800     03 FILLER                       PIC  X(02).
001900     03 CKIN-DATA-ENTRADA            PIC  X(26).
002000     03 CKIN-DATA-ENTRADA-R REDEFINES CKIN-DATA-ENTRADA.
002100        05 CKIN-ENT-AAAA             PIC  9(04).
002200        05 FILLER                    PIC  X(01).
002300        05 CKIN-ENT-MM               PIC  9(02).
002400        05 FILLER                    PIC  X(01).
002500        05 CKIN-ENT-DD               PIC  9(02).
002600        05 FILLER                    PIC  X(01).
002700        05 CKIN-ENT-HH               PIC  9(02).
002800        05 FILLER                    PIC  X(01).
002900        05 CKIN-ENT-MI               PIC  9(02).
003000        05 FILLER                    PIC  X(01).
003100        05 CKIN-ENT-SS               PIC  9(02).
003200        05 FILLER                    PIC  X(07).
003300     03 CKIN-DATA-SAIDA              PIC  X(26).
003400     03 CKIN-DATA-SAIDA-R REDEFINES CKIN-DATA-SAIDA.
003500        05 CKIN-SAI-AAAA             PIC  9(04).
003600        05 FILLER                    PIC  X(01).
003700        05 CKIN-SAI-MM               PIC  9(02).
003800        05 FILLER                    PIC  X(01).
003900        05 CKIN-SAI-DD               PIC  9(02).
004000        05 FILLER                    PIC  X(01).
004100        05 CKIN-SAI-HH               PIC  9(02).
004200        05 FILLER                    PIC  X(01).
004300        05 CKIN-SAI-MI               PIC  9(02).
004400        05 FILLER                    PIC  X(01).
004500        05 CKIN-SAI-SS               PIC  9(02).
004600        05 FILLER                    PIC  X(07).
004700     03 CKIN-IND-ADICIONAL-VEICULO   PIC  X(01).
004800        88 CKIN-ADICIONAL-VEICULO                   VALUE 'Y'.
004900        88 CKIN-SEM-VEICULO                         VALUE 'N'.
005000     03 CKIN-VALOR-TOTAL             PIC  S9(8)V99  COMP-3.
005100     03 CKIN-CREATED-AT              PIC  X(26).
005200     03 CKIN-UPDATED-AT              PIC  X(26).
005300     03 FILLER                       PIC  X(20).
