000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.     CANCELA.
000400*AUTHOR.         EDUARDO PALMEYRO.
000500*INSTALLATION.   EDUSAM.
000600*DATE-WRITTEN.   08/17/88.
000700*DATE-COMPILED.
000800*SECURITY.       CONFIDENCIAL - USO INTERNO EDUSAM.
000900*----------------------------------------------------------------*
001000* RUTINA COMUN DE CANCELACION DE PROCESO (ABEND CONTROLADO).     *
001100* RECIBE EL DETALLE DEL INCIDENTE EN WCANCELA, LO VUELCA POR     *
001200* CONSOLA Y CORTA EL JOB. NO DEVUELVE EL CONTROL AL LLAMADOR.    *
001300*----------------------------------------------------------------*
001400* HISTORIAL DE CAMBIOS                                           *
001500*----------------------------------------------------------------*
001600* 08/17/88 EAP  CREACION ORIGINAL PARA EL ABM DE CLIENTES        *
001700* 03/22/91 EAP  AGREGADOS CODIGOS DE RETORNO 52/57/61 (LINAGE Y  *
001800*               COMPARTIDO DE ARCHIVOS)                          *
001900* 11/09/93 EAP  SE AGREGA MENSAJE-2 PARA DISTINGUIR EL CORTE     *
002000*               VOLUNTARIO DEL CORTE POR ERROR DE E/S            *
002100* 09/14/98 RFM  Y2K - SIN IMPACTO, RUTINA NO MANEJA FECHAS       *
002200* 06/02/01 RFM  TCK-2290 SE ORDENA EL EVALUATE POR CODIGO        *
002300* 04/30/05 LNM  TCK-3108 SE AGREGA SWITCH DE DIAGNOSTICO LARGO   *
002400* 09/08/26 RAG  TCK-4417 REUTILIZADA PARA EL SISTEMA DE HOTEL -  *CANCELA 
002500*               EL RECURSO PUEDE SER HOSPEDE O CHECKIN AHORA     *
002600*----------------------------------------------------------------*
002700
002800 ENVIRONMENT DIVISION.
002900*----------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-HOST.
003200 OBJECT-COMPUTER.   IBM-HOST.
003300 SPECIAL-NAMES.
003400     UPSI-0 ON STATUS IS WCN-DIAGNOSTICO-LARGO-SI
003500            OFF STATUS IS WCN-DIAGNOSTICO-LARGO-NO.
003600
003700 DATA DIVISION.
003800*----------------------------------------------------------------*
003900 WORKING-STORAGE SECTION.
004000*----------------------------------------------------------------*
004100 77  WS-CN-1                         PIC  9         VALUE 1.
004200 77  WS-CN-0                         PIC  9         VALUE 0.
004300 77  WCN-DIAGNOSTICO-LARGO           PIC  X         VALUE 'N'.
004400     88 WCN-DIAGNOSTICO-LARGO-SI                    VALUE 'S'.
004500     88 WCN-DIAGNOSTICO-LARGO-NO                    VALUE 'N'.
004600 77  MSG                             PIC  X(50)     VALUE ' '.
004700
004800* REDEFINICIONES DEL TEXTO DEL RECURSO AFECTADO, PARA PODER
004900* DISTINGUIR EN EL DIAGNOSTICO SI SE TRATA DE UN HOSPEDE O DE
005000* UNA ESTADIA SIN AGREGAR UN CAMPO NUEVO AL COMM-AREA COMPARTIDO.
005100 77  WCN-RECURSO-TXT                 PIC  X(08)     VALUE ' '.
005200 77  WCN-RECURSO-TXT-R REDEFINES WCN-RECURSO-TXT.
005300     05 WCN-RECURSO-TXT-1-4          PIC  X(04).
005400     05 WCN-RECURSO-TXT-5-8          PIC  X(04).
005500
005600 77  WCN-CODRET-NUM                  PIC  9(02)     VALUE 0.
005700 77  WCN-CODRET-NUM-R REDEFINES WCN-CODRET-NUM.
005800     05 WCN-CODRET-DECENA            PIC  9(01).
005900     05 WCN-CODRET-UNIDAD            PIC  9(01).
006000
006100 77  WCN-HORA-CORTE                  PIC  9(06)     VALUE 0.
006200 77  WCN-HORA-CORTE-R REDEFINES WCN-HORA-CORTE.
006300     05 WCN-HORA-CORTE-HH            PIC  9(02).
006400     05 WCN-HORA-CORTE-MI            PIC  9(02).
006500     05 WCN-HORA-CORTE-SS            PIC  9(02).
006600
006700*----------------------------------------------------------------*
006800 LINKAGE SECTION.
006900*----------------------------------------------------------------*
007000* AREA DE COMUNICACION CON EL LLAMADOR - VER WCANCELA.CPY
007100
007200 COPY WCANCELA.
007300
007400*----------------------------------------------------------------*
007500 PROCEDURE DIVISION USING WCANCELA.
007600*----------------------------------------------------------------*
007700
007800 0000-CUERPO-PRINCIPAL SECTION.
007900*----------------------------------------------------------------*
008000
008100     MOVE WCANCELA-RECURSO           TO WCN-RECURSO-TXT.
008200     MOVE FUNCTION CURRENT-DATE (9:6) TO WCN-HORA-CORTE.
008300
008400     EVALUATE WCANCELA-CODRET (1:2)
008500          WHEN '00' MOVE 'SUCESO '             TO MSG
008600          WHEN '02' MOVE 'SUCESO DUPLICADO '   TO MSG
008700          WHEN '04' MOVE 'SUCESO INCOMPLETO '  TO MSG
008800          WHEN '05' MOVE 'SUCESO OPCIONAL '    TO MSG
008900          WHEN '07' MOVE 'SUCESO SIN UNIDAD '  TO MSG
009000          WHEN '10' MOVE 'FIN DE ARCHIVO '     TO MSG
009100          WHEN '14' MOVE 'CLAVE FUERA DE RANGO ' TO MSG
009200          WHEN '21' MOVE 'CLAVE INVALIDA '     TO MSG
009300          WHEN '22' MOVE 'CLAVE YA EXISTE '    TO MSG
009400          WHEN '23' MOVE 'CLAVE NO EXISTE '    TO MSG
009500          WHEN '30' MOVE 'ERROR PERMANENTE '   TO MSG
009600          WHEN '31' MOVE 'NOMBRE DE ARCHIVO INCONSISTENTE ' TO MSG
009700          WHEN '34' MOVE 'VIOLACION DE LIMITE ' TO MSG
009800          WHEN '35' MOVE 'ARCHIVO NO ENCONTRADO ' TO MSG
009900          WHEN '37' MOVE 'PERMISO DENEGADO '   TO MSG
010000          WHEN '38' MOVE 'CERRADO CON LOCK '   TO MSG
010100          WHEN '39' MOVE 'ATRIBUTO EN CONFLICTO ' TO MSG
010200          WHEN '41' MOVE 'YA ABIERTO '         TO MSG
010300          WHEN '42' MOVE 'NO ABIERTO '         TO MSG
010400          WHEN '43' MOVE 'LECTURA NO REALIZADA ' TO MSG
010500          WHEN '44' MOVE 'DESBORDE DE REGISTRO ' TO MSG
010600          WHEN '46' MOVE 'ERROR DE LECTURA '   TO MSG
010700          WHEN '47' MOVE 'ENTRADA DENEGADA '   TO MSG
010800          WHEN '48' MOVE 'SALIDA DENEGADA '    TO MSG
010900          WHEN '49' MOVE 'E/S DENEGADA '       TO MSG
011000          WHEN '51' MOVE 'REGISTRO BLOQUEADO ' TO MSG
011100          WHEN '52' MOVE 'FIN DE PAGINA '      TO MSG
011200          WHEN '57' MOVE 'ERROR DE LINAGE '    TO MSG
011300          WHEN '61' MOVE 'ARCHIVO COMPARTIDO FALLIDO ' TO MSG
011400          WHEN '91' MOVE 'ARCHIVO NO DISPONIBLE ' TO MSG
011500          WHEN OTHER MOVE 'CODIGO DE RETORNO DESCONOCIDO ' TO MSG
011600     END-EVALUATE.
011700
011800     DISPLAY ' '.
011900     DISPLAY '**************************************************'.
012000     DISPLAY '***  RUTINA DE CANCELACION DEL SISTEMA HOTEL  ***'.
012100     DISPLAY '**************************************************'.
012200     DISPLAY '*                                                 '.
012300     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
012400     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
012500     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
012600     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
012700     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.
012800     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.
012900     DISPLAY '* DIAGNOSTICO  : ' MSG.
013000     DISPLAY '* HORA DE CORTE: ' WCN-HORA-CORTE-HH '.'
013100                                 WCN-HORA-CORTE-MI '.'
013200                                 WCN-HORA-CORTE-SS.
013300     DISPLAY '*                                                 '.
013400     DISPLAY '**************************************************'.
013500     DISPLAY '*            SE CANCELA EL PROCESO               *'.
013600     DISPLAY '**************************************************'.
013700
013800     GOBACK.
013900
014000 FIN-0000.
014100     EXIT.
