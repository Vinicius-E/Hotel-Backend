000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO DE NOVEDADES DE HOSPEDES (ARQUIVO HOSPNOV)    *
000300* ENTRADA DEL PROGRAMA GERHOSP - UNA NOVEDAD POR LINEA           *
000400* COD-NOVEDADE: A=ALTA  M=MODIFICACAO  B=BAIXA (BAIXA FISICA,    *
000500* CASCADEIA A LOS CHECKINS DEL HOSPEDE - VER GERHOSP 20550)      *
000600*----------------------------------------------------------------*
000700* 09/08/26 RAG  TCK-4417 LAYOUT ORIGINAL PARA EL SISTEMA DE HOTEL*WHOSNOV 
000800*----------------------------------------------------------------*
000900 01  REG-HOSNOV.
001000     03 HOSNOV-ID                    PIC  9(09).
001100     03 HOSNOV-COD-NOVEDADE           PIC  X(01).
001200        88 HOSNOV-E-ALTA                            VALUE 'A'.
001300        88 HOSNOV-E-MODIFICACAO                      VALUE 'M'.
001400        88 HOSNOV-E-BAIXA                            VALUE 'B'.
001500     03 FILLER                       PIC  X(02).
001600     03 HOSNOV-NOME                  PIC  X(255).
001700     03 HOSNOV-DOCUMENTO-RAW         PIC  X(14).
001800     03 HOSNOV-TELEFONE-RAW          PIC  X(15).
001900     03 FILLER                       PIC  X(04).
