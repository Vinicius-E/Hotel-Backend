000100*----------------------------------------------------------------*
000200* COPY DE CARTAO DE PARAMETROS DO LISTADO DE ESTADIAS (LSTCKIN)  *
000300* REGISTRO UNICO, OPCIONAL - SE O ARQUIVO CKINQRY VIER VACIO OU  *
000400* NAO EXISTIR, LSTCKIN LISTA TODAS AS ESTADIAS (MODO "T").       *
000500*----------------------------------------------------------------*
000600* CKNQRY-MODO-SELECAO:                                           *
000700*   A = SOMENTE ESTADIAS ATIVAS (SEM DATA DE SAIDA)              *
000800*   F = SOMENTE ESTADIAS FINALIZADAS (COM DATA DE SAIDA)         *
000900*   G = SOMENTE ESTADIAS DO HOSPEDE EM CKNQRY-HOSPEDE-ID         *
001000*   T = TODAS AS ESTADIAS (DEFAULT)                              *
001100*----------------------------------------------------------------*
001200* 09/08/26 RAG  TCK-4417 LAYOUT ORIGINAL PARA EL SISTEMA DE HOTEL*WCKNQRY 
001300*----------------------------------------------------------------*
001400 01  REG-CKNQRY.
001500     03 CKNQRY-MODO-SELECAO          PIC  X(01).
001600        88 CKNQRY-SOMENTE-ATIVAS                    VALUE 'A'.
001700        88 CKNQRY-SOMENTE-FINALIZADAS               VALUE 'F'.
001800        88 CKNQRY-POR-HOSPEDE                        VALUE 'G'.
001900        88 CKNQRY-TODAS                              VALUE 'T'.
002000     03 CKNQRY-HOSPEDE-ID             PIC  9(09).
002100     03 FILLER                       PIC  X(20).
