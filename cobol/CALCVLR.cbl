000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.     CALCVLR.
000400*AUTHOR.         EDUARDO PALMEYRO.
000500*INSTALLATION.   EDUSAM.
000600*DATE-WRITTEN.   04/11/89.
000700*DATE-COMPILED.
000800*SECURITY.       CONFIDENCIAL - USO INTERNO EDUSAM.
000900*----------------------------------------------------------------*
001000* RUTINA PARA CALCULO DEL VALOR DE UNA ESTADIA DE HOTEL, DADAS   *
001100* LAS FECHAS/HORAS DE ENTRADA Y SALIDA Y EL USO DE COCHERA.      *
001200*----------------------------------------------------------------*
001300* EL NUMERO DE DIARIAS SE OBTIENE POR DIFERENCIA DE DIAS         *
001400* CALENDARIO (NO DE HORAS), CON UN MINIMO DE UNA DIARIA, MAS UNA *
001500* DIARIA ADICIONAL SI LA SALIDA SE PRODUCE DESPUES DE LAS 16.30. *
001600* EL DIA CALENDARIO SE CONVIERTE A NUMERO JULIANO (FORMULA DE    *
001700* FLIEGEL Y VAN FLANDERN) PARA PODER RESTAR FECHAS SIN RECURRIR  *
001800* A FUNCIONES INTRINSECAS, Y EL RESTO DE DIVIDIR EL JULIANO POR 7*
001900* DA EL DIA DE LA SEMANA (RESTO 5 = SABADO, RESTO 6 = DOMINGO,   *
002000* CALIBRADO CONTRA 01/01/2000 = JULIANO 2451545 = SABADO).       *
002100*----------------------------------------------------------------*
002200* HISTORIAL DE CAMBIOS                                           *
002300*----------------------------------------------------------------*
002310* 04/11/89 EAP  CREACION ORIGINAL - CALCULO DE IMPORTE DE        *
002320*               ALQUILER POR DIFERENCIA DE FECHAS JULIANAS       *
002330* 10/02/90 EAP  SE AGREGA TARIFA DIFERENCIAL DE FIN DE SEMANA     *
002340* 07/19/92 EAP  CORREGIDO EL CALCULO DEL JULIANO PARA FECHAS      *
002350*               DE FIN DE SIGLO (DESBORDE DE WS-FVF-ANO2)         *
002360* 02/14/94 MCQ  TCK-0511 SE INCORPORA EL RECARGO DE COCHERA       *
002370* 09/21/98 RFM  Y2K - REVISADO EL JULIANO, NO USA EL ANO A 2      *
002380*               DIGITOS EN NINGUN PASO, SIN IMPACTO               *
002390* 03/30/99 RFM  Y2K - PRUEBAS DE REGRESION CONTRA FECHAS 1999/    *
002400*               2000/2001, SIN NOVEDAD                            *
002410* 11/17/00 LNM  TCK-1874 SE AJUSTA EL HORARIO DE CORTE DE LA      *
002420*               DIARIA ADICIONAL DE 17.00 A 16.30                 *
002430* 05/06/03 LNM  TCK-2466 SE ORDENA EL CALCULO DE JULIANO EN       *
002440*               SECCION PROPIA PARA REUTILIZAR EN OTRAS RUTINAS   *
002450* 08/12/07 DRV  TCK-3022 PASAJE DE TARIFARIO A COMP-3 PARA        *
002460*               ALINEAR CON EL RESTO DE LOS IMPORTES DEL SISTEMA  *
002470* 09/08/26 RAG  TCK-4417 REESCRITA PARA EL SISTEMA DE HOSPEDAJE - *CALCVLR
002480*               TARIFARIO DE HABITACION/COCHERA EN VEZ DE ALQUILER*CALCVLR
002490*               DE VEHICULOS                                      *CALCVLR
002500*----------------------------------------------------------------*
002600
002700 ENVIRONMENT DIVISION.
002800*----------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.   IBM-HOST.
003100 OBJECT-COMPUTER.   IBM-HOST.
003200 SPECIAL-NAMES.
003300     UPSI-0 ON STATUS IS WCN-TRACE-SI
003400            OFF STATUS IS WCN-TRACE-NO.
003500
003600 DATA DIVISION.
003700*----------------------------------------------------------------*
003800 WORKING-STORAGE SECTION.
003900*----------------------------------------------------------------*
004000 77  WCN-TRACE                       PIC  X         VALUE 'N'.
004100     88 WCN-TRACE-SI                                VALUE 'S'.
004200     88 WCN-TRACE-NO                                VALUE 'N'.
004300
004400* TARIFARIO VIGENTE - CUALQUIER CAMBIO DE PRECIOS VA AQUI
004500 01  WCN-TARIFARIO.
004600     05 WCN-TARIFA-HAB-SEMANA        PIC  9(05)V99 COMP-3
004700                                                 VALUE 120.00.
004800     05 WCN-TARIFA-GAR-SEMANA        PIC  9(05)V99 COMP-3
004900                                                 VALUE 15.00.
005000     05 WCN-TARIFA-HAB-FINDE         PIC  9(05)V99 COMP-3
005100                                                 VALUE 150.00.
005200     05 WCN-TARIFA-GAR-FINDE         PIC  9(05)V99 COMP-3
005300                                                 VALUE 20.00.
005400
005500* AREA DE TRABAJO PARA CONVERSION FECHA-JULIANO (FLIEGEL/
005600* VAN FLANDERN) - SE REUTILIZA PARA ENTRADA Y PARA SALIDA
005700 01  WS-FVF-AREA.
005800     05 WS-FVF-ANO                   PIC  S9(9)    COMP.
005900     05 WS-FVF-MES                   PIC  S9(9)    COMP.
006000     05 WS-FVF-DIA                   PIC  S9(9)    COMP.
006100     05 WS-FVF-A                     PIC  S9(9)    COMP.
006200     05 WS-FVF-ANO1                  PIC  S9(9)    COMP.
006300     05 WS-FVF-MES1                  PIC  S9(9)    COMP.
006400     05 WS-FVF-ANO2                  PIC  S9(9)    COMP.
006500     05 WS-FVF-PARTE1                PIC  S9(9)    COMP.
006600     05 WS-FVF-PARTE2                PIC  S9(9)    COMP.
006700     05 WS-FVF-PARTE3A                PIC  S9(9)    COMP.
006800     05 WS-FVF-PARTE3                PIC  S9(9)    COMP.
006900     05 WS-FVF-JULIANO                PIC  S9(9)    COMP.
007000
007100 01  WS-CALCULO-DIAS.
007200     05 WS-JDN-ENTRADA               PIC  S9(9)    COMP.
007300     05 WS-JDN-SAIDA                  PIC  S9(9)    COMP.
007400     05 WS-JDN-SAIDA-R REDEFINES WS-JDN-SAIDA.
007500        10 FILLER                    PIC  X(05).
007600     05 WS-DIA-JDN                    PIC  S9(9)    COMP.
007700     05 WS-DIA-RESTO                  PIC  S9(4)    COMP.
007800     05 WS-DIA-COCIENTE               PIC  S9(9)    COMP.
007900     05 WS-INDICE                     PIC  9(05)    COMP.
008000     05 WS-SAI-HHMISS                 PIC  9(06)    COMP.
008100     05 WS-VALOR-ACUM                 PIC  S9(8)V99 COMP-3.
008200
008300*----------------------------------------------------------------*
008400 LINKAGE SECTION.
008500*----------------------------------------------------------------*
008600* AREA DE COMUNICACION CON ESTA RUTINA - VER WCALCVLR.CPY
008700
008800 COPY WCALCVLR.
008900
009000*----------------------------------------------------------------*
009100 PROCEDURE DIVISION USING WCALCVLR.
009200*----------------------------------------------------------------*
009300
009400 0000-CUERPO-PRINCIPAL SECTION.
009500*----------------------------------------------------------------*
009600
009700     PERFORM 1000-INICIO.
009800
009900     IF WCALCVLR-RC = '00'
010000        PERFORM 2000-PROCESO
010100     END-IF.
010200
010300     PERFORM 3000-TERMINO.
010400
010500 1000-INICIO SECTION.
010600*----------------------------------------------------------------*
010700* VALIDA QUE SE HAYAN INFORMADO LAS DOS FECHAS QUE NECESITA EL
010800* CALCULO. SI FALTA ALGUNA, NO SE ENTRA AL CALCULO.
010900
011000     INITIALIZE WCALCVLR-SALIDA WS-CALCULO-DIAS.
011100     MOVE '00'                       TO WCALCVLR-RC.
011200
011300     IF WCALCVLR-DATA-ENTRADA = SPACES
011400        OR WCALCVLR-DATA-ENTRADA = LOW-VALUE
011500        MOVE '04'                    TO WCALCVLR-RC
011600        MOVE 'FALTA LA DATA DE ENTRADA' TO WCALCVLR-MENSAGEM
011700     END-IF.
011800
011900     IF WCALCVLR-DATA-SAIDA = SPACES
012000        OR WCALCVLR-DATA-SAIDA = LOW-VALUE
012100        MOVE '04'                    TO WCALCVLR-RC
012200        MOVE 'FALTA LA DATA DE SAIDA' TO WCALCVLR-MENSAGEM
012300     END-IF.
012400
012500 2000-PROCESO SECTION.
012600*----------------------------------------------------------------*
012700
012800     MOVE WCALCVLR-ENT-AAAA          TO WS-FVF-ANO.
012900     MOVE WCALCVLR-ENT-MM            TO WS-FVF-MES.
013000     MOVE WCALCVLR-ENT-DD            TO WS-FVF-DIA.
013100     PERFORM 2100-CALCULA-JULIANO.
013200     MOVE WS-FVF-JULIANO              TO WS-JDN-ENTRADA.
013300
013400     MOVE WCALCVLR-SAI-AAAA          TO WS-FVF-ANO.
013500     MOVE WCALCVLR-SAI-MM            TO WS-FVF-MES.
013600     MOVE WCALCVLR-SAI-DD             TO WS-FVF-DIA.
013700     PERFORM 2100-CALCULA-JULIANO.
013800     MOVE WS-FVF-JULIANO              TO WS-JDN-SAIDA.
013900
014000     PERFORM 2200-CALCULA-DIARIAS.
014100     PERFORM 2300-CLASSIFICO-SALIDA-TARDE.
014200
014300     MOVE 0                          TO WS-VALOR-ACUM.
014400     PERFORM 2400-ACUMULO-DIAS
014500        VARYING WS-INDICE FROM 1 BY 1
014600          UNTIL WS-INDICE > WCALCVLR-QTD-DIARIAS.
014700
014800     COMPUTE WCALCVLR-VALOR-TOTAL ROUNDED = WS-VALOR-ACUM.
014900
015000 2100-CALCULA-JULIANO SECTION.
015100*----------------------------------------------------------------*
015200* CONVIERTE WS-FVF-ANO/MES/DIA EN EL NUMERO JULIANO EQUIVALENTE
015300* WS-FVF-JULIANO. CADA PASO SE GUARDA EN UN CAMPO ENTERO PROPIO
015400* PARA QUE EL TRUNCAMIENTO DE LA DIVISION ENTERA SEA EXACTO EN
015500* CADA PASO DE LA FORMULA (ES LO QUE PIDE FLIEGEL Y VAN FLANDERN).
015600
015700     COMPUTE WS-FVF-A     = (WS-FVF-MES - 14) / 12.
015800     COMPUTE WS-FVF-ANO1  = WS-FVF-ANO + 4800 + WS-FVF-A.
015900     COMPUTE WS-FVF-PARTE1 = (1461 * WS-FVF-ANO1) / 4.
016000     COMPUTE WS-FVF-MES1  = WS-FVF-MES - 2 - (12 * WS-FVF-A).
016100     COMPUTE WS-FVF-PARTE2 = (367 * WS-FVF-MES1) / 12.
016200     COMPUTE WS-FVF-ANO2  = WS-FVF-ANO + 4900 + WS-FVF-A.
016300     COMPUTE WS-FVF-PARTE3A = WS-FVF-ANO2 / 100.
016400     COMPUTE WS-FVF-PARTE3 = (3 * WS-FVF-PARTE3A) / 4.
016500     COMPUTE WS-FVF-JULIANO = WS-FVF-PARTE1 + WS-FVF-PARTE2
016600                             - WS-FVF-PARTE3 + WS-FVF-DIA - 32075.
016700
016800 2200-CALCULA-DIARIAS SECTION.
016900*----------------------------------------------------------------*
017000* DIFERENCIA DE DIAS CALENDARIO ENTRE ENTRADA Y SALIDA, CON
017100* MINIMO DE UNA DIARIA.
017200
017300     COMPUTE WCALCVLR-QTD-DIARIAS = WS-JDN-SAIDA - WS-JDN-ENTRADA.
017400
017500     IF WCALCVLR-QTD-DIARIAS < 1
017600        MOVE 1                       TO WCALCVLR-QTD-DIARIAS
017700     END-IF.
017800
017900 2300-CLASSIFICO-SALIDA-TARDE SECTION.
018000*----------------------------------------------------------------*
018100* SI LA SALIDA ES DESPUES DE LAS 16.30.00 SE COBRA UNA DIARIA
018200* ADICIONAL.
018300
018400     COMPUTE WS-SAI-HHMISS = (WCALCVLR-SAI-HH * 10000)
018500                            + (WCALCVLR-SAI-MI * 100)
018600                            +  WCALCVLR-SAI-SS.
018700
018800     IF WS-SAI-HHMISS > 163000
018900        ADD 1                        TO WCALCVLR-QTD-DIARIAS
019000     END-IF.
019100
019200 2400-ACUMULO-DIAS SECTION.
019300*----------------------------------------------------------------*
019400* ACUMULA EL VALOR DE CADA DIARIA SEGUN EL DIA DE LA SEMANA QUE
019500* LE CORRESPONDE (RESTO 5/6 DE DIVIDIR EL JULIANO POR 7 ES FIN
019600* DE SEMANA) MAS LA COCHERA SI CORRESPONDE.
019700
019800     COMPUTE WS-DIA-JDN = WS-JDN-ENTRADA + WS-INDICE - 1.
019900     DIVIDE WS-DIA-JDN BY 7
020000        GIVING WS-DIA-COCIENTE
020100        REMAINDER WS-DIA-RESTO.
020200
020300     IF WS-DIA-RESTO = 5 OR WS-DIA-RESTO = 6
020400        ADD WCN-TARIFA-HAB-FINDE      TO WS-VALOR-ACUM
020500        IF WCALCVLR-COM-VEICULO
020600           ADD WCN-TARIFA-GAR-FINDE   TO WS-VALOR-ACUM
020700        END-IF
020800     ELSE
020900        ADD WCN-TARIFA-HAB-SEMANA     TO WS-VALOR-ACUM
021000        IF WCALCVLR-COM-VEICULO
021100           ADD WCN-TARIFA-GAR-SEMANA  TO WS-VALOR-ACUM
021200        END-IF
021300     END-IF.
021400
021500 3000-TERMINO SECTION.
021600*----------------------------------------------------------------*
021700
021800     IF WCN-TRACE-SI
021900        DISPLAY 'CALCVLR - DIARIAS: ' WCALCVLR-QTD-DIARIAS
022000                 ' VALOR: ' WCALCVLR-VALOR-TOTAL
022100                 ' RC: ' WCALCVLR-RC
022200     END-IF.
022300
022400     GOBACK.
022500
022600 END PROGRAM CALCVLR.
