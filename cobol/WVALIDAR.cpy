000100*----------------------------------------------------------------*
000200* COPY DE COMUNICACION CON LA RUTINA VALIDAR                     *
000300* VALIDA DOCUMENTO (CPF), TELEFONE Y CONSISTENCIA DE FECHAS DE   *
000400* ENTRADA/SALIDA, SEGUN LOS INDICADORES DE ENTRADA.              *
000500*----------------------------------------------------------------*
000600* CPF   : 11 DIGITOS, NO TODOS IGUALES.                          *
000700* FONE  : 10 O 11 DIGITOS.                                       *
000800* FECHAS: SALIDA (SI INFORMADA) POSTERIOR A ENTRADA.             *
000900*----------------------------------------------------------------*
001000* 09/08/26 RAG  TCK-4417 LAYOUT ORIGINAL PARA EL SISTEMA DE HOTEL*WVALIDAR
001100*----------------------------------------------------------------*
001200 01  WVALIDAR.
001300     05 WVALIDAR-ENTRADA.
001400        07 WVALIDAR-DOCUMENTO-RAW    PIC  X(14).
001500        07 WVALIDAR-TELEFONE-RAW     PIC  X(15).
001600        07 WVALIDAR-DATA-ENTRADA     PIC  X(26).
001700        07 WVALIDAR-DATA-ENTRADA-R REDEFINES
001800           WVALIDAR-DATA-ENTRADA.
001900           10 WVALIDAR-ENT-AAAAMMDD  PIC  9(08).
002000           10 FILLER                 PIC  X(01).
002100           10 WVALIDAR-ENT-HHMISS    PIC  9(06).
002200           10 FILLER                 PIC  X(11).
002300        07 WVALIDAR-DATA-SAIDA       PIC  X(26).
002400        07 WVALIDAR-DATA-SAIDA-R REDEFINES
002500           WVALIDAR-DATA-SAIDA.
002600           10 WVALIDAR-SAI-AAAAMMDD  PIC  9(08).
002700           10 FILLER                 PIC  X(01).
002800           10 WVALIDAR-SAI-HHMISS    PIC  9(06).
002900           10 FILLER                 PIC  X(11).
003000        07 WVALIDAR-IND-DOCUMENTO    PIC  X(01).
003100           88 WVALIDAR-VALIDA-DOCUMENTO             VALUE 'Y'.
003200        07 WVALIDAR-IND-TELEFONE     PIC  X(01).
003300           88 WVALIDAR-VALIDA-TELEFONE              VALUE 'Y'.
003400        07 WVALIDAR-IND-DATAS        PIC  X(01).
003500           88 WVALIDAR-VALIDA-DATAS                 VALUE 'Y'.
003600     05 WVALIDAR-SALIDA.
003700        07 WVALIDAR-DOCUMENTO-LIMPIO PIC  X(11).
003800        07 WVALIDAR-TELEFONE-LIMPIO  PIC  X(11).
003900        07 WVALIDAR-RC               PIC  X(02).
004000        07 WVALIDAR-MENSAGEM         PIC  X(80).
004100     05 FILLER                       PIC  X(10).
