000100*----------------------------------------------------------------*
000200* COPY DE CARTAO DE PARAMETROS DO LISTADO DE HOSPEDES (LSTHOSP)  *
000300* REGISTRO UNICO, OPCIONAL - SE O ARQUIVO HOSPQRY VIER VACIO OU  *
000400* NAO EXISTIR, LSTHOSP LISTA TODOS OS HOSPEDES SEM FILTRO.       *
000500* TODO CAMPO EM BRANCO SIGNIFICA "SEM FILTRO POR ESSE CAMPO".    *
000600*----------------------------------------------------------------*
000700* 09/08/26 RAG  TCK-4417 LAYOUT ORIGINAL PARA EL SISTEMA DE HOTEL*WHOSQRY 
000800*----------------------------------------------------------------*
000900 01  REG-HOSQRY.
001000     03 HOSQRY-NOME-FILTRO           PIC  X(30).
001100     03 HOSQRY-DOCUMENTO-FILTRO      PIC  X(11).
001200     03 HOSQRY-TELEFONE-FILTRO       PIC  X(11).
001300     03 HOSQRY-IND-SOMENTE-NO-HOTEL  PIC  X(01).
001400        88 HOSQRY-SOMENTE-NO-HOTEL                  VALUE 'Y'.
001500        88 HOSQRY-TODOS                              VALUE 'N'.
001600     03 FILLER                       PIC  X(10).
