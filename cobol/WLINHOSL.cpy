000100*----------------------------------------------------------------*
000200* COPY DE LINEA DE IMPRESION - LISTADO/CONSULTA DE HOSPEDES      *
000300* (PROGRAMA LSTHOSP) - 133 BYTES, BYTE 1 ES CONTROL DE CARRO     *
000400*----------------------------------------------------------------*
000500* 09/08/26 RAG  TCK-4417 LAYOUT ORIGINAL PARA EL SISTEMA DE HOTEL*WLINHOSL
000600*----------------------------------------------------------------*
000700 01  WLINHOSL.
000800     05 PCC                          PIC  X(01).
000900     05 P1                           PIC  X(11).
001000     05 P12                          PIC  X(30).
001100     05 P42                          PIC  X(14).
001200     05 P56                          PIC  X(14).
001300     05 P70                          PIC  ZZZ,ZZZ,ZZ9.99.
001400     05 P84                          PIC  ZZZ,ZZZ,ZZ9.99.
001500     05 P98                          PIC  X(10).
001600     05 FILLER                       PIC  X(25).
