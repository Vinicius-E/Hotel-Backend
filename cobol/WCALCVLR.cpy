000100*----------------------------------------------------------------*
000200* COPY DE COMUNICACION CON LA RUTINA CALCVLR                     *
000300* CALCULA EL VALOR A COBRAR POR UNA ESTADIA, DADAS LAS FECHAS    *
000400* DE ENTRADA Y SALIDA Y SI SE USO COCHERA (ADICIONAL VEICULO).   *
000500*----------------------------------------------------------------*
000600* TARIFA DIA DE SEMANA  : 120,00 (HABITACION) + 15,00 (COCHERA)  *
000700* TARIFA FIN DE SEMANA  : 150,00 (HABITACION) + 20,00 (COCHERA)  *
000800* SI LA HORA DE SALIDA ES POSTERIOR A LAS 16:30:00 SE COBRA UN   *
000900* DIA ADICIONAL (VER PARRAFO 2200-VERIFICO-SALIDA-TARDE).        *
001000*----------------------------------------------------------------*
001100* 09/08/26 RAG  TCK-4417 LAYOUT ORIGINAL PARA EL SISTEMA DE HOTEL*WCALCVLR
001200*----------------------------------------------------------------*
001300 01  WCALCVLR.
001400     05 WCALCVLR-ENTRADA.
001500        07 WCALCVLR-DATA-ENTRADA     PIC  X(26).
001600        07 WCALCVLR-DATA-ENTRADA-R REDEFINES
001700           WCALCVLR-DATA-ENTRADA.
001800           10 WCALCVLR-ENT-AAAA      PIC  9(04).
001900           10 FILLER                 PIC  X(01).
002000           10 WCALCVLR-ENT-MM        PIC  9(02).
002100           10 FILLER                 PIC  X(01).
002200           10 WCALCVLR-ENT-DD        PIC  9(02).
002300           10 FILLER                 PIC  X(01).
002400           10 WCALCVLR-ENT-HH        PIC  9(02).
002500           10 FILLER                 PIC  X(01).
002600           10 WCALCVLR-ENT-MI        PIC  9(02).
002700           10 FILLER                 PIC  X(01).
002800           10 WCALCVLR-ENT-SS        PIC  9(02).
002900           10 FILLER                 PIC  X(07).
003000        07 WCALCVLR-DATA-SAIDA       PIC  X(26).
003100        07 WCALCVLR-DATA-SAIDA-R REDEFINES
003200           WCALCVLR-DATA-SAIDA.
003300           10 WCALCVLR-SAI-AAAA      PIC  9(04).
003400           10 FILLER                 PIC  X(01).
003500           10 WCALCVLR-SAI-MM        PIC  9(02).
003600           10 FILLER                 PIC  X(01).
003700           10 WCALCVLR-SAI-DD        PIC  9(02).
003800           10 FILLER                 PIC  X(01).
003900           10 WCALCVLR-SAI-HH        PIC  9(02).
004000           10 FILLER                 PIC  X(01).
004100           10 WCALCVLR-SAI-MI        PIC  9(02).
004200           10 FILLER                 PIC  X(01).
004300           10 WCALCVLR-SAI-SS        PIC  9(02).
004400           10 FILLER                 PIC  X(07).
004500        07 WCALCVLR-IND-VEICULO      PIC  X(01).
004600           88 WCALCVLR-COM-VEICULO                  VALUE 'Y'.
004700           88 WCALCVLR-SEM-VEICULO                  VALUE 'N'.
004800     05 WCALCVLR-SALIDA.
004900        07 WCALCVLR-QTD-DIARIAS      PIC  9(05)     COMP.
005000        07 WCALCVLR-VALOR-TOTAL      PIC  S9(8)V99  COMP-3.
005100        07 WCALCVLR-RC               PIC  X(02).
005200        07 WCALCVLR-MENSAGEM         PIC  X(80).
005300     05 FILLER                       PIC  X(10).
