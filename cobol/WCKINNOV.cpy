000100*----------------------------------------------------------------*
000200* COPY DE REGISTRO DE NOVEDADES DE ESTADIAS (ARQUIVO CKINNOV)    *
000300* ENTRADA DEL PROGRAMA GERCKIN - UNA NOVEDAD POR LINEA           *
000400* COD-NOVEDADE: E=ENTRADA(CHECK-IN)  S=SAIDA(CHECKOUT)           *
000500*               A=ATUALIZACAO(UPDATE)  X=EXCLUSAO(REMOVE)        *
000600*----------------------------------------------------------------*
000700* PARA E SE INFORMA CKINNOV-DOCUMENTO (LOCALIZA O CREA EL        *
000800* HOSPEDE) Y CKINNOV-DATA-ENTRADA. SE O DOCUMENTO NAO ESTIVER    *
000850* CADASTRADO, CRIA-SE UM HOSPEDE NOVO COM CKINNOV-NOME E         *
000860* CKINNOV-TELEFONE-RAW (VER GERCKIN 20250). PARA S/A/X SE        *
000900* INFORMA CKINNOV-ID DE LA ESTADIA A AFECTAR.                    *
001000*----------------------------------------------------------------*
001100* 09/08/26 RAG  TCK-4417 LAYOUT ORIGINAL PARA EL SISTEMA DE HOTEL*WCKINNOV
001150* 09/08/26 RAG  TCK-4420 AGREGADOS CKINNOV-NOME/TELEFONE-RAW     *WCKINNOV
001160*               PARA SOPORTAR EL ALTA AUTOMATICA DE HOSPEDE      *WCKINNOV
001200*----------------------------------------------------------------*
001300 01  REG-CKINNOV.
001400     03 CKINNOV-ID                   PIC  9(09).
001500     03 CKINNOV-COD-NOVEDADE          PIC  X(01).
001600        88 CKINNOV-E-ENTRADA                        VALUE 'E'.
001700        88 CKINNOV-E-SAIDA                           VALUE 'S'.
001800        88 CKINNOV-E-ATUALIZACAO                     VALUE 'A'.
001900        88 CKINNOV-E-EXCLUSAO                        VALUE 'X'.
002000     03 FILLER                       PIC  X(02).
002100     03 CKINNOV-DOCUMENTO            PIC  X(14).
002200     03 CKINNOV-DATA-ENTRADA         PIC  X(26).
002300     03 CKINNOV-DATA-SAIDA           PIC  X(26).
002400     03 CKINNOV-IND-ADICIONAL-VEICULO PIC X(01).
002500        88 CKINNOV-ADICIONAL-VEICULO                VALUE 'Y'.
002600        88 CKINNOV-SEM-VEICULO                       VALUE 'N'.
002610     03 CKINNOV-NOME                 PIC  X(255).
002620     03 CKINNOV-TELEFONE-RAW         PIC  X(15).
002700     03 FILLER                       PIC  X(08).
