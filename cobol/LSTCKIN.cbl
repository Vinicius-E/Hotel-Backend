000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID. LSTCKIN.
000400*AUTHOR. EDUARDO PALMEYRO.
000500*INSTALLATION. EDUSAM.
000600*DATE-WRITTEN. 06/30/92.
000700*DATE-COMPILED.
000800*SECURITY. CONFIDENCIAL - USO INTERNO EDUSAM.
000900*-----------------------------------------------------------
001000* ESTE PROGRAMA LISTA AS ESTADIAS DO MAESTRO CHECKIN, COM
001100* SELECAO OPCIONAL POR MODO (ATIVAS/FINALIZADAS/POR HOSPEDE/
001200* TODAS - VER CARTAO DE PARAMETROS CKINQRY, COPY WCKNQRY) E
001300* AS ORDENA POR DATA DE ENTRADA (MAIS ANTIGA PRIMEIRO) ANTES
001400* DE IMPRIMIR.
001500*-----------------------------------------------------------
001600* A TABELA SE CARGA TODA NA MEMORIA (MAXIMO WCN-TAM-TABELA
001700* ESTADIAS) E SE ORDENA POR EL METODO DE LA BURBUJA, IGUAL
001800* QUE EN LA VIEJA RUTINA DE PRACTICA BURBUJEO - UM SWAP-FLAG
001900* 88-HUBO-CAMBIO CORTA LAS PASADAS EN CUANTO LA TABLA QUEDA
002000* ORDENADA.
002100*-----------------------------------------------------------
002200* HISTORIAL DE CAMBIOS
002300*-----------------------------------------------------------
002400* 06/30/92 EAP  CREACION ORIGINAL - LISTADO DE VENTAS CON         LSTCKIN
002500*               ORDENACION POR BURBUJA EM MEMORIA                 LSTCKIN
002600* 02/08/94 EAP  SE AGREGA SELECAO OPCIONAL POR CLIENTE            LSTCKIN
002700* 11/17/96 MCQ  TCK-0602 SE AGREGA SWITCH DE CORTE ANTICIPADO     LSTCKIN
002800*               DA ORDENACION QUANDO NAO HOUVE TROCA NA PASADA    LSTCKIN
002900* 09/19/98 RFM  Y2K - REVISADA A COMPARACAO DE DATA DE VENDA      LSTCKIN
003000*               USADA NA ORDENACAO, SIN IMPACTO                  LSTCKIN
003100* 04/02/99 RFM  Y2K - PRUEBAS DE REGRESION CONTRA VENTAS DE       LSTCKIN
003200*               1999/2000/2001, SIN NOVEDAD                       LSTCKIN
003300* 09/30/02 LNM  TCK-1745 SE AUMENTA O TAMANHO MAXIMO DA TABELA    LSTCKIN
003400*               EM MEMORIA (WCN-TAM-TABELA)                       LSTCKIN
003500* 05/21/09 DRV  TCK-3255 SE AGREGA SELECAO POR FAIXA DE STATUS    LSTCKIN
003600*               (ATIVAS/FINALIZADAS/TODAS)                        LSTCKIN
003700* 09/08/26 RAG  TCK-4417 REESCRITO PARA O SISTEMA DE HOTEL -      LSTCKIN
003800*               ARCHIVO CHECKIN EM VEZ DE VENTAS, SELECAO POR     LSTCKIN
003900*               MODO/HOSPEDE EM VEZ DE CLIENTE                    LSTCKIN
004000*-----------------------------------------------------------
004100
004200 ENVIRONMENT DIVISION.
004300*--------------------
004400
004500 CONFIGURATION SECTION.
004600*---------------------
004700 SOURCE-COMPUTER. IBM-HOST.
004800 OBJECT-COMPUTER. IBM-HOST.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300*--------------------
005400
005500 FILE-CONTROL.
005600*------------
005700
005800     SELECT CKINQRY          ASSIGN       TO 'CKINQRY'
005900                             ORGANIZATION IS LINE SEQUENTIAL
006000                             FILE STATUS  IS FS-CKINQRY.
006100
006200     SELECT CHECKIN          ASSIGN       TO 'CHECKIN'
006300                             ORGANIZATION IS SEQUENTIAL
006400                             FILE STATUS  IS FS-CHECKIN.
006500
006600     SELECT LISTADO          ASSIGN       TO 'LSTCKIN'
006700                             ORGANIZATION IS LINE SEQUENTIAL
006800                             FILE STATUS  IS FS-LISTADO.
006900
007000 DATA DIVISION.
007100*-------------
007200
007300 FILE SECTION.
007400*------------
007500
007600 FD  CKINQRY
007700     RECORDING MODE IS F
007800     BLOCK 0.
007900 01  REG-CKINQRY-FD                PIC  X(30).
008000
008100 FD  CHECKIN
008200     RECORDING MODE IS F
008300     BLOCK 0.
008400 01  REG-CHECKIN-FD.
008500     03 REG-CHECKIN-ID-FD         PIC  9(09)     COMP-3.
008600     03 FILLER                     PIC  X(02).
008700     03 REG-CHECKIN-HOSPEDE-FD        PIC  9(09)     COMP-3.
008800     03 FILLER                     PIC  X(02).
008900     03 FILLER                     PIC  X(26).
009000     03 FILLER                     PIC  X(26).
009100     03 FILLER                     PIC  X(01).
009200     03 FILLER                     PIC  X(06).
009300     03 FILLER                     PIC  X(26).
009400     03 FILLER                     PIC  X(26).
009500     03 FILLER                     PIC  X(20).
009600
009700 FD  LISTADO
009800     RECORDING MODE IS F
009900     BLOCK 0.
010000 01  REG-LISTADO-FD                PIC  X(133).
010100
010200 WORKING-STORAGE SECTION.
010300*-----------------------
010400 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'LSTCKIN'.
010500 77  WCN-TAM-TABELA                PIC  9(05) COMP VALUE 5000.
010600
010700 77  FS-CKINQRY                    PIC  X(02) VALUE ' '.
010800     88 88-FS-CKINQRY-OK                      VALUE '00'.
010900
011000 77  WS-OPEN-CKINQRY                PIC  X     VALUE 'N'.
011100     88 88-OPEN-CKINQRY-SI                     VALUE 'S'.
011200     88 88-OPEN-CKINQRY-NO                      VALUE 'N'.
011300
011400 77  FS-CHECKIN                    PIC  X(02) VALUE ' '.
011500     88 88-FS-CHECKIN-OK                      VALUE '00'.
011600     88 88-FS-CHECKIN-EOF                      VALUE '10'.
011700
011800 77  WS-OPEN-CHECKIN                PIC  X     VALUE 'N'.
011900     88 88-OPEN-CHECKIN-SI                     VALUE 'S'.
012000     88 88-OPEN-CHECKIN-NO                      VALUE 'N'.
012100
012200 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
012300     88 88-FS-LISTADO-OK                      VALUE '00'.
012400
012500 77  WS-OPEN-LISTADO               PIC  X     VALUE 'N'.
012600     88 88-OPEN-LISTADO-SI                    VALUE 'S'.
012700     88 88-OPEN-LISTADO-NO                    VALUE 'N'.
012800
012900 77  WS-LEIDOS-CHECKIN              PIC  9(09) COMP VALUE 0.
013000 77  WS-LEIDOS-CHECKIN-ED           PIC  ZZZ.ZZZ.ZZ9.
013100 77  WS-SELECIONADOS                PIC  9(09) COMP VALUE 0.
013200 77  WS-SELECIONADOS-ED             PIC  ZZZ.ZZZ.ZZ9.
013300 77  WS-GRABADOS-LISTADO           PIC  9(09) COMP VALUE 0.
013400 77  WS-GRABADOS-LISTADO-ED        PIC  ZZZ.ZZZ.ZZ9.
013500
013600 77  WS-QTD-TABELA                  PIC  9(05) COMP VALUE 0.
013700 77  WS-I                           PIC  9(05) COMP VALUE 0.
013800 77  WS-J                           PIC  9(05) COMP VALUE 0.
013900
014000 77  WS-HUBO-CAMBIO                 PIC  X(02) VALUE 'NO'.
014100     88 88-HUBO-CAMBIO-SI                        VALUE 'SI'.
014200     88 88-HUBO-CAMBIO-NO                         VALUE 'NO'.
014300
014400 77  WS-ACEITA-ESTADIA              PIC  X     VALUE 'N'.
014500     88 88-ACEITA-ESTADIA-SI                   VALUE 'S'.
014600     88 88-ACEITA-ESTADIA-NO                    VALUE 'N'.
014700
014800 01  WS-TABELA-ESTADIAS.
014900     05 WS-CKIN-LINHA OCCURS 5000 TIMES
015000           INDEXED BY WS-IDX-CKIN.
015100        10 WS-TBL-CKIN-ID            PIC  9(09)     COMP-3.
015200        10 WS-TBL-HOSPEDE-ID         PIC  9(09)     COMP-3.
015300        10 WS-TBL-DATA-ENTRADA       PIC  X(26).
015400        10 WS-TBL-DATA-SAIDA         PIC  X(26).
015500        10 WS-TBL-IND-VEICULO        PIC  X(01).
015600        10 WS-TBL-VALOR-TOTAL        PIC  S9(8)V99  COMP-3.
015700
015800 01  WS-AUX-LINHA.
015900     05 WS-AUX-CKIN-ID              PIC  9(09)     COMP-3.
016000     05 WS-AUX-HOSPEDE-ID           PIC  9(09)     COMP-3.
016100     05 WS-AUX-DATA-ENTRADA         PIC  X(26).
016200     05 WS-AUX-DATA-SAIDA           PIC  X(26).
016300     05 WS-AUX-IND-VEICULO          PIC  X(01).
016400     05 WS-AUX-VALOR-TOTAL          PIC  S9(8)V99  COMP-3.
016500
016600 77  WS-HOJA                        PIC  9(05) COMP VALUE 0.
016700 77  WS-HOJA-ED                     PIC  ZZ.ZZZ.
016800 77  WS-LINEA                       PIC  9(02) COMP VALUE 80.
016900 77  WCN-LINEAS-MAX                 PIC  9(02) VALUE 66.
017000
017100 77  WS-ID-ED                       PIC  9(09) VALUE 0.
017200
017300*------------------------------------
017400* DEFINICION DEL CARTAO DE PARAMETROS
017500*------------------------------------
017600 COPY WCKNQRY.
017700
017800*-----------------------------------------------
017900* DEFINICION DEL ARCHIVO DE ESTADIAS (CHECKIN)
018000*-----------------------------------------------
018100 COPY WCHECKIN.
018200
018300*------------------------------------
018400* DEFINICION DE LINEA DE IMPRESION
018500*------------------------------------
018600 COPY WLINCKLS.
018700
018800*---------------------------------------------------
018900* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
019000*---------------------------------------------------
019100 COPY WCANCELA.
019200
019300 PROCEDURE DIVISION.
019400*------------------
019500
019600 00000-CUERPO-PRINCIPAL.
019700*-----------------------
019800
019900     PERFORM 10000-INICIO.
020000
020100     PERFORM 11000-CARGA-TABELA.
020200
020300     PERFORM 20000-PROCESO.
020400
020500     PERFORM 30000-FINALIZO.
020600
020700     STOP RUN.
020800
020900 10000-INICIO.
021000*-------------
021100
021200     INITIALIZE WCANCELA.
021300     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
021400
021500     PERFORM 10050-LEIO-PARAMETROS.
021600     PERFORM 10100-ABRO-ARCHIVOS.
021700
021800 FIN-10000.
021900     EXIT.
022000
022100 10050-LEIO-PARAMETROS.
022200*----------------------
022300* SI EL CARTAO DE PARAMETROS CKINQRY NO EXISTE O VIENE VACIO,
022400* QUEDA EN MODO "TODAS" (LISTA TODAS LAS ESTADIAS).
022500
022600     INITIALIZE REG-CKNQRY.
022700     SET  CKNQRY-TODAS               TO TRUE.
022800
022900     OPEN INPUT CKINQRY.
023000
023100     IF FS-CKINQRY = '00'
023200        SET  88-OPEN-CKINQRY-SI       TO TRUE
023300        READ CKINQRY INTO REG-CKNQRY
023400           AT END
023500              CONTINUE
023600        END-READ
023700        CLOSE CKINQRY
023800     END-IF.
023900
024000 FIN-10050.
024100     EXIT.
024200
024300 10100-ABRO-ARCHIVOS.
024400*-------------------
024500
024600     MOVE '10100-ABRO-ARCHIVOS'      TO WCANCELA-PARRAFO.
024700
024800     OPEN OUTPUT LISTADO.
024900
025000     EVALUATE FS-LISTADO
025100         WHEN '00'
025200              SET 88-OPEN-LISTADO-SI TO TRUE
025300
025400         WHEN OTHER
025500              MOVE 'LISTADO'         TO WCANCELA-RECURSO
025600              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
025700              MOVE FS-LISTADO        TO WCANCELA-CODRET
025800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
025900              PERFORM 99999-CANCELO
026000
026100     END-EVALUATE.
026200
026300     OPEN INPUT   CHECKIN.
026400
026500     EVALUATE FS-CHECKIN
026600         WHEN '00'
026700              SET 88-OPEN-CHECKIN-SI TO TRUE
026800         WHEN '05'
026900              SET 88-OPEN-CHECKIN-SI TO TRUE
027000
027100         WHEN OTHER
027200              MOVE 'CHECKIN'         TO WCANCELA-RECURSO
027300              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
027400              MOVE FS-CHECKIN        TO WCANCELA-CODRET
027500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
027600              PERFORM 99999-CANCELO
027700
027800     END-EVALUATE.
027900
028000 FIN-10100.
028100     EXIT.
028200
028300 11000-CARGA-TABELA.
028400*-------------------
028500* RECORRE O MAESTRO CHECKIN E CARGA NA TABELA SOMENTE AS
028600* ESTADIAS QUE PASSAM O FILTRO DO CARTAO DE PARAMETROS.
028700
028800     MOVE 0                          TO WS-QTD-TABELA.
028900
029000     PERFORM 11050-LEIO-CHECKIN
029100        UNTIL 88-FS-CHECKIN-EOF.
029200
029300 FIN-11000.
029400     EXIT.
029500
029600 11050-LEIO-CHECKIN.
029700*---------------------
029800
029900     READ CHECKIN INTO REG-CHECKIN
030000        AT END
030100           SET 88-FS-CHECKIN-EOF TO TRUE
030200        NOT AT END
030300           ADD 1                 TO WS-LEIDOS-CHECKIN
030400           PERFORM 11100-FILTRO-ESTADIA
030500           IF 88-ACEITA-ESTADIA-SI
030600              PERFORM 11200-CARGA-LINHA-TABELA
030700           END-IF
030800     END-READ.
030900
031000 FIN-11050.
031100     EXIT.
031200
031300 11100-FILTRO-ESTADIA.
031400*---------------------
031500
031600     SET  88-ACEITA-ESTADIA-SI       TO TRUE.
031700
031800     EVALUATE TRUE
031900         WHEN CKNQRY-SOMENTE-ATIVAS
032000              IF CKIN-DATA-SAIDA NOT = SPACES
032100                 SET 88-ACEITA-ESTADIA-NO TO TRUE
032200              END-IF
032300
032400         WHEN CKNQRY-SOMENTE-FINALIZADAS
032500              IF CKIN-DATA-SAIDA = SPACES
032600                 SET 88-ACEITA-ESTADIA-NO TO TRUE
032700              END-IF
032800
032900         WHEN CKNQRY-POR-HOSPEDE
033000              IF CKIN-HOSPEDE-ID NOT = CKNQRY-HOSPEDE-ID
033100                 SET 88-ACEITA-ESTADIA-NO TO TRUE
033200              END-IF
033300
033400         WHEN OTHER
033500              CONTINUE
033600
033700     END-EVALUATE.
033800
033900 FIN-11100.
034000     EXIT.
034100
034200 11200-CARGA-LINHA-TABELA.
034300*-------------------------
034400
034500     IF WS-QTD-TABELA < WCN-TAM-TABELA
034600        ADD 1                        TO WS-QTD-TABELA
034700        ADD 1                        TO WS-SELECIONADOS
034800        SET WS-IDX-CKIN              TO WS-QTD-TABELA
034900        MOVE CKIN-ID                 TO
035000             WS-TBL-CKIN-ID (WS-IDX-CKIN)
035100        MOVE CKIN-HOSPEDE-ID         TO
035200             WS-TBL-HOSPEDE-ID (WS-IDX-CKIN)
035300        MOVE CKIN-DATA-ENTRADA       TO
035400             WS-TBL-DATA-ENTRADA (WS-IDX-CKIN)
035500        MOVE CKIN-DATA-SAIDA         TO
035600             WS-TBL-DATA-SAIDA (WS-IDX-CKIN)
035700        MOVE CKIN-IND-ADICIONAL-VEICULO TO
035800             WS-TBL-IND-VEICULO (WS-IDX-CKIN)
035900        MOVE CKIN-VALOR-TOTAL        TO
036000             WS-TBL-VALOR-TOTAL (WS-IDX-CKIN)
036100     END-IF.
036200
036300 FIN-11200.
036400     EXIT.
036500
036600 20000-PROCESO.
036700*-------------
036800
036900     PERFORM 20300-ORDENO-TABELA.
037000
037100     PERFORM 21000-IMPRIME
037200        VARYING WS-I FROM 1 BY 1
037300          UNTIL WS-I > WS-QTD-TABELA.
037400
037500 FIN-20000.
037600     EXIT.
037700
037800 20300-ORDENO-TABELA.
037900*--------------------
038000* ORDENA A TABELA POR DATA DE ENTRADA ASCENDENTE, METODO DA
038100* BURBUJA - CORTA EM QUANTO UMA PASADA NAO ENCONTRA TROCAS.
038200
038300     SET  88-HUBO-CAMBIO-SI          TO TRUE.
038400
038500     PERFORM 20305-PASADA-BURBUJA
038600        UNTIL 88-HUBO-CAMBIO-NO.
038700
038800 FIN-20300.
038900     EXIT.
039000
039100 20305-PASADA-BURBUJA.
039200*---------------------
039300
039400     SET  88-HUBO-CAMBIO-NO          TO TRUE.
039500
039600     PERFORM 20310-COMPARA-PAR
039700        VARYING WS-J FROM 1 BY 1
039800          UNTIL WS-J >= WS-QTD-TABELA.
039900
040000 FIN-20305.
040100     EXIT.
040200
040300 20310-COMPARA-PAR.
040400*------------------
040500
040600     IF WS-TBL-DATA-ENTRADA (WS-J) >
040700         WS-TBL-DATA-ENTRADA (WS-J + 1)
040800        MOVE WS-CKIN-LINHA (WS-J + 1) TO WS-AUX-LINHA
040900        MOVE WS-CKIN-LINHA (WS-J)    TO WS-CKIN-LINHA (WS-J + 1)
041000        MOVE WS-AUX-LINHA            TO WS-CKIN-LINHA (WS-J)
041100        SET  88-HUBO-CAMBIO-SI       TO TRUE
041200     END-IF.
041300
041400 FIN-20310.
041500     EXIT.
041600
041700 21000-IMPRIME.
041800*--------------
041900
042000     SET  WS-IDX-CKIN                TO WS-I.
042100
042200     ADD 1                            TO WS-LINEA.
042300     PERFORM 21200-CONTROL-LINEA.
042400
042500     PERFORM 21300-ARMO-DETALLE.
042600     PERFORM 21400-WRITE-LISTADO.
042700
042800 FIN-21000.
042900     EXIT.
043000
043100 21200-CONTROL-LINEA.
043200*--------------------
043300
043400     IF WS-LINEA          > WCN-LINEAS-MAX
043500        PERFORM 21210-IMPRIMO-TITULOS
043600     END-IF.
043700
043800 FIN-21200.
043900     EXIT.
044000
044100 21210-IMPRIMO-TITULOS.
044200*----------------------
044300
044400     ADD 1                           TO WS-HOJA.
044500
044600     MOVE ' '                        TO WLINCKLS.
044700     MOVE '-'                        TO PCC.
044800     MOVE 'LISTADO/CONSULTA DE ESTADIAS' TO P23.
044900     PERFORM 21400-WRITE-LISTADO.
045000
045100     MOVE ' '                        TO WLINCKLS.
045200     MOVE 'ID ESTAD.'                TO P1.
045300     MOVE 'ID HOSP.'                 TO P12.
045400     MOVE 'DATA ENTRADA'             TO P23.
045500     MOVE 'DATA SAIDA'               TO P53.
045600     MOVE 'COCH'                     TO P72.
045700     MOVE 'VALOR'                    TO P94.
045800     PERFORM 21400-WRITE-LISTADO.
045900
046000     MOVE ' '                        TO WLINCKLS.
046100     MOVE ALL '-'                    TO WLINCKLS (2:131).
046200     PERFORM 21400-WRITE-LISTADO.
046300
046400     MOVE 5                          TO WS-LINEA.
046500
046600 FIN-21210.
046700     EXIT.
046800
046900 21300-ARMO-DETALLE.
047000*-------------------
047100
047200     MOVE ' '                        TO WLINCKLS.
047300
047400     MOVE WS-TBL-CKIN-ID (WS-IDX-CKIN)    TO WS-ID-ED.
047500     MOVE WS-ID-ED                        TO P1.
047600
047700     MOVE WS-TBL-HOSPEDE-ID (WS-IDX-CKIN) TO WS-ID-ED.
047800     MOVE WS-ID-ED                        TO P12.
047900
048000     MOVE WS-TBL-DATA-ENTRADA (WS-IDX-CKIN) TO P23.
048100     MOVE WS-TBL-DATA-SAIDA (WS-IDX-CKIN)   TO P53.
048200
048300     IF WS-TBL-IND-VEICULO (WS-IDX-CKIN) = 'Y'
048400        MOVE 'SIM'                    TO P72
048500     ELSE
048600        MOVE 'NAO'                    TO P72
048700     END-IF.
048800
048900     MOVE WS-TBL-VALOR-TOTAL (WS-IDX-CKIN) TO P94.
049000
049100 FIN-21300.
049200     EXIT.
049300
049400 21400-WRITE-LISTADO.
049500*-------------------
049600
049700     WRITE REG-LISTADO-FD     FROM WLINCKLS.
049800
049900     EVALUATE FS-LISTADO
050000         WHEN '00'
050100              ADD 1             TO WS-GRABADOS-LISTADO
050200
050300         WHEN OTHER
050400              MOVE '21400-WRITE-LISTADO' TO WCANCELA-PARRAFO
050500              MOVE 'LISTADO'         TO WCANCELA-RECURSO
050600              MOVE 'WRITE'           TO WCANCELA-OPERACION
050700              MOVE FS-LISTADO        TO WCANCELA-CODRET
050800              MOVE WLINCKLS          TO WCANCELA-MENSAJE
050900              PERFORM 99999-CANCELO
051000
051100     END-EVALUATE.
051200
051300 FIN-21400.
051400     EXIT.
051500
051600 30000-FINALIZO.
051700*--------------
051800
051900     PERFORM 30100-TOTALES-CONTROL.
052000
052100     PERFORM 31000-CIERRO-ARCHIVOS.
052200
052300     STOP RUN.
052400
052500 FIN-30000.
052600     EXIT.
052700
052800 30100-TOTALES-CONTROL.
052900*---------------------
053000
053100     MOVE WS-LEIDOS-CHECKIN          TO WS-LEIDOS-CHECKIN-ED.
053200     MOVE WS-SELECIONADOS            TO WS-SELECIONADOS-ED.
053300     MOVE WS-GRABADOS-LISTADO        TO WS-GRABADOS-LISTADO-ED.
053400
053500     DISPLAY ' '.
053600     DISPLAY '****************************************'.
053700     DISPLAY 'TOTALES DE CONTROL PGM: LSTCKIN          '.
053800     DISPLAY '****************************************'.
053900     DISPLAY '* CANT. REG. LEIDOS CHECKIN         : '
054000                                         WS-LEIDOS-CHECKIN-ED.
054100     DISPLAY '* CANT. ESTADIAS SELECIONADAS       : '
054200                                         WS-SELECIONADOS-ED.
054300     DISPLAY '* CANT. REG. GRABADOS LISTADO       : '
054400                                         WS-GRABADOS-LISTADO-ED.
054500     DISPLAY '****************************************'.
054600     DISPLAY ' '.
054700
054800 FIN-30100.
054900     EXIT.
055000
055100 31000-CIERRO-ARCHIVOS.
055200*---------------------
055300
055400     IF 88-OPEN-CHECKIN-SI
055500        SET 88-OPEN-CHECKIN-NO           TO TRUE
055600        CLOSE CHECKIN
055700     END-IF.
055800
055900     IF 88-OPEN-LISTADO-SI
056000        SET 88-OPEN-LISTADO-NO           TO TRUE
056100        CLOSE LISTADO
056200     END-IF.
056300
056400 FIN-31000.
056500     EXIT.
056600
056700 99999-CANCELO.
056800*--------------
056900
057000     PERFORM 31000-CIERRO-ARCHIVOS.
057100
057200     CALL 'CANCELA' USING WCANCELA.
057300
057400     STOP RUN.
057500
057600 FIN-99999.
057700     EXIT.
