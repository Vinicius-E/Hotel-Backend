000100*----------------------------------------------------------------*
000200* COPY DE LINEA DE IMPRESION - LISTADO/CONSULTA DE ESTADIAS      *
000300* (PROGRAMA LSTCKIN) - 133 BYTES, BYTE 1 ES CONTROL DE CARRO     *
000400*----------------------------------------------------------------*
000500* 09/08/26 RAG  TCK-4417 LAYOUT ORIGINAL PARA EL SISTEMA DE HOTEL*WLINCKLS
000600*----------------------------------------------------------------*
000700 01  WLINCKLS.
000800     05 PCC                          PIC  X(01).
000900     05 P1                           PIC  X(11).
001000     05 P12                          PIC  X(11).
001100     05 P23                          PIC  X(30).
001200     05 P53                          PIC  X(19).
001300     05 P72                          PIC  X(19).
001400     05 P91                          PIC  X(03).
001500     05 P94                          PIC  ZZZ,ZZZ,ZZ9.99.
001600     05 FILLER                       PIC  X(25).
