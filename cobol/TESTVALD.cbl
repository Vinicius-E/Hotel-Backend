000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------*
000300 PROGRAM-ID.     TESTVALD AS "TESTVALD".
000400*AUTHOR.         EDUARDO PALMEYRO.
000500*INSTALLATION.   EDUSAM.
000600*DATE-WRITTEN.   02/02/89.
000700*DATE-COMPILED.
000800*SECURITY.       CONFIDENCIAL - USO INTERNO EDUSAM.
000900*----------------------------------------------------------------*
001000* PROGRAMA DE PRUEBA MANUAL DE LA RUTINA VALIDAR. ARMA VARIOS    *
001100* ESCENARIOS A MANO (DOCUMENTO, TELEFONE, FECHAS) Y MUESTRA EL   *
001200* RESULTADO POR CONSOLA PARA VERIFICACION VISUAL.                *
001300*----------------------------------------------------------------*
001400* HISTORIAL DE CAMBIOS                                           *
001500*----------------------------------------------------------------*
001510* 02/02/89 EAP  CREACION ORIGINAL - PRUEBA MANUAL DA VIEJA       *TESTVALD
001520*               RUTINA UTLVNUM CON ESCENARIOS DE DOCUMENTO       *TESTVALD
001530* 04/20/91 EAP  SE AGREGA UM ESCENARIO DE TELEFONE               *TESTVALD
001540* 12/05/95 MCQ  TCK-0345 SE AGREGAM ESCENARIOS COM DOCUMENTO DE  *TESTVALD
001550*               LONGITUD VARIAVEL                                *TESTVALD
001560* 09/19/98 RFM  Y2K - AGREGADO UM ESCENARIO COM DATAS DE FIN    *TESTVALD
001570*               DE SIGLO, SIN NOVEDAD                            *TESTVALD
001580* 06/12/02 LNM  TCK-1531 OS ESCENARIOS PASAM A SEGUIR A ORDEM    *TESTVALD
001590*               DE RETORNO DE WVALIDAR-RC POR CODIGO             *TESTVALD
001600* 09/08/26 RAG  TCK-4417 AJUSTADOS OS ESCENARIOS PARA AS         *TESTVALD
001610*               VALIDACOES DE ESTADIA DO SISTEMA DE HOTEL        *TESTVALD
001620*----------------------------------------------------------------*
001800
001900 ENVIRONMENT DIVISION.
002000*----------------------------------------------------------------*
002100 CONFIGURATION SECTION.
002200 SOURCE-COMPUTER.   IBM-HOST.
002300 OBJECT-COMPUTER.   IBM-HOST.
002400
002500 DATA DIVISION.
002600*----------------------------------------------------------------*
002700 WORKING-STORAGE SECTION.
002800*----------------------------------------------------------------*
002900 COPY WVALIDAR.
003000
003100*----------------------------------------------------------------*
003200 PROCEDURE DIVISION.
003300*----------------------------------------------------------------*
003400
003500* CASO 1 - DOCUMENTO VALIDO
003600
003700     INITIALIZE WVALIDAR.
003800     MOVE '123.456.789-09'           TO WVALIDAR-DOCUMENTO-RAW.
003900     SET WVALIDAR-VALIDA-DOCUMENTO   TO TRUE.
004000     PERFORM CALL-VALIDAR.
004100
004200* CASO 2 - DOCUMENTO CON TODOS LOS DIGITOS IGUALES
004300
004400     INITIALIZE WVALIDAR.
004500     MOVE '111.111.111-11'           TO WVALIDAR-DOCUMENTO-RAW.
004600     SET WVALIDAR-VALIDA-DOCUMENTO   TO TRUE.
004700     PERFORM CALL-VALIDAR.
004800
004900* CASO 3 - TELEFONE VALIDO DE 11 DIGITOS
005000
005100     INITIALIZE WVALIDAR.
005200     MOVE '(11) 91234-5678'          TO WVALIDAR-TELEFONE-RAW.
005300     SET WVALIDAR-VALIDA-TELEFONE    TO TRUE.
005400     PERFORM CALL-VALIDAR.
005500
005600* CASO 4 - FECHA DE SALIDA ANTERIOR A LA DE ENTRADA
005700
005800     INITIALIZE WVALIDAR.
005900     MOVE '2026-08-10-14.00.00.000000' TO WVALIDAR-DATA-ENTRADA.
006000     MOVE '2026-08-09-10.00.00.000000' TO WVALIDAR-DATA-SAIDA.
006100     SET WVALIDAR-VALIDA-DATAS       TO TRUE.
006200     PERFORM CALL-VALIDAR.
006300
006400     STOP RUN.
006500
006600 CALL-VALIDAR.
006700*----------------------------------------------------------------*
006800
006900     DISPLAY ' '.
007000     DISPLAY 'DOCUMENTO RAW : ' WVALIDAR-DOCUMENTO-RAW.
007100     DISPLAY 'TELEFONE RAW  : ' WVALIDAR-TELEFONE-RAW.
007200
007300     CALL 'VALIDAR' USING WVALIDAR.
007400
007500     DISPLAY 'DOCUMENTO LIMPIO: ' WVALIDAR-DOCUMENTO-LIMPIO.
007600     DISPLAY 'TELEFONE LIMPIO : ' WVALIDAR-TELEFONE-LIMPIO.
007700     DISPLAY 'RC              : ' WVALIDAR-RC.
007800     DISPLAY 'MENSAGEM        : ' WVALIDAR-MENSAGEM.
007900
008000 FIN-CALL-VALIDAR.
008100     EXIT.
008200
008300 END PROGRAM TESTVALD.
