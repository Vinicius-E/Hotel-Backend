000100*----------------------------------------------------------------*
000200* COPY DE LINEA DE IMPRESION - LISTADO DE NOVEDADES DE HOSPEDES  *
000300* (PROGRAMA GERHOSP) - 133 BYTES, BYTE 1 ES CONTROL DE CARRO     *
000400*----------------------------------------------------------------*
000500* 09/08/26 RAG  TCK-4417 LAYOUT ORIGINAL PARA EL SISTEMA DE HOTEL*WLINHOSG
000600*----------------------------------------------------------------*
000700 01  WLINHOSG.
000800     05 PCC                          PIC  X(01).
000900     05 P1                           PIC  X(11).
001000     05 P12                          PIC  X(30).
001100     05 P42                          PIC  X(14).
001200     05 P56                          PIC  X(14).
001300     05 P70                          PIC  X(02).
001400     05 P72                          PIC  X(30).
001500     05 FILLER                       PIC  X(31).
